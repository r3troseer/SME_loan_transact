000100***************************************************************
000200* SMELDG00 - CREDIT LEDGER CALL COMMUNICATION AREA             *
000300* SME PORTFOLIO REALLOCATION SYSTEM                            *
000400*                                                               *
000500* COPY INTO THE WORKING-STORAGE OF ANY PROGRAM THAT CALLS THE  *
000600* SMELEDG1 CREDIT LEDGER SUBPROGRAM, AND INTO THE LINKAGE       *
000700* SECTION OF SMELEDG1 ITSELF.  LDG-PARM-AREA IS THE ONE         *
000800* CALL ... USING PARAMETER.  LDG-LOG-ENTRY IS THE SHAPE OF ONE  *
000900* LINE OF THE RUNNING TRANSACTION LOG KEPT INSIDE SMELEDG1.     *
001000***************************************************************
001100*11/02/1998 PJK  ORIGINAL PARM AREA FOR THE CREDIT METER CALL
001200*07/22/2003 WDM  ADDED SUMMARY QUERY FIELDS FOR THE BUYER DESK
001300*08/14/2006 RLS  ADDED ALREADY-PAID RETURN CODE
001400*01/05/1999 Y2K  NO DATE FIELDS ON THIS AREA - N/A
001420* LDG-ACTION-TABLE-SIZE IS A STANDALONE 77-LEVEL CONSTANT - THE
001440* METER'S ACT-ENTRY LOOKUP IN SMELEDG1 TESTS AGAINST IT RATHER
001460* THAN A BARE '12' SO THE RATE CARD AND ITS LOOP BOUND STAY IN
001480* STEP IF THE ACTION LIST EVER GROWS.
001500 77  LDG-ACTION-TABLE-SIZE         PIC 9(2) COMP VALUE 12.
001520 01  LDG-PARM-AREA.
001600     05  LDG-FUNCTION-CODE             PIC X(1).
001700         88  LDG-FN-SPEND                    VALUE '1'.
001800         88  LDG-FN-ADD-CREDITS               VALUE '2'.
001900         88  LDG-FN-QUERY-BALANCE             VALUE '3'.
002000         88  LDG-FN-QUERY-SUMMARY             VALUE '4'.
002100         88  LDG-FN-QUERY-ALREADY-PAID        VALUE '5'.
002200         88  LDG-FN-QUERY-ACTION-COUNT        VALUE '6'.
002300         88  LDG-FN-INITIALIZE                VALUE '9'.
002400     05  LDG-ACTION-CODE               PIC X(20).
002500     05  LDG-ITEM-ID                   PIC X(8).
002600* LDG-REQUEST-VIEW REDEFINES THE ACTION/ITEM PAIR AS ONE 28-BYTE
002700* REQUEST KEY WHEN 0340-CHECK-ALREADY-PAID SCANS THE LOG TABLE.
002800     05  LDG-REQUEST-VIEW REDEFINES LDG-ACTION-CODE.
002900         10  LDG-REQ-ACTION            PIC X(20).
003000         10  LDG-REQ-ITEM-ID           PIC X(8).
003100     05  LDG-AMOUNT                    PIC S9(4) COMP-3.
003200     05  LDG-BALANCE-AFTER             PIC S9(5) COMP-3.
003300     05  LDG-INITIAL-BALANCE           PIC S9(5) COMP-3.
003400     05  LDG-TOTAL-SPENT               PIC S9(5) COMP-3.
003500     05  LDG-SPEND-TXN-COUNT           PIC 9(5) COMP-3.
003600     05  LDG-ACTION-COUNT-OUT          PIC 9(5) COMP-3.
003700     05  LDG-RETURN-CODE               PIC X(1).
003800         88  LDG-RC-SUCCESS                   VALUE '0'.
003900         88  LDG-RC-INSUFFICIENT-FUNDS        VALUE '1'.
004000         88  LDG-RC-ALREADY-PAID              VALUE '2'.
004100         88  LDG-RC-UNKNOWN-ACTION            VALUE '3'.
004200     05  FILLER                        PIC X(10).
004300***************************************************************
004400* LDG-LOG-ENTRY - ONE TRANSACTION LOG LINE (SPEC RECORD R5).    *
004500***************************************************************
004600 01  LDG-LOG-ENTRY.
004700     05  LDG-LOG-ACTION-CODE           PIC X(20).
004800     05  LDG-LOG-AMOUNT                PIC S9(4).
004900     05  LDG-LOG-ITEM-ID               PIC X(8).
005000     05  LDG-LOG-BALANCE-AFTER         PIC S9(5).
005100     05  FILLER                        PIC X(15).
005200***************************************************************
