000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMELEDG1.
000300 AUTHOR. R L SHAW.
000400 INSTALLATION. MBCNTR2503 DATA PROCESSING.
000500 DATE-WRITTEN. 02/08/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800***************************************************************
000900* SMELEDG1 - BUYER DESK CREDIT LEDGER SERVICE                  *
001000*                                                               *
001100* CALLABLE SUBPROGRAM.  HOLDS THE BUYER'S "CREDIT METER" FOR   *
001200* ONE RUN OF THE REALLOCATION ENGINE - A SMALL PREPAID POOL    *
001300* THAT IS DEBITED AS THE BUYER DESK DRILLS INTO THE REPORT     *
001400* (VIEWS DETAIL, PULLS A NARRATIVE, PROPOSES A SWAP, AND SO    *
001500* ON).  CALLED REPEATEDLY FROM SMEBAT10'S 1600-DEMO-CREDIT-    *
001600* LEDGER PARAGRAPH.  THE BALANCE, THE SPEND LOG AND THE ACTION *
001700* COST TABLE ALL LIVE IN THIS PROGRAM'S WORKING-STORAGE AND    *
001800* SURVIVE FOR AS LONG AS THE CALLING RUN UNIT IS ACTIVE.       *
001900*                                                               *
002000* ONE PARM - LDG-PARM-AREA (COPYBOOK SMELDG00).  SET           *
002100* LDG-FUNCTION-CODE BEFORE EVERY CALL:                          *
002200*   1 = SPEND ON AN ACTION        4 = QUERY SUMMARY             *
002300*   2 = ADD CREDITS               5 = QUERY ALREADY-PAID        *
002400*   3 = QUERY BALANCE             6 = QUERY ACTION COUNT        *
002500*   9 = (RE)INITIALIZE THE METER - LDG-AMOUNT CARRIES THE       *
002600*       OPENING BALANCE, OR DEFAULT 100 WHEN LDG-AMOUNT = 0.    *
002700***************************************************************
002800*02/08/1991 PJK  ORIGINAL BUYER-DESK "POINTS METER" - SPENT A
002900*                FIXED 1 POINT PER SCREEN, NO COST TABLE
003000*06/30/1994 PJK  ADDED PER-SCREEN COST OVERRIDE TABLE (6 SCREENS)
003100*09/14/1998 PJK  REWRITTEN AS SMELEDG1 FOR THE NEW REALLOCATION
003200*                ENGINE - CREDIT METER NOW SERVICES THE BUYER
003300*                DESK RATHER THAN THE OLD BILLING SUBSYSTEM
003400*11/16/1998 PJK  ADDED THE 12-ACTION FIXED COST TABLE
003500*03/09/1999 PJK  ADD-CREDITS FUNCTION ADDED FOR TOP-UP TESTING
003600*01/05/1999 Y2K  NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM - N/A
003700*07/22/2003 WDM  ADDED QUERY-SUMMARY FOR THE BUYER DESK SCREEN
003800*07/29/2003 WDM  ADDED QUERY-ALREADY-PAID AHEAD OF SPEND CALLS
003900*08/14/2006 RLS  ADDED ALREADY-PAID RETURN CODE ON SPEND ITSELF
004000*08/21/2006 RLS  ADDED QUERY-ACTION-COUNT FOR THE AUDIT LISTING
004100*05/11/2009 RLS  LOG TABLE RAISED FROM 50 TO 100 ENTRIES - TBL
004200*                OVERFLOW SEEN ON THE ALL-ACTIONS REGRESSION
004300*09/02/2011 RLS  UNKNOWN ACTION CODES NOW COST ZERO, NOT A REJECT
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS ACTION-CLASS IS 'A' THRU 'Z' '_' '0' THRU '9'.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-LEDGER-SWITCHES.
005200     05  WS-FIRST-CALL-SW          PIC X(1) VALUE 'Y'.
005300         88  LEDGER-NOT-YET-OPENED       VALUE 'Y'.
005400     05  WS-MATCH-FOUND-SW         PIC X(1) VALUE 'N'.
005500         88  ACTION-WAS-FOUND             VALUE 'Y'.
005600     05  WS-ALREADY-PAID-SW        PIC X(1) VALUE 'N'.
005700         88  REQUEST-ALREADY-PAID         VALUE 'Y'.
005800*---------------------------------------------------------------
005900* THE BALANCE AND ITS RUNNING TOTALS.
006000*---------------------------------------------------------------
006100 01  WS-LEDGER-BALANCE.
006200     05  WS-BALANCE                PIC S9(5) COMP-3 VALUE 0.
006300     05  WS-INITIAL-BALANCE        PIC S9(5) COMP-3 VALUE 0.
006400     05  WS-SPEND-TXN-COUNT        PIC 9(5) COMP-3 VALUE 0.
006500     05  WS-ACTION-COST            PIC 9(3) COMP-3 VALUE 0.
006600     05  WS-ACTION-COUNT           PIC 9(5) COMP-3 VALUE 0.
006700* WS-BALANCE-ZONED REDEFINES THE PACKED BALANCE AS A ZONED
006800* FIELD FOR THE OLD CRT STATUS LINE DISPLAY (SEE 0410-).
006900     05  WS-BALANCE-ZONED REDEFINES WS-BALANCE PIC S9(5).
007000 77  WS-ACT-IX                     PIC 9(2) COMP VALUE 0.
007100 77  WS-LOG-IX                     PIC 9(3) COMP VALUE 0.
007300*---------------------------------------------------------------
007400* FIXED ACTION COST TABLE - 12 NAMED BUYER-DESK ACTIONS PLUS
007500* THE IMPLIED ZERO COST FOR ANYTHING NOT ON THE LIST.  LAID
007600* OUT AS A LITERAL RECORD AND REDEFINED INTO A TABLE, SAME AS
007700* THE LENDER PROFILE TABLE IN SMELND00.
007800*---------------------------------------------------------------
007900 01  WS-ACTION-COST-DATA.
008000     05  FILLER                    PIC X(20)
008100                             VALUE 'VIEW_DETAILS'.
008200     05  FILLER                    PIC 9(3) VALUE 001.
008300     05  FILLER                    PIC X(20)
008400                             VALUE 'GENERATE_EXPLANATION'.
008500     05  FILLER                    PIC 9(3) VALUE 002.
008600     05  FILLER                    PIC X(20)
008700                             VALUE 'EXPRESS_INTEREST'.
008800     05  FILLER                    PIC 9(3) VALUE 005.
008900     05  FILLER                    PIC X(20)
009000                             VALUE 'SUBMIT_BID'.
009100     05  FILLER                    PIC 9(3) VALUE 003.
009200     05  FILLER                    PIC X(20)
009300                             VALUE 'VIEW_BIDS'.
009400     05  FILLER                    PIC 9(3) VALUE 003.
009500     05  FILLER                    PIC X(20)
009600                             VALUE 'REVEAL_COUNTERPARTY'.
009700     05  FILLER                    PIC 9(3) VALUE 005.
009800     05  FILLER                    PIC X(20)
009900                             VALUE 'VIEW_SWAP_DETAILS'.
010000     05  FILLER                    PIC 9(3) VALUE 001.
010100     05  FILLER                    PIC X(20)
010200                             VALUE 'ACCEPT_SWAP'.
010300     05  FILLER                    PIC 9(3) VALUE 003.
010400     05  FILLER                    PIC X(20)
010500                             VALUE 'BROWSE_UNLISTED_LOANS'.
010600     05  FILLER                    PIC 9(3) VALUE 002.
010700     05  FILLER                    PIC X(20)
010800                             VALUE 'PROPOSE_SWAP'.
010900     05  FILLER                    PIC 9(3) VALUE 005.
011000     05  FILLER                    PIC X(20)
011100                             VALUE 'VIEW_SWAP_PROPOSAL'.
011200     05  FILLER                    PIC 9(3) VALUE 001.
011300     05  FILLER                    PIC X(20)
011400                             VALUE 'GENERATE_SWAP_STORY'.
011500     05  FILLER                    PIC 9(3) VALUE 002.
011600 01  WS-ACTION-COST-TABLE REDEFINES WS-ACTION-COST-DATA.
011700     05  ACT-ENTRY OCCURS 12 TIMES.
011800         10  ACT-NAME              PIC X(20).
011900         10  ACT-COST              PIC 9(3).
012000*---------------------------------------------------------------
012100* RUNNING SPEND LOG - ONE ENTRY PER SUCCESSFUL SPEND, USED BY
012200* THE ALREADY-PAID CHECK AND THE PER-ACTION COUNT QUERY.
012300*---------------------------------------------------------------
012400 01  WS-LOG-CONTROL.
012500     05  WS-LOG-COUNT              PIC 9(3) COMP-3 VALUE 0.
012600     05  WS-LOG-MAX                PIC 9(3) COMP-3 VALUE 100.
012700 01  WS-LOG-TABLE.
012800     05  LOG-ENTRY OCCURS 100 TIMES.
012900         10  LOG-ACTION-CODE       PIC X(20).
013000         10  LOG-ITEM-ID           PIC X(8).
013100         10  LOG-AMOUNT            PIC S9(4) COMP-3.
013200         10  LOG-BALANCE-AFTER     PIC S9(5) COMP-3.
013300* LOG-ENTRY-KEY REDEFINES THE ACTION/ITEM PAIR OF EACH LOG LINE
013400* AS ONE 28-BYTE KEY FOR THE DUPLICATE-CHARGE SCAN.
013500     05  LOG-ENTRY-KEY REDEFINES LOG-ENTRY OCCURS 100 TIMES.
013600         10  LOG-KEY-ACTION        PIC X(20).
013700         10  LOG-KEY-ITEM          PIC X(8).
013800         10  FILLER                PIC X(6).
013900 LINKAGE SECTION.
014000 COPY SMELDG00.
014100 PROCEDURE DIVISION USING LDG-PARM-AREA.
014200***************************************************************
014300 0000-MAIN-LOGIC.
014400     MOVE '0' TO LDG-RETURN-CODE.
014500     IF LEDGER-NOT-YET-OPENED
014600         MOVE 100 TO LDG-AMOUNT
014700         PERFORM 0100-INITIALIZE-LEDGER THRU 0100-EXIT
014800     END-IF.
014900     IF LDG-FN-INITIALIZE
015000         PERFORM 0100-INITIALIZE-LEDGER THRU 0100-EXIT
015100     ELSE
015200     IF LDG-FN-SPEND
015300         PERFORM 0200-PROCESS-SPEND THRU 0200-EXIT
015400     ELSE
015500     IF LDG-FN-ADD-CREDITS
015600         PERFORM 0300-PROCESS-ADD-CREDITS THRU 0300-EXIT
015700     ELSE
015800     IF LDG-FN-QUERY-BALANCE
015900         PERFORM 0400-PROCESS-QUERY-BALANCE THRU 0400-EXIT
016000     ELSE
016100     IF LDG-FN-QUERY-SUMMARY
016200         PERFORM 0500-PROCESS-QUERY-SUMMARY THRU 0500-EXIT
016300     ELSE
016400     IF LDG-FN-QUERY-ALREADY-PAID
016500         PERFORM 0600-PROCESS-QUERY-ALREADY-PAID THRU 0600-EXIT
016600     ELSE
016700     IF LDG-FN-QUERY-ACTION-COUNT
016800         PERFORM 0700-PROCESS-QUERY-ACTION-COUNT THRU 0700-EXIT
016900     ELSE
017000         MOVE '3' TO LDG-RETURN-CODE
017100     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
017200 0000-EXIT.
017300     GOBACK.
017400***************************************************************
017500* 0100- (RE)INITIALIZE THE METER.  LDG-AMOUNT CARRIES THE
017600* OPENING BALANCE WHEN THE CALLER SUPPLIES ONE EXPLICITLY.
017700***************************************************************
017800 0100-INITIALIZE-LEDGER.
017900     IF LDG-AMOUNT NOT NUMERIC OR LDG-AMOUNT = 0
018000         MOVE 100 TO WS-BALANCE
018100     ELSE
018200         MOVE LDG-AMOUNT TO WS-BALANCE
018300     END-IF.
018400     MOVE WS-BALANCE TO WS-INITIAL-BALANCE.
018500     MOVE 0 TO WS-SPEND-TXN-COUNT.
018600     MOVE 0 TO WS-LOG-COUNT.
018700     MOVE 'N' TO WS-FIRST-CALL-SW.
018800     MOVE WS-BALANCE TO LDG-BALANCE-AFTER.
018900 0100-EXIT.
019000     EXIT.
019100***************************************************************
019200* 0200- SPEND ON A BUYER-DESK ACTION.  LOOK UP THE ACTION'S
019300* FIXED COST, MAKE SURE IT HAS NOT ALREADY BEEN CHARGED FOR
019400* THIS ITEM, THEN DEBIT THE METER IF THE BALANCE ALLOWS.
019500***************************************************************
019600 0200-PROCESS-SPEND.
019700     PERFORM 0210-LOOKUP-ACTION-COST THRU 0210-EXIT.
019800     PERFORM 0220-CHECK-ALREADY-PAID THRU 0220-EXIT.
019900     IF REQUEST-ALREADY-PAID
020000         MOVE '2' TO LDG-RETURN-CODE
020100         MOVE WS-BALANCE TO LDG-BALANCE-AFTER
020200     ELSE
020300         IF WS-BALANCE NOT >= WS-ACTION-COST
020400             MOVE '1' TO LDG-RETURN-CODE
020500             MOVE WS-BALANCE TO LDG-BALANCE-AFTER
020600         ELSE
020700             SUBTRACT WS-ACTION-COST FROM WS-BALANCE
020800             ADD 1 TO WS-SPEND-TXN-COUNT
020900             PERFORM 0230-APPEND-LOG-ENTRY THRU 0230-EXIT
021000             IF NOT ACTION-WAS-FOUND
021100                 MOVE '3' TO LDG-RETURN-CODE
021200             END-IF
021300             MOVE WS-BALANCE TO LDG-BALANCE-AFTER
021400         END-IF
021500     END-IF.
021600 0200-EXIT.
021700     EXIT.
021800 0210-LOOKUP-ACTION-COST.
021900     MOVE 0 TO WS-ACTION-COST.
022000     MOVE 'N' TO WS-MATCH-FOUND-SW.
022100     PERFORM 0211-SCAN-ONE-ACTION THRU 0211-EXIT
022200               VARYING WS-ACT-IX FROM 1 BY 1
022300               UNTIL WS-ACT-IX > LDG-ACTION-TABLE-SIZE
022400                  OR ACTION-WAS-FOUND.
022500 0210-EXIT.
022600     EXIT.
022700 0211-SCAN-ONE-ACTION.
022800     IF ACT-NAME (WS-ACT-IX) = LDG-ACTION-CODE
022900         MOVE ACT-COST (WS-ACT-IX) TO WS-ACTION-COST
023000         MOVE 'Y' TO WS-MATCH-FOUND-SW
023100     END-IF.
023200 0211-EXIT.
023300     EXIT.
023400 0220-CHECK-ALREADY-PAID.
023500     MOVE 'N' TO WS-ALREADY-PAID-SW.
023600     IF WS-LOG-COUNT > 0
023700         PERFORM 0221-SCAN-ONE-LOG-ENTRY THRU 0221-EXIT
023800                   VARYING WS-LOG-IX FROM 1 BY 1
023900                   UNTIL WS-LOG-IX > WS-LOG-COUNT
024000                      OR REQUEST-ALREADY-PAID
024100     END-IF.
024200 0220-EXIT.
024300     EXIT.
024400 0221-SCAN-ONE-LOG-ENTRY.
024500     IF LOG-KEY-ACTION (WS-LOG-IX) = LDG-ACTION-CODE
024600    AND LOG-KEY-ITEM (WS-LOG-IX)   = LDG-ITEM-ID
024700         MOVE 'Y' TO WS-ALREADY-PAID-SW
024800     END-IF.
024900 0221-EXIT.
025000     EXIT.
025100 0230-APPEND-LOG-ENTRY.
025200     IF WS-LOG-COUNT < WS-LOG-MAX
025300         ADD 1 TO WS-LOG-COUNT
025400         MOVE LDG-ACTION-CODE TO LOG-ACTION-CODE (WS-LOG-COUNT)
025500         MOVE LDG-ITEM-ID     TO LOG-ITEM-ID     (WS-LOG-COUNT)
025600         MOVE WS-ACTION-COST  TO LOG-AMOUNT       (WS-LOG-COUNT)
025700         MOVE WS-BALANCE      TO LOG-BALANCE-AFTER (WS-LOG-COUNT)
025800     END-IF.
025900 0230-EXIT.
026000     EXIT.
026100***************************************************************
026200* 0300- ADD CREDITS TO THE METER (TOP-UP).  NOT COST-TABLE
026300* DRIVEN - LDG-AMOUNT IS THE NUMBER OF CREDITS TO ADD.
026400***************************************************************
026500 0300-PROCESS-ADD-CREDITS.
026600     ADD LDG-AMOUNT TO WS-BALANCE.
026700     MOVE WS-BALANCE TO LDG-BALANCE-AFTER.
026800 0300-EXIT.
026900     EXIT.
027000***************************************************************
027100* 0400- QUERY CURRENT BALANCE.
027200***************************************************************
027300 0400-PROCESS-QUERY-BALANCE.
027400     MOVE WS-BALANCE TO LDG-BALANCE-AFTER.
027500 0400-EXIT.
027600     EXIT.
027700***************************************************************
027800* 0500- QUERY THE BUYER DESK SUMMARY LINE.
027900***************************************************************
028000 0500-PROCESS-QUERY-SUMMARY.
028100     MOVE WS-BALANCE         TO LDG-BALANCE-AFTER.
028200     MOVE WS-INITIAL-BALANCE TO LDG-INITIAL-BALANCE.
028300     SUBTRACT WS-BALANCE FROM WS-INITIAL-BALANCE
028400                 GIVING LDG-TOTAL-SPENT.
028500     MOVE WS-SPEND-TXN-COUNT TO LDG-SPEND-TXN-COUNT.
028600 0500-EXIT.
028700     EXIT.
028800***************************************************************
028900* 0600- QUERY WHETHER THIS ACTION/ITEM HAS ALREADY BEEN PAID.
029000***************************************************************
029100 0600-PROCESS-QUERY-ALREADY-PAID.
029200     PERFORM 0220-CHECK-ALREADY-PAID THRU 0220-EXIT.
029300     IF REQUEST-ALREADY-PAID
029400         MOVE '2' TO LDG-RETURN-CODE
029500     END-IF.
029600 0600-EXIT.
029700     EXIT.
029800***************************************************************
029900* 0700- QUERY HOW MANY TIMES AN ACTION HAS BEEN CHARGED.
030000***************************************************************
030100 0700-PROCESS-QUERY-ACTION-COUNT.
030200     MOVE 0 TO WS-ACTION-COUNT.
030300     IF WS-LOG-COUNT > 0
030400         PERFORM 0701-COUNT-ONE-LOG-ENTRY THRU 0701-EXIT
030500                   VARYING WS-LOG-IX FROM 1 BY 1
030600                   UNTIL WS-LOG-IX > WS-LOG-COUNT
030700     END-IF.
030800     MOVE WS-ACTION-COUNT TO LDG-ACTION-COUNT-OUT.
030900 0700-EXIT.
031000     EXIT.
031100 0701-COUNT-ONE-LOG-ENTRY.
031200     IF LOG-ACTION-CODE (WS-LOG-IX) = LDG-ACTION-CODE
031300         ADD 1 TO WS-ACTION-COUNT
031400     END-IF.
031500 0701-EXIT.
031600     EXIT.
