000100***************************************************************
000200* SMELND00 - LENDER PROFILE REFERENCE TABLE                   *
000300* SME PORTFOLIO REALLOCATION SYSTEM                           *
000400*                                                              *
000500* THE FOUR LENDER PROFILES ARE A COMPILE-TIME TABLE, NOT A     *
000600* FILE.  EACH LENDER IS HARD-CODED BELOW AS ITS OWN 01-LEVEL   *
000700* RECORD (SAME HABIT AS THE OLD RATE-CARD COPYBOOKS) AND IS    *
000800* MOVED INTO WS-LENDER-TABLE BY 0110-LOAD-LENDER-TABLE IN      *
000900* SMEBAT10 AT THE START OF THE RUN.  KEEP THE FOUR RECORDS IN  *
001000* THIS FIXED ORDER - 0520-SELECT-BEST-LENDER RELIES ON THE     *
001100* FIXED ORDER TO BREAK TIES IN FAVOUR OF THE EARLIER LENDER.   *
001200***************************************************************
001300*09/14/1998 PJK  ORIGINAL FOUR LENDER PROFILES
001400*07/22/2003 WDM  REGIONAL DEVELOPMENT FUND MANDATE FLAG ADDED
001500 01  LND-ALPHA-DATA.
001600     05  FILLER                        PIC X(30)
001700                                  VALUE 'Alpha Bank'.
001800     05  FILLER                        PIC 9(3) VALUE 070.
001900     05  FILLER                        PIC X(25)
002000                                  VALUE 'Financial'.
002100     05  FILLER                        PIC X(25)
002200                                  VALUE 'Professional_Business'.
002300     05  FILLER                        PIC X(25) VALUE SPACES.
002400     05  FILLER                        PIC X(25)
002500                                  VALUE 'London'.
002600     05  FILLER                        PIC X(25)
002700                                  VALUE 'South East'.
002800     05  FILLER                        PIC X(25) VALUE SPACES.
002900     05  FILLER                        PIC X(25) VALUE SPACES.
003000     05  FILLER                        PIC X(25) VALUE SPACES.
003100     05  FILLER                        PIC X(25) VALUE SPACES.
003200     05  FILLER                        PIC 9(11)V99
003300                                  VALUE 20000000.00.
003400     05  FILLER                        PIC 9(11)V99
003500                                  VALUE 0.
003600     05  FILLER                        PIC X(1) VALUE 'N'.
003700
003800 01  LND-GROWTH-DATA.
003900     05  FILLER                        PIC X(30)
004000                            VALUE 'Growth Capital Partners'.
004100     05  FILLER                        PIC 9(3) VALUE 040.
004200     05  FILLER                        PIC X(25)
004300                                  VALUE 'Digital&Technologies'.
004400     05  FILLER                        PIC X(25)
004500                                  VALUE 'Clean_Energy'.
004600     05  FILLER                        PIC X(25)
004700                                  VALUE 'Life_Science'.
004800     05  FILLER                        PIC X(25) VALUE SPACES.
004900     05  FILLER                        PIC X(25) VALUE SPACES.
005000     05  FILLER                        PIC X(25) VALUE SPACES.
005100     05  FILLER                        PIC X(25) VALUE SPACES.
005200     05  FILLER                        PIC X(25) VALUE SPACES.
005300     05  FILLER                        PIC X(25) VALUE SPACES.
005400     05  FILLER                        PIC 9(11)V99
005500                                  VALUE 5000000.00.
005600     05  FILLER                        PIC 9(11)V99
005700                                  VALUE 50000000.00.
005800     05  FILLER                        PIC X(1) VALUE 'N'.
005900
006000 01  LND-REGIONAL-DATA.
006100     05  FILLER                        PIC X(30)
006200                            VALUE 'Regional Development Fund'.
006300     05  FILLER                        PIC 9(3) VALUE 055.
006400     05  FILLER                        PIC X(25) VALUE SPACES.
006500     05  FILLER                        PIC X(25) VALUE SPACES.
006600     05  FILLER                        PIC X(25) VALUE SPACES.
006700     05  FILLER                        PIC X(25)
006800                                  VALUE 'North West'.
006900     05  FILLER                        PIC X(25)
007000                                  VALUE 'Scotland'.
007100     05  FILLER                        PIC X(25)
007200                                  VALUE 'Wales'.
007300     05  FILLER                        PIC X(25)
007400                                  VALUE 'North East'.
007500     05  FILLER                        PIC X(25)
007600                            VALUE 'Yorkshire And The Humber'.
007700     05  FILLER                        PIC X(25)
007800                            VALUE 'Northern Ireland'.
007900     05  FILLER                        PIC 9(11)V99
008000                                  VALUE 5000000.00.
008100     05  FILLER                        PIC 9(11)V99
008200                                  VALUE 30000000.00.
008300     05  FILLER                        PIC X(1) VALUE 'Y'.
008400
008500 01  LND-SECTOR-DATA.
008600     05  FILLER                        PIC X(30)
008700                            VALUE 'Sector Specialist Credit'.
008800     05  FILLER                        PIC 9(3) VALUE 050.
008900     05  FILLER                        PIC X(25)
009000                            VALUE 'Advanced_Manufacturing'.
009100     05  FILLER                        PIC X(25)
009200                                  VALUE 'Defence'.
009300     05  FILLER                        PIC X(25) VALUE SPACES.
009400     05  FILLER                        PIC X(25) VALUE SPACES.
009500     05  FILLER                        PIC X(25) VALUE SPACES.
009600     05  FILLER                        PIC X(25) VALUE SPACES.
009700     05  FILLER                        PIC X(25) VALUE SPACES.
009800     05  FILLER                        PIC X(25) VALUE SPACES.
009900     05  FILLER                        PIC X(25) VALUE SPACES.
010000     05  FILLER                        PIC 9(11)V99
010100                                  VALUE 10000000.00.
010200     05  FILLER                        PIC 9(11)V99
010300                                  VALUE 100000000.00.
010400     05  FILLER                        PIC X(1) VALUE 'N'.
010500
010600* LND-ALPHA-DATA-F / LND-GROWTH-DATA-F / ... REDEFINE EACH OF
010700* THE FOUR HARD-CODED RECORDS ABOVE SO 0110-LOAD-LENDER-TABLE
010800* CAN MOVE THEM FIELD BY FIELD INTO WS-LENDER-TABLE(n) WITHOUT
010900* 16 SEPARATE MOVE STATEMENTS PER LENDER.
011000 01  LND-ALPHA-DATA-F REDEFINES LND-ALPHA-DATA.
011100     05  LAF-NAME                      PIC X(30).
011200     05  LAF-RISK-MIN                  PIC 9(3).
011300     05  LAF-PREF-SECTOR               PIC X(25) OCCURS 3 TIMES.
011400     05  LAF-PREF-REGION               PIC X(25) OCCURS 6 TIMES.
011500     05  LAF-MIN-TURNOVER              PIC 9(11)V99.
011600     05  LAF-MAX-TURNOVER              PIC 9(11)V99.
011700     05  LAF-INCLUSION-MANDATE         PIC X(1).
011800
011900 01  LND-GROWTH-DATA-F REDEFINES LND-GROWTH-DATA.
012000     05  LGF-NAME                      PIC X(30).
012100     05  LGF-RISK-MIN                  PIC 9(3).
012200     05  LGF-PREF-SECTOR               PIC X(25) OCCURS 3 TIMES.
012300     05  LGF-PREF-REGION               PIC X(25) OCCURS 6 TIMES.
012400     05  LGF-MIN-TURNOVER              PIC 9(11)V99.
012500     05  LGF-MAX-TURNOVER              PIC 9(11)V99.
012600     05  LGF-INCLUSION-MANDATE         PIC X(1).
012700
012800 01  LND-REGIONAL-DATA-F REDEFINES LND-REGIONAL-DATA.
012900     05  LRF-NAME                      PIC X(30).
013000     05  LRF-RISK-MIN                  PIC 9(3).
013100     05  LRF-PREF-SECTOR               PIC X(25) OCCURS 3 TIMES.
013200     05  LRF-PREF-REGION               PIC X(25) OCCURS 6 TIMES.
013300     05  LRF-MIN-TURNOVER              PIC 9(11)V99.
013400     05  LRF-MAX-TURNOVER              PIC 9(11)V99.
013500     05  LRF-INCLUSION-MANDATE         PIC X(1).
013600
013700 01  LND-SECTOR-DATA-F REDEFINES LND-SECTOR-DATA.
013800     05  LSF-NAME                      PIC X(30).
013900     05  LSF-RISK-MIN                  PIC 9(3).
014000     05  LSF-PREF-SECTOR               PIC X(25) OCCURS 3 TIMES.
014100     05  LSF-PREF-REGION               PIC X(25) OCCURS 6 TIMES.
014200     05  LSF-MIN-TURNOVER              PIC 9(11)V99.
014300     05  LSF-MAX-TURNOVER              PIC 9(11)V99.
014400     05  LSF-INCLUSION-MANDATE         PIC X(1).
014500
014600* WS-LENDER-TABLE HOLDS THE SAME FOUR PROFILES IN LENDER-FIXED
014700* ORDER (ALPHA / GROWTH / REGIONAL / SECTOR) FOR TABLE-DRIVEN
014800* LOOKUP BY 0500-MATCH-LENDERS AND ITS CHILD PARAGRAPHS.
014820* WS-LENDER-TABLE-SIZE IS A STANDALONE 77-LEVEL CONSTANT - THE
014840* 0500/0520/0620 SERIES TEST AGAINST IT INSTEAD OF A BARE '4' SO
014860* A FIFTH LENDER PROFILE ONLY NEEDS ITS OCCURS CLAUSE AND THIS
014880* ONE VALUE CHANGED.
014900 77  WS-LENDER-TABLE-SIZE          PIC 9(1) COMP VALUE 4.
014920 01  WS-LENDER-TABLE.
015000     05  LND-ENTRY OCCURS 4 TIMES.
015100         10  LND-NAME                  PIC X(30).
015200         10  LND-RISK-MIN              PIC 9(3).
015300         10  LND-PREF-SECTOR           PIC X(25) OCCURS 3 TIMES.
015400         10  LND-PREF-REGION           PIC X(25) OCCURS 6 TIMES.
015500         10  LND-MIN-TURNOVER          PIC 9(11)V99.
015600         10  LND-MAX-TURNOVER          PIC 9(11)V99.
015700         10  LND-INCLUSION-MANDATE     PIC X(1).
015800         10  LND-CURRENT-COUNT         PIC 9(5) COMP-3.
015900         10  LND-OPTIMAL-COUNT         PIC 9(5) COMP-3.
016000         10  LND-NET-FLOW              PIC S9(5) COMP-3.
016100***************************************************************
