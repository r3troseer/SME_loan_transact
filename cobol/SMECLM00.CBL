000100***************************************************************
000200* SMECLM00 - COMPANY-LOAN MASTER RECORD                       *
000300* SME PORTFOLIO REALLOCATION SYSTEM                           *
000400*                                                              *
000500* ONE OCCURRENCE PER SME COMPANY.  CARRIES THE COMPANY'S       *
000600* LATEST ANNUAL FINANCIAL FIGURES AND THE DETAIL OF THE ONE    *
000700* OUTSTANDING TERM LOAN HELD WITH ITS CURRENT LENDER.  THIS    *
000800* IS THE FD RECORD FOR THE COMPANY-MASTER INPUT FILE.          *
000900*                                                              *
001000* COPY INTO THE FILE SECTION OF SMEBAT10.                      *
001100***************************************************************
001200*09/14/1998 PJK  ORIGINAL LAYOUT FOR THE REALLOCATION ENGINE
001300*04/03/2001 WDM  ADDED TOT-CURR-ASSETS/LIABS FOR LIQUIDITY CALC
001400*11/19/2004 RLS  STOCK ADDED - SOME EXTRACTS CARRY NO INVENTORY
001500*02/02/2009 Y2K  NO DATE FIELDS ON THIS RECORD - CONFIRMED N/A
001600 01  CLM-MASTER-RECORD.
001700     05  CLM-SME-ID                    PIC X(8).
001800     05  CLM-SME-ID-R REDEFINES CLM-SME-ID.
001900         10  CLM-SME-PREFIX            PIC X(4).
002000         10  CLM-SME-SEQ-NO            PIC 9(4).
002100     05  CLM-SECTOR                    PIC X(25).
002200     05  CLM-REGION                    PIC X(25).
002300     05  CLM-FINANCIALS.
002400         10  CLM-TURNOVER              PIC S9(11)V99 COMP-3.
002500         10  CLM-GROSS-PROFIT          PIC S9(11)V99 COMP-3.
002600         10  CLM-OPERATING-PROFIT      PIC S9(11)V99 COMP-3.
002700         10  CLM-EBITDA                PIC S9(11)V99 COMP-3.
002800         10  CLM-PROFIT-AFTER-TAX      PIC S9(11)V99 COMP-3.
002900         10  CLM-TOTAL-ASSETS          PIC S9(11)V99 COMP-3.
003000         10  CLM-TOTAL-LIABILITIES     PIC S9(11)V99 COMP-3.
003100         10  CLM-NET-ASSETS            PIC S9(11)V99 COMP-3.
003200         10  CLM-CASH                  PIC S9(11)V99 COMP-3.
003300         10  CLM-WORKING-CAPITAL       PIC S9(11)V99 COMP-3.
003400         10  CLM-TOT-CURR-ASSETS       PIC S9(11)V99 COMP-3.
003500         10  CLM-TOT-CURR-LIABS        PIC S9(11)V99 COMP-3.
003600         10  CLM-STOCK                 PIC S9(11)V99 COMP-3.
003700* 06/18/2011 RLS PACKED THE RATIO INPUTS ABOVE - WAS ZONED
003800     05  CLM-NUM-EMPLOYEES             PIC 9(6) COMP-3.
003900     05  CLM-LOAN-DATA.
004000         10  CLM-LOAN-AMOUNT           PIC S9(11)V99 COMP-3.
004100         10  CLM-LOAN-TERM-YEARS       PIC 9(2) COMP-3.
004200         10  CLM-INTEREST-RATE         PIC 9(2)V99 COMP-3.
004300         10  CLM-YEARS-REMAINING       PIC 9(2) COMP-3.
004400         10  CLM-OUTSTANDING-BALANCE   PIC S9(11)V99 COMP-3.
004500         10  CLM-MONTHLY-PAYMENT       PIC S9(9)V99 COMP-3.
004600         10  CLM-CURRENT-LENDER        PIC X(30).
004700* CLM-LOAN-DATA-SHORT IS THE OLD 4-LENDER EXTRACT LAYOUT KEPT
004800* FOR A COUPLE OF LEGACY FEEDS THAT STILL SEND A 1-CHAR CODE
004900* INSTEAD OF THE FULL LENDER NAME - SEE 0505-FIND-LENDER-INDEX
005000     10  CLM-LOAN-DATA-SHORT REDEFINES CLM-CURRENT-LENDER.
005100         15  CLM-LENDER-CODE           PIC X(1).
005200         15  FILLER                    PIC X(29).
005300     05  FILLER                        PIC X(14).
005400***************************************************************
