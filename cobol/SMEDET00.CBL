000100***************************************************************
000200* SMEDET00 - ENRICHED DETAIL OUTPUT RECORD                     *
000300* SME PORTFOLIO REALLOCATION SYSTEM                            *
000400*                                                               *
000500* ONE RECORD WRITTEN PER COMPANY BY THE PASS 7 WRITE-OUT        *
000600* PARAGRAPHS IN SMEBAT10.  CARRIES THE SOURCE IDENTIFIERS PLUS  *
000700* EVERY SCORE COMPUTED BY U1-U4.  COPY INTO THE FILE SECTION    *
000800* OF SMEBAT10 FOR THE DETAIL-OUT FD.                            *
000900***************************************************************
001000*09/28/1998 PJK  ORIGINAL DETAIL-OUT LAYOUT
001100*04/03/2001 WDM  ADDED MISFIT-DISCOUNT/SUGGESTED-PRICE FIELDS
001200*08/14/2006 RLS  ADDED GROSS/RISK-ADJ/ANNUALIZED ROI FIELDS
001300*02/02/2009 Y2K  NO DATE FIELDS ON THIS RECORD - CONFIRMED N/A
001400 01  DET-DETAIL-RECORD.
001500     05  DET-SME-ID                    PIC X(8).
001600     05  DET-SECTOR                    PIC X(25).
001700     05  DET-REGION                    PIC X(25).
001800     05  DET-CURRENT-LENDER            PIC X(30).
001900* DET-ID-SHORT REDEFINES THE ID/SECTOR PAIR SO THE OLD EXTRACT
002000* SCREEN (OPTION D) CAN PAINT A SHORT KEY-SECTOR STRIP WITHOUT
002100* READING PAST COLUMN 33.
002200     05  DET-ID-SHORT REDEFINES DET-SME-ID.
002300         10  DET-SME-PREFIX            PIC X(4).
002400         10  DET-SME-SEQ-NO            PIC 9(4).
002500*--------------------- U1 RISK ANALYST --------------------------
002600     05  DET-RISK-SCORE                PIC 9(3)V9.
002700     05  DET-RISK-CATEGORY             PIC X(20).
002800*--------------------- U2 INCLUSION SCANNER ----------------------
002900     05  DET-INCLUSION-SCORE           PIC 9(3)V9.
003000     05  DET-INCLUSION-CATEGORY        PIC X(28).
003100     05  DET-INCL-FLAG-REGION          PIC X(1).
003200     05  DET-INCL-FLAG-SECTOR          PIC X(1).
003300     05  DET-INCL-FLAG-SIZE            PIC X(1).
003400     05  DET-INCL-FLAG-OVERLOOKED      PIC X(1).
003500     05  DET-INCL-FLAG-HIPOT           PIC X(1).
003600*--------------------- U3 MATCHER --------------------------------
003700     05  DET-CURRENT-FIT               PIC 9(3).
003800     05  DET-BEST-LENDER               PIC X(30).
003900     05  DET-BEST-FIT                  PIC 9(3).
004000     05  DET-FIT-GAP                   PIC S9(3).
004100     05  DET-REALLOC-STATUS            PIC X(32).
004200     05  DET-IS-UNALIGNED              PIC X(1).
004300*--------------------- U4 PRICER ----------------------------------
004400     05  DET-DEFAULT-PROB              PIC V9(4).
004500     05  DET-REMAINING-PAYMENTS        PIC S9(11)V99.
004600     05  DET-EXPECTED-LOSS             PIC S9(11)V99.
004700     05  DET-RISK-ADJ-VALUE            PIC S9(11)V99.
004800     05  DET-MISFIT-DISCOUNT           PIC V9(2).
004900     05  DET-SUGGESTED-PRICE           PIC S9(11)V99.
005000     05  DET-DISCOUNT-PCT              PIC S9(3)V99.
005100     05  DET-ROI-GROUP.
005200         10  DET-GROSS-ROI             PIC S9(4)V99.
005300         10  DET-RISK-ADJ-ROI          PIC S9(4)V99.
005400         10  DET-ANNUALIZED-ROI        PIC S9(4)V99.
005500* DET-PRICING-VIEW REDEFINES THE THREE ROI FIELDS AS A SINGLE
005600* ZONED STRIP FOR THE OLD GREENBAR RECONCILIATION PRINT.
005700     05  DET-PRICING-VIEW REDEFINES DET-ROI-GROUP.
005800         10  FILLER                    PIC X(18).
005900     05  FILLER                        PIC X(08).
006000***************************************************************
