000100***************************************************************
000200* SMEWRK00 - COMPANY POPULATION WORK AREA                     *
000300* SME PORTFOLIO REALLOCATION SYSTEM                           *
000400*                                                              *
000500* THE WHOLE COMPANY-MASTER FILE IS LOADED INTO WS-COMPANY-     *
000600* TABLE BY PASS 1 SINCE THE INCLUSION (U2) AND MATCHER (U3/    *
000700* U8) UNITS NEED POPULATION-WIDE AGGREGATES.  EACH CMW-ENTRY   *
000800* CARRIES THE SOURCE FIELDS PLUS EVERY VALUE COMPUTED FOR THAT *
000900* COMPANY BY PASSES 1 THROUGH 6 SO THE WRITE PASS (7) CAN      *
001000* BUILD THE R3 DETAIL RECORD WITHOUT RE-READING THE MASTER.    *
001100***************************************************************
001200*09/21/1998 PJK  ORIGINAL WORK TABLE - 200 ENTRY CAP
001300*05/02/2002 WDM  RAISED TABLE CAP TO 500 - PORTFOLIO GREW
001400*08/14/2006 RLS  ADDED PRICING/ROI FIELDS FOR THE BUYER REPORT
001500*01/05/1999 Y2K  NO 2-DIGIT YEARS ON THIS COPYBOOK - N/A
001600 01  WS-COMPANY-TABLE.
001700     05  CMW-ENTRY OCCURS 500 TIMES.
001800         10  CMW-SME-ID                PIC X(8).
001900         10  CMW-SECTOR                PIC X(25).
002000         10  CMW-REGION                PIC X(25).
002100         10  CMW-TURNOVER              PIC S9(11)V99 COMP-3.
002200         10  CMW-GROSS-PROFIT          PIC S9(11)V99 COMP-3.
002300         10  CMW-OPERATING-PROFIT      PIC S9(11)V99 COMP-3.
002400         10  CMW-EBITDA                PIC S9(11)V99 COMP-3.
002500         10  CMW-PROFIT-AFTER-TAX      PIC S9(11)V99 COMP-3.
002600         10  CMW-TOTAL-ASSETS          PIC S9(11)V99 COMP-3.
002700         10  CMW-TOTAL-LIABILITIES     PIC S9(11)V99 COMP-3.
002800         10  CMW-NET-ASSETS            PIC S9(11)V99 COMP-3.
002900         10  CMW-CASH                  PIC S9(11)V99 COMP-3.
003000         10  CMW-WORKING-CAPITAL       PIC S9(11)V99 COMP-3.
003100         10  CMW-TOT-CURR-ASSETS       PIC S9(11)V99 COMP-3.
003200         10  CMW-TOT-CURR-LIABS        PIC S9(11)V99 COMP-3.
003300         10  CMW-STOCK                 PIC S9(11)V99 COMP-3.
003400         10  CMW-NUM-EMPLOYEES         PIC 9(6) COMP-3.
003500         10  CMW-LOAN-AMOUNT           PIC S9(11)V99 COMP-3.
003600         10  CMW-LOAN-TERM-YEARS       PIC 9(2) COMP-3.
003700         10  CMW-INTEREST-RATE         PIC 9(2)V99 COMP-3.
003800         10  CMW-YEARS-REMAINING       PIC 9(2) COMP-3.
003900         10  CMW-OUTSTANDING-BALANCE   PIC S9(11)V99 COMP-3.
004000         10  CMW-MONTHLY-PAYMENT       PIC S9(9)V99 COMP-3.
004100         10  CMW-CURRENT-LENDER        PIC X(30).
004200* CMW-RATIO-VIEW REDEFINES THE FOUR LIQUIDITY INPUTS SO
004300* 0210-COMPUTE-RISK-RATIOS CAN COMPUTE DIVIDE REMAINDERS
004400* AGAINST A SINGLE GROUP WHEN TRACING BAD DATA ON THE SPOOL.
004500         10  CMW-RATIO-VIEW REDEFINES CMW-TOT-CURR-LIABS.
004600             15  FILLER                PIC S9(9)V99.
004700             15  FILLER                PIC S99.
004800*--------------------- U1 RISK ANALYST ------------------------
004900         10  CMW-RISK-SCORE            PIC 9(3)V9 COMP-3.
005000         10  CMW-RISK-CATEGORY         PIC X(20).
005100*--------------------- U2 INCLUSION SCANNER --------------------
005200         10  CMW-INCLUSION-SCORE       PIC 9(3)V9 COMP-3.
005300         10  CMW-INCLUSION-CATEGORY    PIC X(28).
005400         10  CMW-INCL-FLAG-REGION      PIC X(1).
005500         10  CMW-INCL-FLAG-SECTOR      PIC X(1).
005600         10  CMW-INCL-FLAG-SIZE        PIC X(1).
005700         10  CMW-INCL-FLAG-OVERLOOKED  PIC X(1).
005800         10  CMW-INCL-FLAG-HIPOT       PIC X(1).
005900*--------------------- U3 MATCHER ------------------------------
006000         10  CMW-CURRENT-LENDER-IX     PIC 9(1) COMP.
006100         10  CMW-BEST-LENDER-IX        PIC 9(1) COMP.
006200         10  CMW-CURRENT-FIT           PIC 9(3) COMP-3.
006300         10  CMW-BEST-LENDER           PIC X(30).
006400         10  CMW-BEST-FIT              PIC 9(3) COMP-3.
006500         10  CMW-FIT-GAP               PIC S9(3) COMP-3.
006600         10  CMW-REALLOC-STATUS        PIC X(32).
006700         10  CMW-UNALIGNED-FLAG        PIC X(1).
006800*--------------------- U4 PRICER -------------------------------
006900         10  CMW-DEFAULT-PROB          PIC V9(4) COMP-3.
007000         10  CMW-REMAINING-PAYMENTS    PIC S9(11)V99 COMP-3.
007100         10  CMW-EXPECTED-LOSS         PIC S9(11)V99 COMP-3.
007200         10  CMW-RISK-ADJ-VALUE        PIC S9(11)V99 COMP-3.
007300         10  CMW-MISFIT-DISCOUNT       PIC V9(2) COMP-3.
007400         10  CMW-SUGGESTED-PRICE       PIC S9(11)V99 COMP-3.
007500         10  CMW-DISCOUNT-PCT          PIC S9(3)V99 COMP-3.
007600         10  CMW-GROSS-ROI             PIC S9(4)V99 COMP-3.
007700         10  CMW-RISK-ADJ-ROI          PIC S9(4)V99 COMP-3.
007800         10  CMW-ANNUALIZED-ROI        PIC S9(4)V99 COMP-3.
007900*--------------------- U5 SWAP MATCHER --------------------------
008000         10  CMW-USED-IN-SWAP          PIC X(1).
008100         10  CMW-SWAP-PARTNER-IX       PIC 9(3) COMP.
008200***************************************************************
008300* POPULATION-LEVEL CONTROLS AND ACCUMULATORS                   *
008400***************************************************************
008420* WS-TABLE-IX/WS-TABLE-IX-2 ARE STANDALONE 77-LEVEL SUBSCRIPTS -
008440* THEY WALK WS-COMPANY-TABLE THROUGHOUT PASSES 1-7 AND ARE NOT
008460* PART OF THE POPULATION-CONTROL ACCUMULATOR GROUP BELOW.
008480 77  WS-TABLE-IX                       PIC 9(3) COMP VALUE 0.
008490 77  WS-TABLE-IX-2                     PIC 9(3) COMP VALUE 0.
008500 01  WS-POPULATION-CONTROL.
008600     05  WS-COMPANY-COUNT              PIC 9(3) COMP-3 VALUE 0.
008650     05  WS-TURNOVER-SORT.
009000         10  WS-TURNOVER-ENTRY OCCURS 500 TIMES
009100                                       PIC S9(11)V99 COMP-3.
009200     05  WS-P25-TURNOVER               PIC S9(11)V99 COMP-3.
009300     05  WS-P50-TURNOVER               PIC S9(11)V99 COMP-3.
009400     05  WS-P75-TURNOVER               PIC S9(11)V99 COMP-3.
009500*--------------------- U1 RISK DISTRIBUTION ---------------------
009600     05  WS-RISK-DIST.
009700         10  WS-RISK-LOW-CNT           PIC 9(5) COMP-3.
009800         10  WS-RISK-MODLOW-CNT        PIC 9(5) COMP-3.
009900         10  WS-RISK-MOD-CNT           PIC 9(5) COMP-3.
010000         10  WS-RISK-MODHI-CNT         PIC 9(5) COMP-3.
010100         10  WS-RISK-HIGH-CNT          PIC 9(5) COMP-3.
010200*--------------------- U2 INCLUSION STATS -----------------------
010300     05  WS-INCLUSION-STATS.
010400         10  WS-HIGH-PRIORITY-CNT      PIC 9(5) COMP-3.
010500         10  WS-OVERLOOKED-CNT         PIC 9(5) COMP-3.
010600*--------------------- U3 MARKET SUMMARY STATS -------------------
010700     05  WS-MARKET-STATS.
010800         10  WS-UNALIGNED-CNT          PIC 9(5) COMP-3.
010900         10  WS-STRONG-CNT             PIC 9(5) COMP-3.
011000         10  WS-MODERATE-CNT           PIC 9(5) COMP-3.
011100         10  WS-TOTAL-CURRENT-FIT      PIC S9(9) COMP-3.
011200         10  WS-TOTAL-BEST-FIT         PIC S9(9) COMP-3.
011300         10  WS-UNALIGNED-OUTSTANDING  PIC S9(13)V99 COMP-3.
011400         10  WS-TOTAL-OUTSTANDING      PIC S9(13)V99 COMP-3.
011500*--------------------- U4 PRICING STATS --------------------------
011600     05  WS-PRICING-STATS.
011700         10  WS-PRICE-CAND-CNT         PIC 9(5) COMP-3.
011800         10  WS-TOTAL-OUT-UNALIGN      PIC S9(13)V99 COMP-3.
011900         10  WS-TOTAL-SUGG-PRICE       PIC S9(13)V99 COMP-3.
012000         10  WS-TOTAL-DISCOUNT-PCT     PIC S9(7)V99 COMP-3.
012100         10  WS-TOTAL-ANN-ROI          PIC S9(7)V99 COMP-3.
012200         10  WS-DISC-BAND-1            PIC 9(5) COMP-3.
012300         10  WS-DISC-BAND-2            PIC 9(5) COMP-3.
012400         10  WS-DISC-BAND-3            PIC 9(5) COMP-3.
012500         10  WS-DISC-BAND-4            PIC 9(5) COMP-3.
012600         10  WS-DISC-BAND-5            PIC 9(5) COMP-3.
012700         10  WS-ROI-BAND-1             PIC 9(5) COMP-3.
012800         10  WS-ROI-BAND-2             PIC 9(5) COMP-3.
012900         10  WS-ROI-BAND-3             PIC 9(5) COMP-3.
013000         10  WS-ROI-BAND-4             PIC 9(5) COMP-3.
013100* WS-PRICING-STATS-X REDEFINES THE PRICING TOTALS AS A SINGLE
013200* PACKED STRIP WHEN THE OLD TRACE DUMP (SPOOL OPT J) IS ON -
013300* 8 BYTES OF COUNT/TOTALS HEADER PLUS 48 BYTES OF BAND COUNTS.
013400     05  WS-PRICING-STATS-X REDEFINES WS-PRICING-STATS.
013500         10  FILLER                    PIC X(8).
013600         10  FILLER                    PIC X(48).
013700***************************************************************
