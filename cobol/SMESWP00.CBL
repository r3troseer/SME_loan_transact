000100***************************************************************
000200* SMESWP00 - SWAP PAIR OUTPUT RECORD AND WORK TABLE             *
000300* SME PORTFOLIO REALLOCATION SYSTEM                             *
000400*                                                                *
000500* SWP-SWAP-RECORD IS THE FD RECORD FOR SWAP-OUT, WRITTEN ONE    *
000600* PER ACCEPTED SWAP PAIR BY 1320-WRITE-SWAP-FILE IN SMEBAT10.   *
000700* WS-SWAP-TABLE HOLDS THE CANDIDATE PAIRS BUILT BY PASS 6       *
000800* (0700-MATCH-SWAPS / 0710-BUILD-SWAP-ENTRY) BEFORE THEY ARE    *
000900* RANKED BY 0730-SORT-SWAP-TABLE AND WRITTEN.                   *
001000***************************************************************
001100*10/05/1998 PJK  ORIGINAL SWAP RECORD - 6 FIELDS ONLY
001200*04/03/2001 WDM  ADDED INCLUSION-BONUS/IS-INCLUSION-SWAP
001300*08/14/2006 RLS  ADDED VALUE-DIFF-PCT/NEEDS-CASH-ADJ
001400*02/02/2009 Y2K  NO DATE FIELDS ON THIS RECORD - CONFIRMED N/A
001500 01  SWP-SWAP-RECORD.
001600     05  SWP-LENDER-A                  PIC X(30).
001700     05  SWP-LENDER-B                  PIC X(30).
001800     05  SWP-LOAN-A-ID                 PIC X(8).
001900     05  SWP-LOAN-B-ID                 PIC X(8).
002000* SWP-LOAN-IDS-R REDEFINES THE TWO LOAN ID FIELDS AS A SINGLE
002100* 16-BYTE PAIR KEY FOR THE OLD DUPLICATE-PAIR AUDIT LISTING.
002200     05  SWP-LOAN-IDS-R REDEFINES SWP-LOAN-B-ID.
002300         10  FILLER                    PIC X(8).
002400     05  SWP-LOAN-A-OUTSTANDING        PIC S9(11)V99.
002500     05  SWP-LOAN-B-OUTSTANDING        PIC S9(11)V99.
002600     05  SWP-LOAN-A-FIT-GAP            PIC S9(3).
002700     05  SWP-LOAN-B-FIT-GAP            PIC S9(3).
002800     05  SWP-TOTAL-FIT-IMPROVEMENT     PIC S9(4).
002900     05  SWP-INCLUSION-BONUS           PIC 9(2).
003000     05  SWP-SWAP-SCORE                PIC S9(4).
003100     05  SWP-IS-INCLUSION-SWAP         PIC X(1).
003200     05  SWP-VALUE-DIFF                PIC S9(11)V99.
003300     05  SWP-VALUE-DIFF-PCT            PIC 9(3)V99.
003400     05  SWP-NEEDS-CASH-ADJ            PIC X(1).
003500     05  FILLER                        PIC X(12).
003600***************************************************************
003700* WS-SWAP-TABLE - CANDIDATE SWAP PAIRS BUILT BY PASS 6 BEFORE   *
003800* THE BUBBLE SORT (0730-SORT-SWAP-TABLE) PUTS THEM IN           *
003900* SWAP-SCORE DESCENDING ORDER FOR THE WRITE-OUT PASS.           *
004000***************************************************************
004100 01  WS-SWAP-CONTROL.
004200     05  WS-SWAP-COUNT                 PIC 9(5) COMP-3 VALUE 0.
004300     05  WS-SWAP-MAX                   PIC 9(5) COMP-3
004400                                        VALUE 500.
004450     05  WS-SWAP-TABLE-FULL-SW         PIC X(1) VALUE 'N'.
004480         88  SWAP-TABLE-IS-FULL              VALUE 'Y'.
004500* WS-SWAP-IX/WS-SWAP-IX-2 ARE STANDALONE 77-LEVEL SUBSCRIPTS -
004520* THEY ONLY EVER WALK SWT-ENTRY DURING THE PASS 6 CANDIDATE
004540* SEARCH AND THE BUBBLE SORT, NOT PART OF THE CONTROL GROUP.
004600 77  WS-SWAP-IX                    PIC 9(5) COMP VALUE 0.
004700 77  WS-SWAP-IX-2                  PIC 9(5) COMP VALUE 0.
004900 01  WS-SWAP-TABLE.
005000     05  SWT-ENTRY OCCURS 500 TIMES.
005100         10  SWT-LENDER-A              PIC X(30).
005200         10  SWT-LENDER-B              PIC X(30).
005300         10  SWT-LOAN-A-ID             PIC X(8).
005400         10  SWT-LOAN-B-ID             PIC X(8).
005500         10  SWT-LOAN-A-OUTSTANDING    PIC S9(11)V99 COMP-3.
005600         10  SWT-LOAN-B-OUTSTANDING    PIC S9(11)V99 COMP-3.
005700         10  SWT-LOAN-A-FIT-GAP        PIC S9(3) COMP-3.
005800         10  SWT-LOAN-B-FIT-GAP        PIC S9(3) COMP-3.
005900         10  SWT-TOTAL-FIT-IMPROVE     PIC S9(4) COMP-3.
006000         10  SWT-INCLUSION-BONUS       PIC 9(2) COMP-3.
006100         10  SWT-SWAP-SCORE            PIC S9(4) COMP-3.
006200         10  SWT-IS-INCLUSION-SWAP     PIC X(1).
006300         10  SWT-VALUE-DIFF            PIC S9(11)V99 COMP-3.
006400         10  SWT-VALUE-DIFF-PCT        PIC 9(3)V99 COMP-3.
006500         10  SWT-NEEDS-CASH-ADJ        PIC X(1).
006600***************************************************************
