000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMEBAT10.
000300 AUTHOR. P J KIRBY.
000400 INSTALLATION. MBCNTR2503 DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800***************************************************************
000900* SMEBAT10 - SME PORTFOLIO REALLOCATION BATCH ENGINE           *
001000*                                                               *
001100* READS THE COMPANY-LOAN MASTER ONCE (PASS 1), SCORES EVERY     *
001200* COMPANY FOR CREDIT RISK AND FINANCIAL INCLUSION, MATCHES      *
001300* EACH COMPANY'S LOAN AGAINST THE FOUR LENDER PROFILES, PRICES  *
001400* THE LOANS OF COMPANIES SITTING WITH THE WRONG LENDER, LOOKS   *
001500* FOR LENDER-TO-LENDER SWAP PAIRS, THEN WRITES THE ENRICHED     *
001600* DETAIL EXTRACT, THE SWAP EXTRACT AND THE MANAGEMENT REPORT.   *
001700* A SHORT DEMONSTRATION OF THE CREDIT-LEDGER SUBPROGRAM RUNS    *
001800* AT THE TAIL OF THE JOB FOR THE BUYER-DESK REGRESSION SUITE.   *
001900***************************************************************
002000*03/14/1989 PJK  ORIGINAL MORTGAGE EXTRACT DRIVER (SETMB2000
002100*                LINEAGE) - SINGLE PASS, NO SCORING
002200*11/02/1992 PJK  ADDED COMMAND-LINE OVERRIDE OF THE RUN DATE
002300*09/14/1998 PJK  REWRITTEN END TO END AS THE SME REALLOCATION
002400*                ENGINE - SEVEN PASS STRUCTURE, RISK AND
002500*                INCLUSION SCORING, LENDER MATCHER
002600*10/05/1998 PJK  ADDED PASS 6 SWAP MATCHER AND SWAP-OUT FILE
002700*01/05/1999 Y2K  ALL WORK FIELDS REVIEWED - NO 2-DIGIT YEARS
002800*                CARRIED ANYWHERE IN THIS PROGRAM - N/A
002900*04/03/2001 WDM  ADDED INCLUSION SCANNER (PASS 3) PER THE
003000*                FAIR-LENDING STEERING GROUP REQUEST RQ-4471
003100*07/22/2003 WDM  ADDED U6 BANDING/ALIAS UTILITIES TO THE REPORT
003200*                AND LENDER NET-FLOW LINE ON SECTION 1
003300*08/14/2006 RLS  ADDED PASS 5 PRICER, ROI BANDS ON SECTION 4
003400*02/02/2009 Y2K  NO DATE ARITHMETIC IN THIS PROGRAM - CONFIRMED
003500*                N/A AGAIN FOR THE MILLENNIUM REVIEW FILE
003600*06/18/2011 RLS  COMPANY WORK TABLE REPACKED TO COMP-3 TO MATCH
003700*                THE NEW SMECLM00 EXTRACT FEED (TICKET DP-2290)
003800*03/09/2013 RLS  ADDED THE CREDIT LEDGER DEMONSTRATION CALL FOR
003900*                THE BUYER DESK REGRESSION PACK (TICKET DP-2614)
004000*11/21/2014 WDM  EXPLANATION TEXT BUILDER ADDED TO SECTION 4
004100*                FOR THE STRONGEST REALLOCATION CANDIDATE
004200***************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. MBCNTR2503.
004600 OBJECT-COMPUTER. MBCNTR2503.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005100            OFF STATUS IS WS-TRACE-SWITCH-OFF
005200     CLASS SME-NAME-CLASS IS 'A' THRU 'Z' '_' '&' SPACE.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT COMPANY-MASTER  ASSIGN TO COMPMAS
005600                            ORGANIZATION IS SEQUENTIAL
005700                            FILE STATUS IS WS-COMPANY-MASTER-STATUS.
005800     SELECT DETAIL-OUT      ASSIGN TO DETLOUT
005900                            ORGANIZATION IS SEQUENTIAL
006000                            FILE STATUS IS WS-DETAIL-OUT-STATUS.
006100     SELECT SWAP-OUT        ASSIGN TO SWAPOUT
006200                            ORGANIZATION IS SEQUENTIAL
006300                            FILE STATUS IS WS-SWAP-OUT-STATUS.
006400     SELECT REPORT-OUT      ASSIGN TO RPTOUT
006500                            ORGANIZATION IS LINE SEQUENTIAL
006600                            FILE STATUS IS WS-REPORT-OUT-STATUS.
006700***************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  COMPANY-MASTER
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 224 CHARACTERS.
007300     COPY SMECLM00.
007400*--------------------------------------------------------------
007500* DETAIL-OUT-RECORD IS A GENERIC CARRIER - THE REAL FIELD
007600* NAMES LIVE ON WS-DETAIL-AREA (COPY SMEDET00 BELOW), BUILT
007700* BY 1310-BUILD-DETAIL-RECORD THEN MOVED OVER AS ONE GROUP.
007800*--------------------------------------------------------------
007900 FD  DETAIL-OUT
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 310 CHARACTERS.
008200 01  DETAIL-OUT-RECORD.
008300     05  FILLER                        PIC X(310).
008400*--------------------------------------------------------------
008500* SWAP-OUT-RECORD IS A GENERIC CARRIER - SEE SMESWP00 FOR THE
008600* REAL SWP-SWAP-RECORD FIELD NAMES, MOVED OVER AS ONE GROUP.
008700*--------------------------------------------------------------
008800 FD  SWAP-OUT
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 150 CHARACTERS.
009100 01  SWAP-OUT-RECORD.
009200     05  FILLER                        PIC X(150).
009300 FD  REPORT-OUT
009400     LABEL RECORDS ARE OMITTED
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  REPORT-OUT-RECORD                 PIC X(132).
009700***************************************************************
009800 WORKING-STORAGE SECTION.
009900* R2 LENDER PROFILE TABLE (4 HARDCODED LENDERS)
010000     COPY SMELND00.
010100* POPULATION WORK TABLE - ONE ENTRY PER COMPANY
010200     COPY SMEWRK00.
010300* R3 ENRICHED DETAIL LAYOUT - BUILT HERE, MOVED TO THE FD
010400     COPY SMEDET00.
010500* R4 SWAP RECORD AND CANDIDATE WORK TABLE
010600     COPY SMESWP00.
010700* R5 CREDIT LEDGER CALL AREA - SHARED WITH SMELEDG1
010800     COPY SMELDG00.
010900***************************************************************
011000* FILE STATUS AND END-OF-FILE SWITCHES                         *
011100***************************************************************
011200 01  WS-FILE-STATUS-FIELDS.
011300     05  WS-COMPANY-MASTER-STATUS      PIC X(2).
011400         88  CM-SUCCESS                       VALUE '00'.
011500         88  CM-EOF                           VALUE '10'.
011600     05  WS-DETAIL-OUT-STATUS          PIC X(2).
011700     05  WS-SWAP-OUT-STATUS            PIC X(2).
011800     05  WS-REPORT-OUT-STATUS          PIC X(2).
011900 01  WS-EOF-SWITCHES.
012000     05  WS-COMPANY-EOF-SW             PIC X(1) VALUE 'N'.
012100         88  COMPANY-MASTER-EOF               VALUE 'Y'.
012200***************************************************************
012300* U1 RISK ANALYST - COMPONENT WEIGHT TABLE AND RATIO WORK AREA *
012400***************************************************************
012500 01  WS-RISK-WEIGHT-TABLE.
012600     05  WS-WT-LIQUIDITY               PIC V999 COMP-3
012700                                        VALUE .200.
012800     05  WS-WT-PROFITABILITY           PIC V999 COMP-3
012900                                        VALUE .250.
013000     05  WS-WT-LEVERAGE                PIC V999 COMP-3
013100                                        VALUE .200.
013200     05  WS-WT-CASH                    PIC V999 COMP-3
013300                                        VALUE .150.
013400     05  WS-WT-EFFICIENCY              PIC V999 COMP-3
013500                                        VALUE .100.
013600     05  WS-WT-STABILITY               PIC V999 COMP-3
013700                                        VALUE .100.
013800 01  WS-INCL-WEIGHT-TABLE.
013900     05  WS-WT-REGIONAL                PIC V99 COMP-3 VALUE .35.
014000     05  WS-WT-SECTOR                  PIC V99 COMP-3 VALUE .25.
014100     05  WS-WT-SIZE                    PIC V99 COMP-3 VALUE .20.
014200     05  WS-WT-OVERLOOKED              PIC V99 COMP-3 VALUE .20.
014300 01  WS-RATIO-WORK.
014400     05  WS-CURRENT-RATIO              PIC S9(5)V9999 COMP-3.
014500     05  WS-OPERATING-MARGIN           PIC S9(5)V9999 COMP-3.
014600     05  WS-DEBT-RATIO                 PIC S9(5)V9999 COMP-3.
014700     05  WS-CASH-RATIO                 PIC S9(5)V9999 COMP-3.
014800     05  WS-ASSET-TURNOVER             PIC S9(5)V9999 COMP-3.
014900     05  WS-WC-RATIO                   PIC S9(5)V9999 COMP-3.
015000     05  WS-COMP-LIQUIDITY             PIC S9(5)V99 COMP-3.
015100     05  WS-COMP-PROFITABILITY         PIC S9(5)V99 COMP-3.
015200     05  WS-COMP-LEVERAGE              PIC S9(5)V99 COMP-3.
015300     05  WS-COMP-CASH                  PIC S9(5)V99 COMP-3.
015400     05  WS-COMP-EFFICIENCY            PIC S9(5)V99 COMP-3.
015500     05  WS-COMP-STABILITY             PIC S9(5)V99 COMP-3.
015600 01  WS-NORM-PARMS.
015700     05  WS-NORM-RATIO                 PIC S9(5)V9999 COMP-3.
015800     05  WS-NORM-MIN                   PIC S9(5)V9999 COMP-3.
015900     05  WS-NORM-MAX                   PIC S9(5)V9999 COMP-3.
016000     05  WS-NORM-INVERSE-SW            PIC X(1).
016100         88  WS-NORM-IS-INVERSE               VALUE 'Y'.
016200     05  WS-NORM-RESULT                PIC S9(5)V99 COMP-3.
016300***************************************************************
016400* PASS 2 PERCENTILE WORK AREA (LINEAR INTERPOLATION)            *
016500***************************************************************
016600 01  WS-PCTL-PARMS.
016700     05  WS-PCTL-P                     PIC V9999 COMP-3.
016800     05  WS-PCTL-H                     PIC S9(5)V9999 COMP-3.
016900     05  WS-PCTL-IDX-LO                PIC S9(5) COMP-3.
017000     05  WS-PCTL-FRAC                  PIC S9(5)V9999 COMP-3.
017100     05  WS-PCTL-DIFF                  PIC S9(11)V99 COMP-3.
017200     05  WS-PCTL-RESULT                PIC S9(11)V99 COMP-3.
017300 01  WS-SORT-WORK.
017400     05  WS-TURNOVER-HOLD              PIC S9(11)V99 COMP-3.
017500***************************************************************
017600* U3 MATCHER FIT-SCORING WORK AREA                              *
017700***************************************************************
017800 01  WS-U3-WORK.
017900     05  WS-FIT-RISK-GAP               PIC S9(3) COMP-3.
018000     05  WS-FIT-RISK-PTS               PIC S9(3) COMP-3.
018100     05  WS-FIT-SECTOR-PTS             PIC S9(3) COMP-3.
018200     05  WS-FIT-REGION-PTS             PIC S9(3) COMP-3.
018300     05  WS-FIT-SIZE-PTS               PIC S9(3) COMP-3.
018400     05  WS-FIT-INCL-PTS               PIC S9(3) COMP-3.
018500     05  WS-FIT-TOTAL                  PIC S9(3) COMP-3.
018600     05  WS-FIT-GAP-WORK               PIC S9(3) COMP-3.
018700     05  WS-SECTOR-MATCH-SW            PIC X(1).
018800         88  WS-SECTOR-MATCHES                VALUE 'Y'.
018900     05  WS-REGION-MATCH-SW            PIC X(1).
019000         88  WS-REGION-MATCHES                VALUE 'Y'.
019100     05  WS-LENDER-IX                  PIC 9(1) COMP.
019150***************************************************************
019180* WS-PREF-IX IS A 77-LEVEL STANDALONE SUBSCRIPT (NOT PART OF
019185* THE U3 GROUP ABOVE) - IT ONLY EVER WALKS A LENDER'S OWN
019190* PREF-SECTOR/PREF-REGION TABLE INSIDE 0510-.
019195***************************************************************
019200 77  WS-PREF-IX                    PIC 9(1) COMP.
019300***************************************************************
019400* U4 PRICER WORK AREA                                           *
019500***************************************************************
019600 01  WS-U4-WORK.
019700     05  WS-RECOVERY-RATE              PIC V99 COMP-3 VALUE .40.
019800     05  WS-GROSS-PROFIT-WORK          PIC S9(11)V99 COMP-3.
019900***************************************************************
020000* U5 SWAP MATCHER WORK AREA                                     *
020100***************************************************************
020200 01  WS-U5-WORK.
020300     05  WS-VALUE-RATIO                PIC S9(5)V9999 COMP-3.
020400     05  WS-VALUE-DIFF-WORK            PIC S9(11)V99 COMP-3.
020500     05  WS-LARGER-BAL                 PIC S9(11)V99 COMP-3.
020600     05  WS-BONUS-WORK                 PIC 9(2) COMP-3.
020700     05  WS-COMPAT-SW                  PIC X(1).
020800         88  VALUES-ARE-COMPATIBLE            VALUE 'Y'.
020850     05  WS-BEST-LENDER-MATCH-SW       PIC X(1).
020860         88  BEST-LENDERS-CROSS-MATCH          VALUE 'Y'.
020900     05  WS-SWAP-SAVE-IX               PIC 9(3) COMP.
021000     05  WS-FIT-A-AT-B                 PIC S9(3) COMP-3.
021100     05  WS-FIT-B-AT-A                 PIC S9(3) COMP-3.
021200     05  WS-SWAP-IMPROVE-A             PIC S9(3) COMP-3.
021300     05  WS-SWAP-IMPROVE-B             PIC S9(3) COMP-3.
021400 01  WS-SWAP-ENTRY-HOLD.
021500     05  FILLER                        PIC X(30).
021600     05  FILLER                        PIC X(30).
021700     05  FILLER                        PIC X(8).
021800     05  FILLER                        PIC X(8).
021900     05  FILLER                        PIC S9(11)V99 COMP-3.
022000     05  FILLER                        PIC S9(11)V99 COMP-3.
022100     05  FILLER                        PIC S9(3) COMP-3.
022200     05  FILLER                        PIC S9(3) COMP-3.
022300     05  FILLER                        PIC S9(4) COMP-3.
022400     05  FILLER                        PIC 9(2) COMP-3.
022500     05  FILLER                        PIC S9(4) COMP-3.
022600     05  FILLER                        PIC X(1).
022700     05  FILLER                        PIC S9(11)V99 COMP-3.
022800     05  FILLER                        PIC 9(3)V99 COMP-3.
022900     05  FILLER                        PIC X(1).
023000 01  WS-SWAP-STATS.
023100     05  WS-SWAP-INCL-CNT              PIC 9(5) COMP-3 VALUE 0.
023200     05  WS-SWAP-CASH-ADJ-CNT          PIC 9(5) COMP-3 VALUE 0.
023300     05  WS-SWAP-TOTAL-IMPROVE         PIC S9(7) COMP-3 VALUE 0.
023400     05  WS-SWAP-AVG-IMPROVE           PIC S9(5)V9 COMP-3
023500                                        VALUE 0.
023600***************************************************************
023700* U2 INCLUSION SCANNER WORK AREA                                *
023800***************************************************************
023900 01  WS-U2-WORK.
024000     05  WS-REGIONAL-SCORE             PIC S9(3) COMP-3.
024100     05  WS-SECTOR-SCORE               PIC S9(3) COMP-3.
024200     05  WS-SIZE-SCORE                 PIC S9(3) COMP-3.
024300     05  WS-OVERLOOKED-SCORE           PIC S9(3) COMP-3.
024400     05  WS-OVERLOOKED-AVG             PIC S9(3)V9 COMP-3.
024500***************************************************************
024600* U6 BANDING / ANONYMIZER UTILITY WORK AREA                     *
024700***************************************************************
024800 01  WS-ALPHA-TABLE                    PIC X(26)
024900                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025000 01  WS-ALIAS-WORK.
025100     05  WS-ALIAS-TABLE.
025200         10  WS-ALIAS-ENTRY OCCURS 10 TIMES.
025300             15  WS-ALIAS-LENDER-NAME  PIC X(30).
025400             15  WS-ALIAS-LABEL        PIC X(10).
025500     05  WS-ALIAS-COUNT                PIC 9(2) COMP VALUE 0.
025600     05  WS-ALIAS-IX                   PIC 9(2) COMP.
025700     05  WS-ALIAS-MATCH-IX             PIC 9(2) COMP.
025800     05  WS-ALIAS-LENDER-IN            PIC X(30).
025900     05  WS-ALIAS-CURRENT-NAME         PIC X(30).
026000     05  WS-ALIAS-RESULT               PIC X(10).
026100     05  WS-ALIAS-FOUND-SW             PIC X(1).
026200         88  WS-ALIAS-FOUND                   VALUE 'Y'.
026300 01  WS-BAND-WORK.
026400     05  WS-BAND-AMOUNT                PIC S9(13)V99 COMP-3.
026500     05  WS-BAND-LABEL                 PIC X(10).
026600 01  WS-RANGE-WORK.
026700     05  WS-RANGE-STEP                 PIC S9(9) COMP-3.
026800     05  WS-RANGE-LO-INT               PIC S9(9) COMP-3.
026900     05  WS-RANGE-LO                   PIC S9(13) COMP-3.
027000     05  WS-RANGE-HI                   PIC S9(13) COMP-3.
027100     05  WS-RANGE-LO-WHOLE             PIC S9(7) COMP-3.
027200     05  WS-RANGE-HI-WHOLE             PIC S9(7) COMP-3.
027300     05  WS-RANGE-LO-REM               PIC S9(9) COMP-3.
027400     05  WS-RANGE-HI-REM               PIC S9(9) COMP-3.
027500     05  WS-RANGE-LO-TENTH             PIC S9(1) COMP-3.
027600     05  WS-RANGE-HI-TENTH             PIC S9(1) COMP-3.
027700     05  WS-RANGE-LO-DISP              PIC Z(6)9.
027800     05  WS-RANGE-HI-DISP              PIC Z(6)9.
027900     05  WS-RANGE-LO-T-DISP            PIC 9.
028000     05  WS-RANGE-HI-T-DISP            PIC 9.
028050     05  WS-RANGE-LABEL                PIC X(20).
028100 01  WS-ROUND-WORK.
028200     05  WS-ROUND-VALUE                PIC S9(5)V9 COMP-3.
028300     05  WS-ROUND-INT                  PIC S9(5) COMP-3.
028400     05  WS-ROUND-RESULT               PIC S9(5)V9 COMP-3.
028500     05  WS-ROUND-CLAMP-SW             PIC X(1).
028600         88  WS-ROUND-SHOULD-CLAMP            VALUE 'Y'.
028700     05  WS-ROUND-RESULT-DISP          PIC ZZZ9.9.
028800 01  WS-REGION-WORK.
028900     05  WS-REGION-INPUT               PIC X(25).
029000     05  WS-REGION-GROUP               PIC X(25).
029100 01  WS-MONEY-LABEL-WORK.
029200     05  WS-MONEY-AMOUNT               PIC S9(13)V99 COMP-3.
029300     05  WS-MONEY-LABEL                PIC X(16).
029400     05  WS-MONEY-M-WHOLE              PIC S9(7) COMP-3.
029500     05  WS-MONEY-M-FRAC               PIC S9(9)V99 COMP-3.
029600     05  WS-MONEY-M-TENTH              PIC S9(1) COMP-3.
029700     05  WS-MONEY-K-WHOLE              PIC S9(9) COMP-3.
029800     05  WS-MONEY-K-FRAC               PIC S9(9)V99 COMP-3.
029900     05  WS-MONEY-K-TENTH              PIC S9(1) COMP-3.
030000     05  WS-MONEY-UNIT-DISP            PIC Z(9)9.99.
030100     05  WS-MONEY-M-DISP               PIC Z(6)9.
030200     05  WS-MONEY-K-DISP               PIC Z(8)9.
030300     05  WS-MONEY-TENTH-DISP           PIC 9.
030400***************************************************************
030500* U8 EXPLANATION TEXT BUILDER WORK AREA                         *
030600***************************************************************
030700 01  WS-EXPL-WORK.
030800     05  WS-EXPL-CURRENT-FIT           PIC S9(3) COMP-3.
030900     05  WS-EXPL-LENDER-MANDATE-SW     PIC X(1).
031000     05  WS-EXPL-INCLUSION-SCORE       PIC S9(3)V9 COMP-3.
031100     05  WS-EXPL-SECTOR-MATCH-SW       PIC X(1).
031200     05  WS-EXPL-REGION-MATCH-SW       PIC X(1).
031300     05  WS-EXPL-DISCOUNT-PCT          PIC S9(3)V99 COMP-3.
031400     05  WS-EXPL-ANN-ROI               PIC S9(4)V99 COMP-3.
031500     05  WS-EXPL-DISCOUNT-DISP         PIC Z(2)9.99.
031600     05  WS-EXPL-ROI-DISP              PIC Z(3)9.99.
031700     05  WS-EXPL-LINE-1                PIC X(90).
031800     05  WS-EXPL-LINE-2                PIC X(90).
031900     05  WS-EXPL-LINE-3                PIC X(90).
032000     05  WS-TOP-FIT-GAP                PIC S9(3) COMP-3.
032100     05  WS-TOP-CANDIDATE-IX           PIC 9(3) COMP VALUE 0.
032200***************************************************************
032300* REPORT PRINT LINE AND LINE/PAGE CONTROL                       *
032400***************************************************************
032500 01  WS-REPORT-LINE                    PIC X(132).
032600 01  WS-REPORT-CONTROL.
032700     05  WS-LINE-COUNT                 PIC 9(3) COMP-3 VALUE 0.
032800     05  WS-PAGE-COUNT                 PIC 9(3) COMP-3 VALUE 0.
032900     05  WS-DISP-SCORE                 PIC ZZ9.9.
033000     05  WS-DISP-PCT                   PIC ZZ9.99.
033100     05  WS-DISP-COUNT                 PIC ZZZZ9.
033200     05  WS-DISP-SIGNED                PIC -ZZ9.
033300***************************************************************
033400 PROCEDURE DIVISION.
033500***************************************************************
033600* 0000 SERIES - MAIN CONTROL                                    *
033700***************************************************************
033800 0000-MAIN-LINE.
033900     IF WS-TRACE-SWITCH-ON
034000         DISPLAY 'SMEBAT10 STARTING - TRACE SWITCH IS ON'
034100             UPON CRT
034200     END-IF.
034300     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
034400     PERFORM 0200-LOAD-AND-SCORE-COMPANIES THRU 0200-EXIT.
034500     PERFORM 0300-COMPUTE-POPULATION-STATS THRU 0300-EXIT.
034600     PERFORM 0400-SCORE-INCLUSION THRU 0400-EXIT.
034700     PERFORM 0500-MATCH-LENDERS THRU 0500-EXIT.
034800     PERFORM 0600-PRICE-LOANS THRU 0600-EXIT.
034900     PERFORM 0700-MATCH-SWAPS THRU 0700-EXIT.
035000     PERFORM 1300-WRITE-DETAIL-FILE THRU 1300-EXIT.
035100     PERFORM 1320-WRITE-SWAP-FILE THRU 1320-EXIT.
035200     PERFORM 1400-PRINT-REPORT THRU 1400-EXIT.
035300     PERFORM 1600-DEMO-CREDIT-LEDGER THRU 1600-EXIT.
035400     PERFORM 9000-TERMINATE-RUN THRU 9000-EXIT.
035500     STOP RUN.
035600 0000-EXIT.
035700     EXIT.
035800***************************************************************
035900* 0100 SERIES - RUN INITIALIZATION                              *
036000***************************************************************
036100 0100-INITIALIZE-RUN.
036200     OPEN INPUT COMPANY-MASTER.
036300     OPEN OUTPUT DETAIL-OUT.
036400     OPEN OUTPUT SWAP-OUT.
036500     OPEN OUTPUT REPORT-OUT.
036600     MOVE 0 TO WS-COMPANY-COUNT.
036700     MOVE 0 TO WS-SWAP-COUNT.
036800     PERFORM 0110-LOAD-LENDER-TABLE THRU 0110-EXIT.
036900 0100-EXIT.
037000     EXIT.
037100*----------------------------------------------------------------
037200* 0110-LOAD-LENDER-TABLE - MOVE THE FOUR HARDCODED LENDER
037300* PROFILES (SMELND00) INTO THE TABLE-DRIVEN WS-LENDER-TABLE.
037400* FOUR SEPARATE MOVES, NOT A LOOP - ONLY FOUR LENDERS EXIST.
037500*----------------------------------------------------------------
037600 0110-LOAD-LENDER-TABLE.
037700     MOVE LAF-NAME              TO LND-NAME(1).
037800     MOVE LAF-RISK-MIN          TO LND-RISK-MIN(1).
037900     MOVE LAF-PREF-SECTOR(1)    TO LND-PREF-SECTOR(1,1).
038000     MOVE LAF-PREF-SECTOR(2)    TO LND-PREF-SECTOR(1,2).
038100     MOVE LAF-PREF-SECTOR(3)    TO LND-PREF-SECTOR(1,3).
038200     MOVE LAF-PREF-REGION(1)    TO LND-PREF-REGION(1,1).
038300     MOVE LAF-PREF-REGION(2)    TO LND-PREF-REGION(1,2).
038400     MOVE LAF-PREF-REGION(3)    TO LND-PREF-REGION(1,3).
038500     MOVE LAF-PREF-REGION(4)    TO LND-PREF-REGION(1,4).
038600     MOVE LAF-PREF-REGION(5)    TO LND-PREF-REGION(1,5).
038700     MOVE LAF-PREF-REGION(6)    TO LND-PREF-REGION(1,6).
038800     MOVE LAF-MIN-TURNOVER      TO LND-MIN-TURNOVER(1).
038900     MOVE LAF-MAX-TURNOVER      TO LND-MAX-TURNOVER(1).
039000     MOVE LAF-INCLUSION-MANDATE TO LND-INCLUSION-MANDATE(1).
039100     MOVE 0 TO LND-CURRENT-COUNT(1).
039200     MOVE 0 TO LND-OPTIMAL-COUNT(1).
039300
039400     MOVE LGF-NAME              TO LND-NAME(2).
039500     MOVE LGF-RISK-MIN          TO LND-RISK-MIN(2).
039600     MOVE LGF-PREF-SECTOR(1)    TO LND-PREF-SECTOR(2,1).
039700     MOVE LGF-PREF-SECTOR(2)    TO LND-PREF-SECTOR(2,2).
039800     MOVE LGF-PREF-SECTOR(3)    TO LND-PREF-SECTOR(2,3).
039900     MOVE LGF-PREF-REGION(1)    TO LND-PREF-REGION(2,1).
040000     MOVE LGF-PREF-REGION(2)    TO LND-PREF-REGION(2,2).
040100     MOVE LGF-PREF-REGION(3)    TO LND-PREF-REGION(2,3).
040200     MOVE LGF-PREF-REGION(4)    TO LND-PREF-REGION(2,4).
040300     MOVE LGF-PREF-REGION(5)    TO LND-PREF-REGION(2,5).
040400     MOVE LGF-PREF-REGION(6)    TO LND-PREF-REGION(2,6).
040500     MOVE LGF-MIN-TURNOVER      TO LND-MIN-TURNOVER(2).
040600     MOVE LGF-MAX-TURNOVER      TO LND-MAX-TURNOVER(2).
040700     MOVE LGF-INCLUSION-MANDATE TO LND-INCLUSION-MANDATE(2).
040800     MOVE 0 TO LND-CURRENT-COUNT(2).
040900     MOVE 0 TO LND-OPTIMAL-COUNT(2).
041000
041100     MOVE LRF-NAME              TO LND-NAME(3).
041200     MOVE LRF-RISK-MIN          TO LND-RISK-MIN(3).
041300     MOVE LRF-PREF-SECTOR(1)    TO LND-PREF-SECTOR(3,1).
041400     MOVE LRF-PREF-SECTOR(2)    TO LND-PREF-SECTOR(3,2).
041500     MOVE LRF-PREF-SECTOR(3)    TO LND-PREF-SECTOR(3,3).
041600     MOVE LRF-PREF-REGION(1)    TO LND-PREF-REGION(3,1).
041700     MOVE LRF-PREF-REGION(2)    TO LND-PREF-REGION(3,2).
041800     MOVE LRF-PREF-REGION(3)    TO LND-PREF-REGION(3,3).
041900     MOVE LRF-PREF-REGION(4)    TO LND-PREF-REGION(3,4).
042000     MOVE LRF-PREF-REGION(5)    TO LND-PREF-REGION(3,5).
042100     MOVE LRF-PREF-REGION(6)    TO LND-PREF-REGION(3,6).
042200     MOVE LRF-MIN-TURNOVER      TO LND-MIN-TURNOVER(3).
042300     MOVE LRF-MAX-TURNOVER      TO LND-MAX-TURNOVER(3).
042400     MOVE LRF-INCLUSION-MANDATE TO LND-INCLUSION-MANDATE(3).
042500     MOVE 0 TO LND-CURRENT-COUNT(3).
042600     MOVE 0 TO LND-OPTIMAL-COUNT(3).
042700
042800     MOVE LSF-NAME              TO LND-NAME(4).
042900     MOVE LSF-RISK-MIN          TO LND-RISK-MIN(4).
043000     MOVE LSF-PREF-SECTOR(1)    TO LND-PREF-SECTOR(4,1).
043100     MOVE LSF-PREF-SECTOR(2)    TO LND-PREF-SECTOR(4,2).
043200     MOVE LSF-PREF-SECTOR(3)    TO LND-PREF-SECTOR(4,3).
043300     MOVE LSF-PREF-REGION(1)    TO LND-PREF-REGION(4,1).
043400     MOVE LSF-PREF-REGION(2)    TO LND-PREF-REGION(4,2).
043500     MOVE LSF-PREF-REGION(3)    TO LND-PREF-REGION(4,3).
043600     MOVE LSF-PREF-REGION(4)    TO LND-PREF-REGION(4,4).
043700     MOVE LSF-PREF-REGION(5)    TO LND-PREF-REGION(4,5).
043800     MOVE LSF-PREF-REGION(6)    TO LND-PREF-REGION(4,6).
043900     MOVE LSF-MIN-TURNOVER      TO LND-MIN-TURNOVER(4).
044000     MOVE LSF-MAX-TURNOVER      TO LND-MAX-TURNOVER(4).
044100     MOVE LSF-INCLUSION-MANDATE TO LND-INCLUSION-MANDATE(4).
044200     MOVE 0 TO LND-CURRENT-COUNT(4).
044300     MOVE 0 TO LND-OPTIMAL-COUNT(4).
044400 0110-EXIT.
044500     EXIT.
044600***************************************************************
044700* 0200 SERIES - PASS 1 - LOAD COMPANY MASTER AND SCORE RISK     *
044800***************************************************************
044900 0200-LOAD-AND-SCORE-COMPANIES.
045000     PERFORM 0205-READ-COMPANY-RECORD THRU 0205-EXIT.
045100     PERFORM 0207-PROCESS-ONE-COMPANY THRU 0207-EXIT
045200         UNTIL COMPANY-MASTER-EOF.
045300 0200-EXIT.
045400     EXIT.
045500 0205-READ-COMPANY-RECORD.
045600     READ COMPANY-MASTER
045700         AT END
045800             MOVE 'Y' TO WS-COMPANY-EOF-SW
045900     END-READ.
046000 0205-EXIT.
046100     EXIT.
046200 0207-PROCESS-ONE-COMPANY.
046300     ADD 1 TO WS-COMPANY-COUNT.
046400     MOVE WS-COMPANY-COUNT         TO WS-TABLE-IX.
046500     MOVE CLM-SME-ID               TO CMW-SME-ID(WS-TABLE-IX).
046600     MOVE CLM-SECTOR               TO CMW-SECTOR(WS-TABLE-IX).
046700     MOVE CLM-REGION               TO CMW-REGION(WS-TABLE-IX).
046800     MOVE CLM-TURNOVER             TO CMW-TURNOVER(WS-TABLE-IX).
046900     MOVE CLM-GROSS-PROFIT      TO CMW-GROSS-PROFIT(WS-TABLE-IX).
047000     MOVE CLM-OPERATING-PROFIT
047100                            TO CMW-OPERATING-PROFIT(WS-TABLE-IX).
047200     MOVE CLM-EBITDA               TO CMW-EBITDA(WS-TABLE-IX).
047300     MOVE CLM-PROFIT-AFTER-TAX
047400                            TO CMW-PROFIT-AFTER-TAX(WS-TABLE-IX).
047500     MOVE CLM-TOTAL-ASSETS      TO CMW-TOTAL-ASSETS(WS-TABLE-IX).
047600     MOVE CLM-TOTAL-LIABILITIES
047700                           TO CMW-TOTAL-LIABILITIES(WS-TABLE-IX).
047800     MOVE CLM-NET-ASSETS        TO CMW-NET-ASSETS(WS-TABLE-IX).
047900     MOVE CLM-CASH                 TO CMW-CASH(WS-TABLE-IX).
048000     MOVE CLM-WORKING-CAPITAL
048100                           TO CMW-WORKING-CAPITAL(WS-TABLE-IX).
048200     MOVE CLM-TOT-CURR-ASSETS
048300                           TO CMW-TOT-CURR-ASSETS(WS-TABLE-IX).
048400     MOVE CLM-TOT-CURR-LIABS
048500                           TO CMW-TOT-CURR-LIABS(WS-TABLE-IX).
048600     MOVE CLM-STOCK                TO CMW-STOCK(WS-TABLE-IX).
048700     MOVE CLM-NUM-EMPLOYEES
048800                           TO CMW-NUM-EMPLOYEES(WS-TABLE-IX).
048900     MOVE CLM-LOAN-AMOUNT       TO CMW-LOAN-AMOUNT(WS-TABLE-IX).
049000     MOVE CLM-LOAN-TERM-YEARS
049100                           TO CMW-LOAN-TERM-YEARS(WS-TABLE-IX).
049200     MOVE CLM-INTEREST-RATE
049300                           TO CMW-INTEREST-RATE(WS-TABLE-IX).
049400     MOVE CLM-YEARS-REMAINING
049500                           TO CMW-YEARS-REMAINING(WS-TABLE-IX).
049600     MOVE CLM-OUTSTANDING-BALANCE
049700                         TO CMW-OUTSTANDING-BALANCE(WS-TABLE-IX).
049800     MOVE CLM-MONTHLY-PAYMENT
049900                           TO CMW-MONTHLY-PAYMENT(WS-TABLE-IX).
050000     MOVE CLM-CURRENT-LENDER
050100                           TO CMW-CURRENT-LENDER(WS-TABLE-IX).
050200* OLD DATA-QUALITY CHECK CARRIED OVER FROM THE SETUP-DESK SPOOL -
050300* FLAG ANY LENDER NAME CARRYING A STRAY PUNCTUATION BYTE SO THE
050400* OPERATOR CAN QUERY THE FEED BEFORE THE REPORT GOES TO PRINT.
050500     IF CLM-CURRENT-LENDER(1:1) IS NOT CLASS SME-NAME-CLASS
050600         IF WS-TRACE-SWITCH-ON
050700             DISPLAY 'SMEBAT10 - SUSPECT LENDER NAME ON SME '
050800                     CLM-SME-ID UPON CRT
050900         END-IF
051000     END-IF.
051100     MOVE 'N'                      TO CMW-USED-IN-SWAP(WS-TABLE-IX).
051200     PERFORM 0210-COMPUTE-RISK-RATIOS THRU 0210-EXIT.
051300     PERFORM 0220-NORMALIZE-RISK-COMPONENTS THRU 0220-EXIT.
051400     COMPUTE CMW-RISK-SCORE(WS-TABLE-IX) ROUNDED =
051500         (WS-COMP-LIQUIDITY     * WS-WT-LIQUIDITY)
051600       + (WS-COMP-PROFITABILITY * WS-WT-PROFITABILITY)
051700       + (WS-COMP-LEVERAGE      * WS-WT-LEVERAGE)
051800       + (WS-COMP-CASH          * WS-WT-CASH)
051900       + (WS-COMP-EFFICIENCY    * WS-WT-EFFICIENCY)
052000       + (WS-COMP-STABILITY     * WS-WT-STABILITY).
052100     PERFORM 0230-SET-RISK-CATEGORY THRU 0230-EXIT.
052200     PERFORM 0205-READ-COMPANY-RECORD THRU 0205-EXIT.
052300 0207-EXIT.
052400     EXIT.
052500*----------------------------------------------------------------
052600* 0210-COMPUTE-RISK-RATIOS - SIX LIQUIDITY/PROFITABILITY/
052700* LEVERAGE/CASH/EFFICIENCY/STABILITY RATIOS.  ZERO-DENOMINATOR
052800* FALLBACKS MATCH THE RISK ANALYST SPECIFICATION - DEBT RATIO
052900* FALLS BACK TO 1 (WORST CASE), EVERYTHING ELSE FALLS BACK TO 0.
053000*----------------------------------------------------------------
053100 0210-COMPUTE-RISK-RATIOS.
053200     IF CMW-TOT-CURR-LIABS(WS-TABLE-IX) > 0
053300         COMPUTE WS-CURRENT-RATIO ROUNDED =
053400             CMW-TOT-CURR-ASSETS(WS-TABLE-IX) /
053500             CMW-TOT-CURR-LIABS(WS-TABLE-IX)
053600     ELSE
053700         MOVE 0 TO WS-CURRENT-RATIO
053800     END-IF.
053900     IF CMW-TURNOVER(WS-TABLE-IX) > 0
054000         COMPUTE WS-OPERATING-MARGIN ROUNDED =
054100             CMW-OPERATING-PROFIT(WS-TABLE-IX) /
054200             CMW-TURNOVER(WS-TABLE-IX)
054300     ELSE
054400         MOVE 0 TO WS-OPERATING-MARGIN
054500     END-IF.
054600     IF CMW-TOTAL-ASSETS(WS-TABLE-IX) > 0
054700         COMPUTE WS-DEBT-RATIO ROUNDED =
054800             CMW-TOTAL-LIABILITIES(WS-TABLE-IX) /
054900             CMW-TOTAL-ASSETS(WS-TABLE-IX)
055000     ELSE
055100         MOVE 1 TO WS-DEBT-RATIO
055200     END-IF.
055300     IF CMW-TOT-CURR-LIABS(WS-TABLE-IX) > 0
055400         COMPUTE WS-CASH-RATIO ROUNDED =
055500             CMW-CASH(WS-TABLE-IX) /
055600             CMW-TOT-CURR-LIABS(WS-TABLE-IX)
055700     ELSE
055800         MOVE 0 TO WS-CASH-RATIO
055900     END-IF.
056000     IF CMW-TOTAL-ASSETS(WS-TABLE-IX) > 0
056100         COMPUTE WS-ASSET-TURNOVER ROUNDED =
056200             CMW-TURNOVER(WS-TABLE-IX) /
056300             CMW-TOTAL-ASSETS(WS-TABLE-IX)
056400     ELSE
056500         MOVE 0 TO WS-ASSET-TURNOVER
056600     END-IF.
056700     IF CMW-TOT-CURR-LIABS(WS-TABLE-IX) > 0
056800         COMPUTE WS-WC-RATIO ROUNDED =
056900             CMW-WORKING-CAPITAL(WS-TABLE-IX) /
057000             CMW-TOT-CURR-LIABS(WS-TABLE-IX)
057100     ELSE
057200         MOVE 0 TO WS-WC-RATIO
057300     END-IF.
057400 0210-EXIT.
057500     EXIT.
057600*----------------------------------------------------------------
057700* 0220-NORMALIZE-RISK-COMPONENTS - CLIPS EACH RATIO TO ITS
057800* [MIN,MAX] BAND AND SCALES TO 0-100, CALLING THE GENERIC
057900* 0225-NORMALIZE-ONE-RATIO SUBROUTINE ONCE PER RATIO.  LEVERAGE
058000* AND EFFICIENCY ARE INVERSE SCALES (LOWER RAW VALUE = HIGHER
058100* SCORE).
058200*----------------------------------------------------------------
058300 0220-NORMALIZE-RISK-COMPONENTS.
058400     MOVE WS-CURRENT-RATIO TO WS-NORM-RATIO.
058500     MOVE .50              TO WS-NORM-MIN.
058600     MOVE 3.00             TO WS-NORM-MAX.
058700     MOVE 'N'               TO WS-NORM-INVERSE-SW.
058800     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
058900     MOVE WS-NORM-RESULT   TO WS-COMP-LIQUIDITY.
059000
059100     MOVE WS-OPERATING-MARGIN TO WS-NORM-RATIO.
059200     MOVE -.10             TO WS-NORM-MIN.
059300     MOVE .25              TO WS-NORM-MAX.
059400     MOVE 'N'               TO WS-NORM-INVERSE-SW.
059500     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
059600     MOVE WS-NORM-RESULT   TO WS-COMP-PROFITABILITY.
059700
059800     MOVE WS-DEBT-RATIO    TO WS-NORM-RATIO.
059900     MOVE .20              TO WS-NORM-MIN.
060000     MOVE .80              TO WS-NORM-MAX.
060100     MOVE 'Y'               TO WS-NORM-INVERSE-SW.
060200     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
060300     MOVE WS-NORM-RESULT   TO WS-COMP-LEVERAGE.
060400
060500     MOVE WS-CASH-RATIO    TO WS-NORM-RATIO.
060600     MOVE 0                TO WS-NORM-MIN.
060700     MOVE 1.00             TO WS-NORM-MAX.
060800     MOVE 'N'               TO WS-NORM-INVERSE-SW.
060900     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
061000     MOVE WS-NORM-RESULT   TO WS-COMP-CASH.
061100
061200     MOVE WS-ASSET-TURNOVER TO WS-NORM-RATIO.
061300     MOVE .30              TO WS-NORM-MIN.
061400     MOVE 2.50             TO WS-NORM-MAX.
061500     MOVE 'N'               TO WS-NORM-INVERSE-SW.
061600     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
061700     MOVE WS-NORM-RESULT   TO WS-COMP-EFFICIENCY.
061800
061900     MOVE WS-WC-RATIO      TO WS-NORM-RATIO.
062000     MOVE -.50             TO WS-NORM-MIN.
062100     MOVE 2.00             TO WS-NORM-MAX.
062200     MOVE 'N'               TO WS-NORM-INVERSE-SW.
062300     PERFORM 0225-NORMALIZE-ONE-RATIO THRU 0225-EXIT.
062400     MOVE WS-NORM-RESULT   TO WS-COMP-STABILITY.
062500 0220-EXIT.
062600     EXIT.
062700*----------------------------------------------------------------
062800* 0225-NORMALIZE-ONE-RATIO - GENERIC CLIP/SCALE SUBROUTINE.
062900* SHARED BY ALL SIX RATIOS SO THE CLIP/SCALE ARITHMETIC ONLY
063000* APPEARS ONCE IN THE PROGRAM.
063100*----------------------------------------------------------------
063200 0225-NORMALIZE-ONE-RATIO.
063300     IF WS-NORM-RATIO < WS-NORM-MIN
063400         MOVE WS-NORM-MIN TO WS-NORM-RATIO
063500     END-IF.
063600     IF WS-NORM-RATIO > WS-NORM-MAX
063700         MOVE WS-NORM-MAX TO WS-NORM-RATIO
063800     END-IF.
063900     COMPUTE WS-NORM-RESULT ROUNDED =
064000         ((WS-NORM-RATIO - WS-NORM-MIN) /
064100          (WS-NORM-MAX   - WS-NORM-MIN)) * 100.
064200     IF WS-NORM-IS-INVERSE
064300         COMPUTE WS-NORM-RESULT ROUNDED = 100 - WS-NORM-RESULT
064400     END-IF.
064500 0225-EXIT.
064600     EXIT.
064700*----------------------------------------------------------------
064800* 0230-SET-RISK-CATEGORY                                         *
064900*----------------------------------------------------------------
065000 0230-SET-RISK-CATEGORY.
065100     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 75
065200         MOVE 'LOW RISK'          TO CMW-RISK-CATEGORY(WS-TABLE-IX)
065300     ELSE
065400     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 60
065500         MOVE 'MODERATE-LOW RISK' TO CMW-RISK-CATEGORY(WS-TABLE-IX)
065600     ELSE
065700     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 45
065800         MOVE 'MODERATE RISK'     TO CMW-RISK-CATEGORY(WS-TABLE-IX)
065900     ELSE
066000     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 30
066100         MOVE 'MODERATE-HIGH RISK' TO CMW-RISK-CATEGORY(WS-TABLE-IX)
066200     ELSE
066300         MOVE 'HIGH RISK'         TO CMW-RISK-CATEGORY(WS-TABLE-IX)
066400     END-IF
066500     END-IF
066600     END-IF
066700     END-IF.
066800     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 75
066900         ADD 1 TO WS-RISK-LOW-CNT
067000     ELSE
067100     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 60
067200         ADD 1 TO WS-RISK-MODLOW-CNT
067300     ELSE
067400     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 45
067500         ADD 1 TO WS-RISK-MOD-CNT
067600     ELSE
067700     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 30
067800         ADD 1 TO WS-RISK-MODHI-CNT
067900     ELSE
068000         ADD 1 TO WS-RISK-HIGH-CNT
068100     END-IF
068200     END-IF
068300     END-IF
068400     END-IF.
068500 0230-EXIT.
068600     EXIT.
068700***************************************************************
068800* 0300 SERIES - PASS 2 - POPULATION TURNOVER PERCENTILES        *
068900***************************************************************
069000 0300-COMPUTE-POPULATION-STATS.
069100     PERFORM 0305-COPY-TURNOVER-VALUES THRU 0305-EXIT
069200         VARYING WS-TABLE-IX FROM 1 BY 1
069300         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
069400     PERFORM 0310-SORT-TURNOVER-TABLE THRU 0310-EXIT.
069500     MOVE .25 TO WS-PCTL-P.
069600     PERFORM 0325-COMPUTE-ONE-PERCENTILE THRU 0325-EXIT.
069700     MOVE WS-PCTL-RESULT TO WS-P25-TURNOVER.
069800     MOVE .50 TO WS-PCTL-P.
069900     PERFORM 0325-COMPUTE-ONE-PERCENTILE THRU 0325-EXIT.
070000     MOVE WS-PCTL-RESULT TO WS-P50-TURNOVER.
070100     MOVE .75 TO WS-PCTL-P.
070200     PERFORM 0325-COMPUTE-ONE-PERCENTILE THRU 0325-EXIT.
070300     MOVE WS-PCTL-RESULT TO WS-P75-TURNOVER.
070400 0300-EXIT.
070500     EXIT.
070600 0305-COPY-TURNOVER-VALUES.
070700     MOVE CMW-TURNOVER(WS-TABLE-IX)
070800                          TO WS-TURNOVER-ENTRY(WS-TABLE-IX).
070900 0305-EXIT.
071000     EXIT.
071100*----------------------------------------------------------------
071200* 0310-SORT-TURNOVER-TABLE - ASCENDING BUBBLE SORT, OUT-OF-LINE
071300* PERFORM THROUGHOUT (NO INLINE END-PERFORM ANYWHERE IN THIS
071400* PROGRAM).
071500*----------------------------------------------------------------
071600 0310-SORT-TURNOVER-TABLE.
071700     PERFORM 0311-SORT-ONE-OUTER-PASS THRU 0311-EXIT
071800         VARYING WS-TABLE-IX FROM 1 BY 1
071900         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
072000 0310-EXIT.
072100     EXIT.
072200 0311-SORT-ONE-OUTER-PASS.
072300     PERFORM 0312-SORT-ONE-INNER-STEP THRU 0312-EXIT
072400         VARYING WS-TABLE-IX-2 FROM 1 BY 1
072500         UNTIL WS-TABLE-IX-2 > WS-COMPANY-COUNT - WS-TABLE-IX.
072600 0311-EXIT.
072700     EXIT.
072800 0312-SORT-ONE-INNER-STEP.
072900     IF WS-TURNOVER-ENTRY(WS-TABLE-IX-2) >
073000        WS-TURNOVER-ENTRY(WS-TABLE-IX-2 + 1)
073100         MOVE WS-TURNOVER-ENTRY(WS-TABLE-IX-2) TO WS-TURNOVER-HOLD
073200         MOVE WS-TURNOVER-ENTRY(WS-TABLE-IX-2 + 1)
073300                             TO WS-TURNOVER-ENTRY(WS-TABLE-IX-2)
073400         MOVE WS-TURNOVER-HOLD
073500                         TO WS-TURNOVER-ENTRY(WS-TABLE-IX-2 + 1)
073600     END-IF.
073700 0312-EXIT.
073800     EXIT.
073900*----------------------------------------------------------------
074000* 0325-COMPUTE-ONE-PERCENTILE - LINEAR INTERPOLATION PERCENTILE
074100* OVER WS-TURNOVER-ENTRY, GIVEN WS-PCTL-P (0 TO 1).  H IS
074200* TRUNCATED TO AN INTEGER FIELD TO GET THE FLOOR WITHOUT ANY
074300* INTRINSIC FUNCTION.
074400*----------------------------------------------------------------
074500 0325-COMPUTE-ONE-PERCENTILE.
074600     COMPUTE WS-PCTL-H ROUNDED =
074700         (WS-COMPANY-COUNT - 1) * WS-PCTL-P.
074800     MOVE WS-PCTL-H TO WS-PCTL-IDX-LO.
074900     COMPUTE WS-PCTL-FRAC ROUNDED = WS-PCTL-H - WS-PCTL-IDX-LO.
075000     COMPUTE WS-PCTL-DIFF ROUNDED =
075100         WS-TURNOVER-ENTRY(WS-PCTL-IDX-LO + 2) -
075200         WS-TURNOVER-ENTRY(WS-PCTL-IDX-LO + 1).
075300     COMPUTE WS-PCTL-RESULT ROUNDED =
075400         WS-TURNOVER-ENTRY(WS-PCTL-IDX-LO + 1) +
075500         (WS-PCTL-FRAC * WS-PCTL-DIFF).
075600 0325-EXIT.
075700     EXIT.
075800***************************************************************
075900* 0400 SERIES - PASS 3 - FINANCIAL INCLUSION SCANNER (U2)       *
076000***************************************************************
076100 0400-SCORE-INCLUSION.
076200     PERFORM 0405-SCORE-ONE-COMPANY THRU 0405-EXIT
076300         VARYING WS-TABLE-IX FROM 1 BY 1
076400         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
076500 0400-EXIT.
076600     EXIT.
076700 0405-SCORE-ONE-COMPANY.
076800     PERFORM 0410-REGIONAL-SCORE THRU 0410-EXIT.
076900     PERFORM 0420-SECTOR-SCORE THRU 0420-EXIT.
077000     PERFORM 0430-SIZE-SCORE THRU 0430-EXIT.
077100     PERFORM 0440-OVERLOOKED-SCORE THRU 0440-EXIT.
077200     COMPUTE CMW-INCLUSION-SCORE(WS-TABLE-IX) ROUNDED =
077300         (WS-REGIONAL-SCORE   * WS-WT-REGIONAL)
077400       + (WS-SECTOR-SCORE     * WS-WT-SECTOR)
077500       + (WS-SIZE-SCORE       * WS-WT-SIZE)
077600       + (WS-OVERLOOKED-SCORE * WS-WT-OVERLOOKED).
077700     PERFORM 0450-SET-INCLUSION-FLAGS THRU 0450-EXIT.
077800     PERFORM 0460-SET-INCLUSION-CATEGORY THRU 0460-EXIT.
077900 0405-EXIT.
078000     EXIT.
078100*----------------------------------------------------------------
078200* 0410-REGIONAL-SCORE - PER-REGION LENDING-DENSITY TABLE AGREED
078300* WITH THE FAIR-LENDING STEERING GROUP.  NORTH EAST/NORTHERN
078400* IRELAND/WALES ARE THE MOST UNDER-SERVED; LONDON/SOUTH EAST THE
078500* LEAST.  COMPARED DIRECTLY AGAINST CMW-REGION - THIS TABLE IS
078600* CASE-SENSITIVE SO THE LITERALS MUST MATCH R1'S MIXED-CASE REGION
078700* NAMES EXACTLY, THE SAME WAY SMELND00'S LENDER PREFERRED-REGION
078800* LISTS DO.
078900*----------------------------------------------------------------
079000 0410-REGIONAL-SCORE.
079100     IF CMW-REGION(WS-TABLE-IX) = 'North East'
079200        OR CMW-REGION(WS-TABLE-IX) = 'Northern Ireland'
079300        OR CMW-REGION(WS-TABLE-IX) = 'Wales'
079400         MOVE 85 TO WS-REGIONAL-SCORE
079500     ELSE
079600     IF CMW-REGION(WS-TABLE-IX) = 'Scotland'
079700        OR CMW-REGION(WS-TABLE-IX) = 'North West'
079800         MOVE 75 TO WS-REGIONAL-SCORE
079900     ELSE
080000     IF CMW-REGION(WS-TABLE-IX) = 'Yorkshire And The Humber'
080100        OR CMW-REGION(WS-TABLE-IX) = 'East Midlands'
080200        OR CMW-REGION(WS-TABLE-IX) = 'West Midlands'
080300         MOVE 65 TO WS-REGIONAL-SCORE
080400     ELSE
080500     IF CMW-REGION(WS-TABLE-IX) = 'London'
080600        OR CMW-REGION(WS-TABLE-IX) = 'South East'
080700         MOVE 25 TO WS-REGIONAL-SCORE
080800     ELSE
080900     IF CMW-REGION(WS-TABLE-IX) = SPACES
081000        OR CMW-REGION(WS-TABLE-IX) = 'Unknown'
081100         MOVE 50 TO WS-REGIONAL-SCORE
081200     ELSE
081300         MOVE 45 TO WS-REGIONAL-SCORE
081400     END-IF
081500     END-IF
081600     END-IF
081700     END-IF
081800     END-IF.
081900     IF WS-REGIONAL-SCORE >= 70
082000         MOVE 'Y' TO CMW-INCL-FLAG-REGION(WS-TABLE-IX)
082100     ELSE
082200         MOVE 'N' TO CMW-INCL-FLAG-REGION(WS-TABLE-IX)
082300     END-IF.
082400 0410-EXIT.
082500     EXIT.
082600*----------------------------------------------------------------
082700* 0420-SECTOR-SCORE - UNDER-SERVED SECTOR TABLE.  CREATIVE,
082800* CLEAN-ENERGY AND LIFE-SCIENCE FIRMS SCORE HIGH; FINANCIAL AND
082900* PROFESSIONAL/BUSINESS SERVICES (ALREADY WELL BANKED) SCORE LOW.
083000*----------------------------------------------------------------
083100 0420-SECTOR-SCORE.
083200     IF CMW-SECTOR(WS-TABLE-IX) = 'Creative_Industries'
083300        OR CMW-SECTOR(WS-TABLE-IX) = 'Clean_Energy'
083400        OR CMW-SECTOR(WS-TABLE-IX) = 'Life_Science'
083500         MOVE 75 TO WS-SECTOR-SCORE
083600     ELSE
083700     IF CMW-SECTOR(WS-TABLE-IX) = 'Financial'
083800        OR CMW-SECTOR(WS-TABLE-IX) = 'Professional_Business'
083900         MOVE 30 TO WS-SECTOR-SCORE
084000     ELSE
084100         MOVE 50 TO WS-SECTOR-SCORE
084200     END-IF
084300     END-IF.
084400     IF WS-SECTOR-SCORE >= 70
084500         MOVE 'Y' TO CMW-INCL-FLAG-SECTOR(WS-TABLE-IX)
084600     ELSE
084700         MOVE 'N' TO CMW-INCL-FLAG-SECTOR(WS-TABLE-IX)
084800     END-IF.
084900 0420-EXIT.
085000     EXIT.
085100*----------------------------------------------------------------
085200* 0430-SIZE-SCORE - TURNOVER AGAINST THE POPULATION QUARTILES
085300* COMPUTED IN PASS 2.  THE SMALLEST QUARTER OF THE FILE BY
085400* TURNOVER SCORES HIGHEST - THEY ARE THE HARDEST TO GET
085500* MAINSTREAM CREDIT TERMS FOR.
085600*----------------------------------------------------------------
085700 0430-SIZE-SCORE.
085800     IF CMW-TURNOVER(WS-TABLE-IX) <= WS-P25-TURNOVER
085900         MOVE 80 TO WS-SIZE-SCORE
086000     ELSE
086100     IF CMW-TURNOVER(WS-TABLE-IX) <= WS-P50-TURNOVER
086200         MOVE 65 TO WS-SIZE-SCORE
086300     ELSE
086400     IF CMW-TURNOVER(WS-TABLE-IX) <= WS-P75-TURNOVER
086500         MOVE 45 TO WS-SIZE-SCORE
086600     ELSE
086700         MOVE 30 TO WS-SIZE-SCORE
086800     END-IF
086900     END-IF
087000     END-IF.
087100     IF WS-SIZE-SCORE >= 70
087200         MOVE 'Y' TO CMW-INCL-FLAG-SIZE(WS-TABLE-IX)
087300     ELSE
087400         MOVE 'N' TO CMW-INCL-FLAG-SIZE(WS-TABLE-IX)
087500     END-IF.
087600 0430-EXIT.
087700     EXIT.
087800*----------------------------------------------------------------
087900* 0440-OVERLOOKED-SCORE - HIGH RISK SCORE (GOOD COMPANY) COMBINED
088000* WITH A WEAK REGIONAL/SECTOR AVERAGE MEANS THE MARKET IS
088100* OVERLOOKING A CREDIT-WORTHY FIRM FOR REASONS UNRELATED TO ITS
088200* OWN FINANCIALS.  "STRONG BUT OVERLOOKED" FLAG FOLLOWS THE
088300* FINAL SCORE, NOT THE INTERMEDIATE RISK TEST.
088400*----------------------------------------------------------------
088500 0440-OVERLOOKED-SCORE.
088600     MOVE 0 TO WS-OVERLOOKED-SCORE.
088700     MOVE 'N' TO CMW-INCL-FLAG-OVERLOOKED(WS-TABLE-IX).
088800     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 65
088900         COMPUTE WS-OVERLOOKED-AVG =
089000             (WS-REGIONAL-SCORE + WS-SECTOR-SCORE) / 2
089100         IF WS-OVERLOOKED-AVG >= 60
089200             MOVE 90 TO WS-OVERLOOKED-SCORE
089300         ELSE
089400         IF WS-OVERLOOKED-AVG >= 50
089500             MOVE 70 TO WS-OVERLOOKED-SCORE
089600         ELSE
089700             MOVE 40 TO WS-OVERLOOKED-SCORE
089800         END-IF
089900         END-IF
090000     ELSE
090100     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 50
090200         MOVE 55 TO WS-OVERLOOKED-SCORE
090300     ELSE
090400         MOVE 35 TO WS-OVERLOOKED-SCORE
090500     END-IF
090600     END-IF.
090700     IF WS-OVERLOOKED-SCORE >= 80
090800         MOVE 'Y' TO CMW-INCL-FLAG-OVERLOOKED(WS-TABLE-IX)
090900     END-IF.
091000 0440-EXIT.
091100     EXIT.
091200*----------------------------------------------------------------
091300* 0450-SET-INCLUSION-FLAGS - HIGH-POTENTIAL FLAG - A CREDIT-
091400* WORTHY COMPANY (RISK SCORE 70+) THAT ALSO SCORES WELL ON THE
091500* INCLUSION SCALE (60+) IS FLAGGED FOR THE REALLOCATION DESK TO
091600* PRIORITISE.
091700*----------------------------------------------------------------
091800 0450-SET-INCLUSION-FLAGS.
091900     MOVE 'N' TO CMW-INCL-FLAG-HIPOT(WS-TABLE-IX).
092000     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 70
092100                            AND CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 60
092200         MOVE 'Y' TO CMW-INCL-FLAG-HIPOT(WS-TABLE-IX)
092300         ADD 1 TO WS-HIGH-PRIORITY-CNT
092400     END-IF.
092500     IF CMW-INCL-FLAG-OVERLOOKED(WS-TABLE-IX) = 'Y'
092600         ADD 1 TO WS-OVERLOOKED-CNT
092700     END-IF.
092800 0450-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------
093100* 0460-SET-INCLUSION-CATEGORY                                    *
093200*----------------------------------------------------------------
093300 0460-SET-INCLUSION-CATEGORY.
093400     IF CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 75
093500         MOVE 'High Inclusion Priority'
093520                                TO CMW-INCLUSION-CATEGORY(WS-TABLE-IX)
093600     ELSE
093700     IF CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 60
093800         MOVE 'Moderate Inclusion Priority'
093820                                TO CMW-INCLUSION-CATEGORY(WS-TABLE-IX)
093900     ELSE
094000     IF CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 45
094100         MOVE 'Standard'        TO CMW-INCLUSION-CATEGORY(WS-TABLE-IX)
094200     ELSE
094300         MOVE 'Well-Served'     TO CMW-INCLUSION-CATEGORY(WS-TABLE-IX)
094400     END-IF
094500     END-IF
094600     END-IF.
094700 0460-EXIT.
094800     EXIT.
094900***************************************************************
095000* 0500 SERIES - PASS 4 - LENDER MATCHER (U3)                    *
095100***************************************************************
095200 0500-MATCH-LENDERS.
095300     PERFORM 0505-FIND-LENDER-INDEX THRU 0505-EXIT
095400         VARYING WS-TABLE-IX FROM 1 BY 1
095500         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
095600 0500-EXIT.
095700     EXIT.
095800*----------------------------------------------------------------
095900* 0505-FIND-LENDER-INDEX - LOOKS UP THE COMPANY'S CURRENT
096000* LENDER IN THE FOUR-ENTRY LENDER TABLE BY NAME, THEN DRIVES
096100* THE REST OF THE U3 MATCHER FOR THIS COMPANY.
096200*----------------------------------------------------------------
096300 0505-FIND-LENDER-INDEX.
096400     MOVE 0 TO CMW-CURRENT-LENDER-IX(WS-TABLE-IX).
096500     PERFORM 0506-TEST-ONE-LENDER-NAME THRU 0506-EXIT
096600         VARYING WS-LENDER-IX FROM 1 BY 1
096700         UNTIL WS-LENDER-IX > WS-LENDER-TABLE-SIZE
096800            OR CMW-CURRENT-LENDER-IX(WS-TABLE-IX) > 0.
096900     IF CMW-CURRENT-LENDER-IX(WS-TABLE-IX) > 0
097000         MOVE CMW-CURRENT-LENDER-IX(WS-TABLE-IX) TO WS-LENDER-IX
097100         PERFORM 0510-COMPUTE-FIT-SCORE THRU 0510-EXIT
097200         MOVE WS-FIT-TOTAL TO CMW-CURRENT-FIT(WS-TABLE-IX)
097300     ELSE
097400         MOVE 0 TO CMW-CURRENT-FIT(WS-TABLE-IX)
097500     END-IF.
097600     PERFORM 0520-SELECT-BEST-LENDER THRU 0520-EXIT.
097700     COMPUTE CMW-FIT-GAP(WS-TABLE-IX) =
097800         CMW-BEST-FIT(WS-TABLE-IX) - CMW-CURRENT-FIT(WS-TABLE-IX).
097900     PERFORM 0530-SET-REALLOC-STATUS THRU 0530-EXIT.
098000     PERFORM 0540-ACCUM-MARKET-STATS THRU 0540-EXIT.
098100 0505-EXIT.
098200     EXIT.
098300 0506-TEST-ONE-LENDER-NAME.
098400     IF CMW-CURRENT-LENDER(WS-TABLE-IX) = LND-NAME(WS-LENDER-IX)
098500         MOVE WS-LENDER-IX TO CMW-CURRENT-LENDER-IX(WS-TABLE-IX)
098600         ADD 1 TO LND-CURRENT-COUNT(WS-LENDER-IX)
098700     END-IF.
098800 0506-EXIT.
098900     EXIT.
099000*----------------------------------------------------------------
099100* 0510-COMPUTE-FIT-SCORE - 100 POINT FIT SCALE FOR ONE COMPANY
099200* AGAINST THE LENDER NAMED BY WS-LENDER-IX - 30 RISK, 25 SECTOR,
099300* 20 REGION, 15 SIZE, 10 INCLUSION MANDATE.  SECTOR-AGNOSTIC AND
099400* NATIONAL LENDERS ARE RECOGNIZED BY A SPACES FIRST PREFERENCE -
099500* SMELND00'S REGIONAL DEVELOPMENT FUND (SECTOR-AGNOSTIC) AND
099600* GROWTH/SECTOR SPECIALIST (NATIONAL) PROFILES ARE BUILT THAT WAY.
099700*----------------------------------------------------------------
099800 0510-COMPUTE-FIT-SCORE.
099900     IF CMW-RISK-SCORE(WS-TABLE-IX) >= LND-RISK-MIN(WS-LENDER-IX)
100000         MOVE 30 TO WS-FIT-RISK-PTS
100100     ELSE
100200         COMPUTE WS-FIT-RISK-GAP =
100300             LND-RISK-MIN(WS-LENDER-IX) - CMW-RISK-SCORE(WS-TABLE-IX)
100400         IF WS-FIT-RISK-GAP <= 10
100500             MOVE 20 TO WS-FIT-RISK-PTS
100600         ELSE
100700         IF WS-FIT-RISK-GAP <= 20
100800             MOVE 10 TO WS-FIT-RISK-PTS
100900         ELSE
101000             MOVE 0 TO WS-FIT-RISK-PTS
101100         END-IF
101200         END-IF
101300     END-IF.
101400     MOVE 'N' TO WS-SECTOR-MATCH-SW.
101500     PERFORM 0511-TEST-ONE-SECTOR THRU 0511-EXIT
101600         VARYING WS-PREF-IX FROM 1 BY 1
101700         UNTIL WS-PREF-IX > 3 OR WS-SECTOR-MATCHES.
101800     IF LND-PREF-SECTOR(WS-LENDER-IX, 1) = SPACES
101900         MOVE 20 TO WS-FIT-SECTOR-PTS
102000     ELSE
102100     IF WS-SECTOR-MATCHES
102200         MOVE 25 TO WS-FIT-SECTOR-PTS
102300     ELSE
102400         MOVE 0 TO WS-FIT-SECTOR-PTS
102500     END-IF
102600     END-IF.
102700     MOVE 'N' TO WS-REGION-MATCH-SW.
102800     PERFORM 0512-TEST-ONE-REGION THRU 0512-EXIT
102900         VARYING WS-PREF-IX FROM 1 BY 1
103000         UNTIL WS-PREF-IX > 6 OR WS-REGION-MATCHES.
103100     IF LND-PREF-REGION(WS-LENDER-IX, 1) = SPACES
103200         MOVE 15 TO WS-FIT-REGION-PTS
103300     ELSE
103400     IF WS-REGION-MATCHES
103500         MOVE 20 TO WS-FIT-REGION-PTS
103600     ELSE
103700         MOVE 0 TO WS-FIT-REGION-PTS
103800     END-IF
103900     END-IF.
104000     IF CMW-TURNOVER(WS-TABLE-IX) >= LND-MIN-TURNOVER(WS-LENDER-IX)
104100                 AND (LND-MAX-TURNOVER(WS-LENDER-IX) = 0
104200                 OR CMW-TURNOVER(WS-TABLE-IX) <=
104300                     LND-MAX-TURNOVER(WS-LENDER-IX))
104400         MOVE 15 TO WS-FIT-SIZE-PTS
104500     ELSE
104600         MOVE 0 TO WS-FIT-SIZE-PTS
104700     END-IF.
104800     IF LND-INCLUSION-MANDATE(WS-LENDER-IX) = 'Y'
104900         IF CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 60
105000             MOVE 10 TO WS-FIT-INCL-PTS
105100         ELSE
105200         IF CMW-INCLUSION-SCORE(WS-TABLE-IX) >= 45
105300             MOVE 5 TO WS-FIT-INCL-PTS
105400         ELSE
105500             MOVE 0 TO WS-FIT-INCL-PTS
105600         END-IF
105700         END-IF
105800     ELSE
105900         IF CMW-INCLUSION-SCORE(WS-TABLE-IX) < 45
106000             MOVE 5 TO WS-FIT-INCL-PTS
106100         ELSE
106200             MOVE 0 TO WS-FIT-INCL-PTS
106300         END-IF
106400     END-IF.
106500     COMPUTE WS-FIT-TOTAL =
106600         WS-FIT-RISK-PTS + WS-FIT-SECTOR-PTS + WS-FIT-REGION-PTS
106700       + WS-FIT-SIZE-PTS + WS-FIT-INCL-PTS.
106800 0510-EXIT.
106900     EXIT.
107000 0511-TEST-ONE-SECTOR.
107100     IF CMW-SECTOR(WS-TABLE-IX) =
107200                    LND-PREF-SECTOR(WS-LENDER-IX, WS-PREF-IX)
107300         MOVE 'Y' TO WS-SECTOR-MATCH-SW
107400     END-IF.
107500 0511-EXIT.
107600     EXIT.
107700 0512-TEST-ONE-REGION.
107800     IF CMW-REGION(WS-TABLE-IX) =
107900                    LND-PREF-REGION(WS-LENDER-IX, WS-PREF-IX)
108000         MOVE 'Y' TO WS-REGION-MATCH-SW
108100     END-IF.
108200 0512-EXIT.
108300     EXIT.
108400*----------------------------------------------------------------
108500* 0520-SELECT-BEST-LENDER - TESTS ALL FOUR LENDERS AND KEEPS
108600* THE HIGHEST FIT SCORE.  SMELND00 KEEPS THE FOUR LENDER
108700* RECORDS IN A FIXED ORDER SO THIS PARAGRAPH BREAKS TIES IN
108800* FAVOUR OF THE EARLIER LENDER (ALPHA BEFORE GROWTH, AND SO ON).
108900*----------------------------------------------------------------
109000 0520-SELECT-BEST-LENDER.
109100     MOVE 0 TO CMW-BEST-FIT(WS-TABLE-IX).
109200     MOVE 1 TO CMW-BEST-LENDER-IX(WS-TABLE-IX).
109300     PERFORM 0521-TEST-ONE-LENDER-FIT THRU 0521-EXIT
109400         VARYING WS-LENDER-IX FROM 1 BY 1
109500         UNTIL WS-LENDER-IX > WS-LENDER-TABLE-SIZE.
109600     MOVE LND-NAME(CMW-BEST-LENDER-IX(WS-TABLE-IX))
109700                                      TO CMW-BEST-LENDER(WS-TABLE-IX).
109800     ADD 1 TO LND-OPTIMAL-COUNT(CMW-BEST-LENDER-IX(WS-TABLE-IX)).
109900 0520-EXIT.
110000     EXIT.
110100 0521-TEST-ONE-LENDER-FIT.
110200     PERFORM 0510-COMPUTE-FIT-SCORE THRU 0510-EXIT.
110300     IF WS-FIT-TOTAL > CMW-BEST-FIT(WS-TABLE-IX)
110400         MOVE WS-FIT-TOTAL TO CMW-BEST-FIT(WS-TABLE-IX)
110500         MOVE WS-LENDER-IX TO CMW-BEST-LENDER-IX(WS-TABLE-IX)
110600     END-IF.
110700 0521-EXIT.
110800     EXIT.
110900*----------------------------------------------------------------
111000* 0530-SET-REALLOC-STATUS - FOUR TIER REALLOCATION CALL BASED ON
111100* FIT-GAP (BEST LENDER FIT MINUS CURRENT LENDER FIT).  A COMPANY
111200* IS FLAGGED UNALIGNED ONLY WHEN THE GAP IS STRICTLY GREATER
111300* THAN 15 - A GAP OF EXACTLY 15 IS "MODERATE", NOT UNALIGNED.
111400*----------------------------------------------------------------
111500 0530-SET-REALLOC-STATUS.
111600     IF CMW-CURRENT-LENDER-IX(WS-TABLE-IX) = 0
111700         MOVE 'UNKNOWN LENDER'    TO CMW-REALLOC-STATUS(WS-TABLE-IX)
111800         MOVE 'Y'                 TO CMW-UNALIGNED-FLAG(WS-TABLE-IX)
111900     ELSE
112000     IF CMW-FIT-GAP(WS-TABLE-IX) >= 30
112100         MOVE 'STRONG REALLOCATION CANDIDATE'
112200                                  TO CMW-REALLOC-STATUS(WS-TABLE-IX)
112300     ELSE
112400     IF CMW-FIT-GAP(WS-TABLE-IX) >= 15
112500         MOVE 'MODERATE REALLOCATION CANDIDATE'
112600                                  TO CMW-REALLOC-STATUS(WS-TABLE-IX)
112700     ELSE
112800     IF CMW-FIT-GAP(WS-TABLE-IX) > 0
112900         MOVE 'MINOR IMPROVEMENT POSSIBLE'
113000                                  TO CMW-REALLOC-STATUS(WS-TABLE-IX)
113100     ELSE
113200         MOVE 'ADEQUATE FIT - NO ACTION'
113300                                  TO CMW-REALLOC-STATUS(WS-TABLE-IX)
113400     END-IF
113500     END-IF
113600     END-IF
113700     IF CMW-FIT-GAP(WS-TABLE-IX) > 15
113800         MOVE 'Y'                 TO CMW-UNALIGNED-FLAG(WS-TABLE-IX)
113900     ELSE
114000         MOVE 'N'                 TO CMW-UNALIGNED-FLAG(WS-TABLE-IX)
114100     END-IF
114200     END-IF.
114300 0530-EXIT.
114400     EXIT.
114500 0540-ACCUM-MARKET-STATS.
114600     IF CMW-UNALIGNED-FLAG(WS-TABLE-IX) = 'Y'
114700         ADD 1 TO WS-UNALIGNED-CNT
114800         ADD CMW-OUTSTANDING-BALANCE(WS-TABLE-IX)
114900                                    TO WS-UNALIGNED-OUTSTANDING
115000     END-IF.
115010* STRONG/MODERATE COUNTS KEY OFF THE REALLOC-STATUS TEXT ITSELF,
115020* NOT A RE-DERIVED FIT-GAP BUCKET - 0530 IS THE ONE PLACE THAT
115030* DECIDES THE STATUS AND THIS PARAGRAPH JUST TALLIES IT.
115040     IF CMW-REALLOC-STATUS(WS-TABLE-IX) = 'STRONG REALLOCATION CANDIDATE'
115050         ADD 1 TO WS-STRONG-CNT
115060     END-IF.
115070     IF CMW-REALLOC-STATUS(WS-TABLE-IX) =
115080                              'MODERATE REALLOCATION CANDIDATE'
115090         ADD 1 TO WS-MODERATE-CNT
115100     END-IF.
115700     ADD CMW-CURRENT-FIT(WS-TABLE-IX) TO WS-TOTAL-CURRENT-FIT.
115800     ADD CMW-BEST-FIT(WS-TABLE-IX)    TO WS-TOTAL-BEST-FIT.
115900     ADD CMW-OUTSTANDING-BALANCE(WS-TABLE-IX)
116000                                       TO WS-TOTAL-OUTSTANDING.
116100 0540-EXIT.
116200     EXIT.
116300***************************************************************
116400* 0600 SERIES - PASS 5 - REALLOCATION PRICER (U4)               *
116500***************************************************************
116600 0600-PRICE-LOANS.
116700     PERFORM 0610-PRICE-ONE-COMPANY THRU 0610-EXIT
116800         VARYING WS-TABLE-IX FROM 1 BY 1
116900         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
117000 0600-EXIT.
117100     EXIT.
117200 0610-PRICE-ONE-COMPANY.
117300     IF CMW-UNALIGNED-FLAG(WS-TABLE-IX) = 'Y'
117400         PERFORM 0620-COMPUTE-DEFAULT-PROB THRU 0620-EXIT
117500         PERFORM 0630-COMPUTE-EXPECTED-LOSS THRU 0630-EXIT
117600         PERFORM 0640-COMPUTE-MISFIT-DISCOUNT THRU 0640-EXIT
117700         PERFORM 0650-COMPUTE-ROI THRU 0650-EXIT
117800         ADD 1 TO WS-PRICE-CAND-CNT
117900         ADD CMW-OUTSTANDING-BALANCE(WS-TABLE-IX)
118000                                      TO WS-TOTAL-OUT-UNALIGN
118100         ADD CMW-SUGGESTED-PRICE(WS-TABLE-IX) TO WS-TOTAL-SUGG-PRICE
118200         ADD CMW-DISCOUNT-PCT(WS-TABLE-IX)  TO WS-TOTAL-DISCOUNT-PCT
118300         ADD CMW-ANNUALIZED-ROI(WS-TABLE-IX) TO WS-TOTAL-ANN-ROI
118400         MOVE CMW-DISCOUNT-PCT(WS-TABLE-IX) TO WS-BAND-AMOUNT
118500         PERFORM 1210-BAND-DISCOUNT THRU 1210-EXIT
118600         MOVE CMW-ANNUALIZED-ROI(WS-TABLE-IX) TO WS-BAND-AMOUNT
118700         PERFORM 1220-BAND-ROI THRU 1220-EXIT
118800     ELSE
118900         MOVE 0 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
119000         MOVE 0 TO CMW-EXPECTED-LOSS(WS-TABLE-IX)
119100         MOVE 0 TO CMW-SUGGESTED-PRICE(WS-TABLE-IX)
119200         MOVE 0 TO CMW-DISCOUNT-PCT(WS-TABLE-IX)
119300         MOVE 0 TO CMW-GROSS-ROI(WS-TABLE-IX)
119400         MOVE 0 TO CMW-RISK-ADJ-ROI(WS-TABLE-IX)
119500         MOVE 0 TO CMW-ANNUALIZED-ROI(WS-TABLE-IX)
119600     END-IF.
119700 0610-EXIT.
119800     EXIT.
119900*----------------------------------------------------------------
120000* 0620-COMPUTE-DEFAULT-PROB - DEFAULT PROBABILITY BANDED ON THE
120100* RISK SCORE, SAME STYLE OF LADDER AS 0230-SET-RISK-CATEGORY.
120200* A SCORE OF EXACTLY 100 IS TREATED AS THE OUT-OF-RANGE DEFAULT,
120300* NOT THE TOP BAND.
120400*----------------------------------------------------------------
120500 0620-COMPUTE-DEFAULT-PROB.
120600     IF CMW-RISK-SCORE(WS-TABLE-IX) = 100
120700         MOVE .05 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
120800     ELSE
120900     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 80
121000         MOVE .01 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
121100     ELSE
121200     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 70
121300         MOVE .02 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
121400     ELSE
121500     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 60
121600         MOVE .03 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
121700     ELSE
121800     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 50
121900         MOVE .05 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
122000     ELSE
122100     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 40
122200         MOVE .08 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
122300     ELSE
122400     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 30
122500         MOVE .12 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
122600     ELSE
122700     IF CMW-RISK-SCORE(WS-TABLE-IX) >= 0
122800         MOVE .18 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
122900     ELSE
123000         MOVE .05 TO CMW-DEFAULT-PROB(WS-TABLE-IX)
123100     END-IF
123200     END-IF
123300     END-IF
123400     END-IF
123500     END-IF
123600     END-IF
123700     END-IF
123800     END-IF.
123900 0620-EXIT.
124000     EXIT.
124100*----------------------------------------------------------------
124200* 0630-COMPUTE-EXPECTED-LOSS - LOSS GIVEN DEFAULT USES A FLAT
124300* 60 PERCENT (RECOVERY RATE 40 PERCENT) AGAINST THE REMAINING
124400* BOOK VALUE OF THE LOAN.
124500*----------------------------------------------------------------
124600 0630-COMPUTE-EXPECTED-LOSS.
124700     COMPUTE CMW-REMAINING-PAYMENTS(WS-TABLE-IX) ROUNDED =
124800         CMW-YEARS-REMAINING(WS-TABLE-IX) * 12
124900                              * CMW-MONTHLY-PAYMENT(WS-TABLE-IX).
125000     COMPUTE CMW-EXPECTED-LOSS(WS-TABLE-IX) ROUNDED =
125100         CMW-OUTSTANDING-BALANCE(WS-TABLE-IX)
125200            * CMW-DEFAULT-PROB(WS-TABLE-IX)
125300            * (1 - WS-RECOVERY-RATE).
125400     COMPUTE CMW-RISK-ADJ-VALUE(WS-TABLE-IX) ROUNDED =
125500         CMW-REMAINING-PAYMENTS(WS-TABLE-IX)
125600                           - CMW-EXPECTED-LOSS(WS-TABLE-IX).
125700 0630-EXIT.
125800     EXIT.
125900*----------------------------------------------------------------
126000* 0640-COMPUTE-MISFIT-DISCOUNT - BANDED ON CURRENT-FIT, NOT THE
126100* FIT-GAP - A COMPANY ALREADY WELL MATCHED TO ITS CURRENT LENDER
126200* CARRIES NO MISFIT DISCOUNT EVEN IF A BETTER LENDER EXISTS.
126300*----------------------------------------------------------------
126400 0640-COMPUTE-MISFIT-DISCOUNT.
126500     IF CMW-CURRENT-FIT(WS-TABLE-IX) >= 70
126600         MOVE 0   TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
126700     ELSE
126800     IF CMW-CURRENT-FIT(WS-TABLE-IX) >= 60
126900         MOVE .03 TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
127000     ELSE
127100     IF CMW-CURRENT-FIT(WS-TABLE-IX) >= 50
127200         MOVE .07 TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
127300     ELSE
127400     IF CMW-CURRENT-FIT(WS-TABLE-IX) >= 40
127500         MOVE .12 TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
127600     ELSE
127700     IF CMW-CURRENT-FIT(WS-TABLE-IX) >= 30
127800         MOVE .18 TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
127900     ELSE
128000         MOVE .25 TO CMW-MISFIT-DISCOUNT(WS-TABLE-IX)
128100     END-IF
128200     END-IF
128300     END-IF
128400     END-IF
128500     END-IF.
128600     COMPUTE CMW-SUGGESTED-PRICE(WS-TABLE-IX) ROUNDED =
128700         CMW-RISK-ADJ-VALUE(WS-TABLE-IX)
128800                  * (1 - CMW-MISFIT-DISCOUNT(WS-TABLE-IX)).
128900     IF CMW-OUTSTANDING-BALANCE(WS-TABLE-IX) > 0
129000         COMPUTE CMW-DISCOUNT-PCT(WS-TABLE-IX) ROUNDED =
129100             ((CMW-OUTSTANDING-BALANCE(WS-TABLE-IX) -
129200               CMW-SUGGESTED-PRICE(WS-TABLE-IX)) /
129300              CMW-OUTSTANDING-BALANCE(WS-TABLE-IX)) * 100
129400     ELSE
129500         MOVE 0 TO CMW-DISCOUNT-PCT(WS-TABLE-IX)
129600     END-IF.
129700 0640-EXIT.
129800     EXIT.
129900*----------------------------------------------------------------
130000* 0650-COMPUTE-ROI - GROSS, RISK-ADJUSTED AND ANNUALIZED RETURN
130100* ON THE SUGGESTED PRICE, USING THE REMAINING-PAYMENTS STREAM.
130200*----------------------------------------------------------------
130300 0650-COMPUTE-ROI.
130400     IF CMW-SUGGESTED-PRICE(WS-TABLE-IX) > 0
130500         COMPUTE WS-GROSS-PROFIT-WORK =
130600             CMW-REMAINING-PAYMENTS(WS-TABLE-IX) -
130700                 CMW-SUGGESTED-PRICE(WS-TABLE-IX)
130800         COMPUTE CMW-GROSS-ROI(WS-TABLE-IX) ROUNDED =
130900             (WS-GROSS-PROFIT-WORK /
131000              CMW-SUGGESTED-PRICE(WS-TABLE-IX)) * 100
131100         COMPUTE CMW-RISK-ADJ-ROI(WS-TABLE-IX) ROUNDED =
131200             ((WS-GROSS-PROFIT-WORK -
131300               CMW-EXPECTED-LOSS(WS-TABLE-IX)) /
131400              CMW-SUGGESTED-PRICE(WS-TABLE-IX)) * 100
131500     ELSE
131600         MOVE 0 TO CMW-GROSS-ROI(WS-TABLE-IX)
131700         MOVE 0 TO CMW-RISK-ADJ-ROI(WS-TABLE-IX)
131800     END-IF.
131900     IF CMW-YEARS-REMAINING(WS-TABLE-IX) > 0
132000         COMPUTE CMW-ANNUALIZED-ROI(WS-TABLE-IX) ROUNDED =
132100             CMW-RISK-ADJ-ROI(WS-TABLE-IX) /
132200             CMW-YEARS-REMAINING(WS-TABLE-IX)
132300     ELSE
132400         MOVE CMW-RISK-ADJ-ROI(WS-TABLE-IX)
132500                            TO CMW-ANNUALIZED-ROI(WS-TABLE-IX)
132600     END-IF.
132700 0650-EXIT.
132800     EXIT.
132900***************************************************************
133000* 0700 SERIES - PASS 6 - LENDER SWAP MATCHER (U5)               *
133100***************************************************************
133200 0700-MATCH-SWAPS.
133300     PERFORM 0710-BUILD-SWAP-CANDIDATES THRU 0710-EXIT
133400         VARYING WS-TABLE-IX FROM 1 BY 1
133500         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
133600     PERFORM 0730-SORT-SWAP-TABLE THRU 0730-EXIT.
133700     PERFORM 0740-COMPUTE-SWAP-STATS THRU 0740-EXIT.
133800 0700-EXIT.
133900     EXIT.
134000 0710-BUILD-SWAP-CANDIDATES.
134100     IF CMW-UNALIGNED-FLAG(WS-TABLE-IX) = 'Y'
134200                 AND CMW-USED-IN-SWAP(WS-TABLE-IX) = 'N'
134300                 AND NOT SWAP-TABLE-IS-FULL
134400         PERFORM 0711-TEST-ONE-PARTNER THRU 0711-EXIT
134500             VARYING WS-TABLE-IX-2 FROM WS-TABLE-IX BY 1
134600             UNTIL WS-TABLE-IX-2 > WS-COMPANY-COUNT
134700                OR CMW-USED-IN-SWAP(WS-TABLE-IX) = 'Y'
134800     END-IF.
134900 0710-EXIT.
135000     EXIT.
135100 0711-TEST-ONE-PARTNER.
135200     IF WS-TABLE-IX-2 NOT = WS-TABLE-IX
135300                 AND CMW-UNALIGNED-FLAG(WS-TABLE-IX-2) = 'Y'
135400                 AND CMW-USED-IN-SWAP(WS-TABLE-IX-2) = 'N'
135500                 AND CMW-CURRENT-LENDER-IX(WS-TABLE-IX) NOT =
135600                     CMW-CURRENT-LENDER-IX(WS-TABLE-IX-2)
135700         PERFORM 0720-EVALUATE-SWAP-PAIR THRU 0720-EXIT
135800     END-IF.
135900 0711-EXIT.
136000     EXIT.
136100*----------------------------------------------------------------
136200* 0720-EVALUATE-SWAP-PAIR - TESTS WHETHER SWAPPING A AND B ONTO
136300* EACH OTHER'S CURRENT LENDER IMPROVES BOTH COMPANIES' FIT BY AT
136400* LEAST THE 15 POINT MINIMUM, AND THAT THE TWO OUTSTANDING LOAN
136500* BALANCES ARE CLOSE ENOUGH IN VALUE TO MAKE A CLEAN SWAP.  A
136550* PAIR ONLY QUALIFIES WHEN EACH COMPANY'S OWN BEST-FIT LENDER
136560* (CMW-BEST-LENDER-IX, SET BY 0520-SELECT-BEST-LENDER) IS THE
136570* OTHER COMPANY'S CURRENT LENDER - A AND B MUST WANT TO SWAP
136580* STRAIGHT ONTO EACH OTHER, NOT MERELY IMPROVE SOMEWHERE ELSE.
136600* REUSES 0510-COMPUTE-FIT-SCORE BY MOMENTARILY POINTING
136700* WS-TABLE-IX AT EACH SIDE OF THE PAIR IN TURN.
136800*----------------------------------------------------------------
136900 0720-EVALUATE-SWAP-PAIR.
137000     MOVE WS-TABLE-IX TO WS-SWAP-SAVE-IX.
137100     MOVE CMW-CURRENT-LENDER-IX(WS-TABLE-IX-2) TO WS-LENDER-IX.
137200     PERFORM 0510-COMPUTE-FIT-SCORE THRU 0510-EXIT.
137300     MOVE WS-FIT-TOTAL TO WS-FIT-A-AT-B.
137400     MOVE WS-TABLE-IX-2 TO WS-TABLE-IX.
137500     MOVE CMW-CURRENT-LENDER-IX(WS-SWAP-SAVE-IX) TO WS-LENDER-IX.
137600     PERFORM 0510-COMPUTE-FIT-SCORE THRU 0510-EXIT.
137700     MOVE WS-FIT-TOTAL TO WS-FIT-B-AT-A.
137800     MOVE WS-SWAP-SAVE-IX TO WS-TABLE-IX.
137900     COMPUTE WS-SWAP-IMPROVE-A =
138000         WS-FIT-A-AT-B - CMW-CURRENT-FIT(WS-SWAP-SAVE-IX).
138100     COMPUTE WS-SWAP-IMPROVE-B =
138200         WS-FIT-B-AT-A - CMW-CURRENT-FIT(WS-TABLE-IX-2).
138250     IF CMW-BEST-LENDER-IX(WS-SWAP-SAVE-IX) =
138260                          CMW-CURRENT-LENDER-IX(WS-TABLE-IX-2)
138270         AND CMW-BEST-LENDER-IX(WS-TABLE-IX-2) =
138280                          CMW-CURRENT-LENDER-IX(WS-SWAP-SAVE-IX)
138285         MOVE 'Y' TO WS-BEST-LENDER-MATCH-SW
138290     ELSE
138295         MOVE 'N' TO WS-BEST-LENDER-MATCH-SW
138298     END-IF.
138300     IF WS-SWAP-IMPROVE-A >= 15 AND WS-SWAP-IMPROVE-B >= 15
138350                 AND BEST-LENDERS-CROSS-MATCH
138400                 AND NOT SWAP-TABLE-IS-FULL
138500         PERFORM 0715-TEST-VALUE-COMPATIBLE THRU 0715-EXIT
138600         IF VALUES-ARE-COMPATIBLE
138700             PERFORM 0725-BUILD-SWAP-ENTRY THRU 0725-EXIT
138800         END-IF
138900     END-IF.
139000 0720-EXIT.
139100     EXIT.
139200*----------------------------------------------------------------
139300* 0715-TEST-VALUE-COMPATIBLE - A SWAP ONLY MAKES SENSE WHEN THE
139400* TWO OUTSTANDING LOAN BALANCES ARE CLOSE IN SIZE - BOTH MUST BE
139500* POSITIVE AND THE RATIO OF ONE TO THE OTHER MUST FALL WITHIN
139600* 20 PERCENT OF PARITY, I.E. BETWEEN 0.8333 AND 1.20.
139700*----------------------------------------------------------------
139800 0715-TEST-VALUE-COMPATIBLE.
139900     MOVE 'N' TO WS-COMPAT-SW.
140000     IF CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX) > 0
140100                 AND CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2) > 0
140200         COMPUTE WS-VALUE-RATIO ROUNDED =
140300             CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX) /
140400                 CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2)
140500         IF WS-VALUE-RATIO >= .8333 AND WS-VALUE-RATIO <= 1.20
140600             MOVE 'Y' TO WS-COMPAT-SW
140700         END-IF
140800     END-IF.
140900 0715-EXIT.
141000     EXIT.
141100*----------------------------------------------------------------
141200* 0725-BUILD-SWAP-ENTRY - ADDS ONE CANDIDATE PAIR TO THE SWAP
141300* TABLE.  THE SWAP SCORE IS THE TOTAL FIT IMPROVEMENT PLUS AN
141400* INCLUSION BONUS (10 POINTS) IF EITHER COMPANY IS HIGH
141500* PRIORITY.  A VALUE DIFFERENCE OVER 5 PERCENT OF THE LARGER
141600* OUTSTANDING BALANCE IS FLAGGED FOR A CASH-ADJUSTMENT PAYMENT.
141700*----------------------------------------------------------------
141800 0725-BUILD-SWAP-ENTRY.
141900     ADD 1 TO WS-SWAP-COUNT.
142000     IF WS-SWAP-COUNT >= WS-SWAP-MAX
142100         MOVE 'Y' TO WS-SWAP-TABLE-FULL-SW
142200     END-IF.
142300     MOVE CMW-CURRENT-LENDER(WS-SWAP-SAVE-IX)
142400                                TO SWT-LENDER-A(WS-SWAP-COUNT).
142500     MOVE CMW-CURRENT-LENDER(WS-TABLE-IX-2)
142600                                TO SWT-LENDER-B(WS-SWAP-COUNT).
142700     MOVE CMW-SME-ID(WS-SWAP-SAVE-IX) TO SWT-LOAN-A-ID(WS-SWAP-COUNT).
142800     MOVE CMW-SME-ID(WS-TABLE-IX-2)   TO SWT-LOAN-B-ID(WS-SWAP-COUNT).
142900     MOVE CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX)
143000                          TO SWT-LOAN-A-OUTSTANDING(WS-SWAP-COUNT).
143100     MOVE CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2)
143200                          TO SWT-LOAN-B-OUTSTANDING(WS-SWAP-COUNT).
143300     MOVE WS-SWAP-IMPROVE-A TO SWT-LOAN-A-FIT-GAP(WS-SWAP-COUNT).
143400     MOVE WS-SWAP-IMPROVE-B TO SWT-LOAN-B-FIT-GAP(WS-SWAP-COUNT).
143500     COMPUTE SWT-TOTAL-FIT-IMPROVE(WS-SWAP-COUNT) =
143600         WS-SWAP-IMPROVE-A + WS-SWAP-IMPROVE-B.
143700     MOVE 0 TO WS-BONUS-WORK.
143800     IF CMW-INCLUSION-SCORE(WS-SWAP-SAVE-IX) >= 60
143900         ADD 10 TO WS-BONUS-WORK
144000     END-IF.
144100     IF CMW-INCL-FLAG-OVERLOOKED(WS-SWAP-SAVE-IX) = 'Y'
144200         ADD 5 TO WS-BONUS-WORK
144300     END-IF.
144400     IF CMW-INCLUSION-SCORE(WS-TABLE-IX-2) >= 60
144500         ADD 10 TO WS-BONUS-WORK
144600     END-IF.
144700     IF CMW-INCL-FLAG-OVERLOOKED(WS-TABLE-IX-2) = 'Y'
144800         ADD 5 TO WS-BONUS-WORK
144900     END-IF.
145000     MOVE WS-BONUS-WORK TO SWT-INCLUSION-BONUS(WS-SWAP-COUNT).
145100     IF WS-BONUS-WORK > 0
145200         MOVE 'Y' TO SWT-IS-INCLUSION-SWAP(WS-SWAP-COUNT)
145300         ADD 1 TO WS-SWAP-INCL-CNT
145400     ELSE
145500         MOVE 'N' TO SWT-IS-INCLUSION-SWAP(WS-SWAP-COUNT)
145600     END-IF.
145700     COMPUTE SWT-SWAP-SCORE(WS-SWAP-COUNT) =
145800         SWT-TOTAL-FIT-IMPROVE(WS-SWAP-COUNT)
145900                        + SWT-INCLUSION-BONUS(WS-SWAP-COUNT).
146000     IF CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX) >
146100        CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2)
146200         COMPUTE SWT-VALUE-DIFF(WS-SWAP-COUNT) =
146300             CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX) -
146400             CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2)
146500         MOVE CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX)
146600                                              TO WS-LARGER-BAL
146700     ELSE
146800         COMPUTE SWT-VALUE-DIFF(WS-SWAP-COUNT) =
146900             CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2) -
147000             CMW-OUTSTANDING-BALANCE(WS-SWAP-SAVE-IX)
147100         MOVE CMW-OUTSTANDING-BALANCE(WS-TABLE-IX-2)
147200                                              TO WS-LARGER-BAL
147300     END-IF.
147400     IF WS-LARGER-BAL > 0
147500         COMPUTE SWT-VALUE-DIFF-PCT(WS-SWAP-COUNT) ROUNDED =
147600             (SWT-VALUE-DIFF(WS-SWAP-COUNT) / WS-LARGER-BAL) * 100
147700     ELSE
147800         MOVE 0 TO SWT-VALUE-DIFF-PCT(WS-SWAP-COUNT)
147900     END-IF.
148000     IF SWT-VALUE-DIFF-PCT(WS-SWAP-COUNT) > 5
148100         MOVE 'Y' TO SWT-NEEDS-CASH-ADJ(WS-SWAP-COUNT)
148200         ADD 1 TO WS-SWAP-CASH-ADJ-CNT
148300     ELSE
148400         MOVE 'N' TO SWT-NEEDS-CASH-ADJ(WS-SWAP-COUNT)
148500     END-IF.
148600     MOVE 'Y' TO CMW-USED-IN-SWAP(WS-SWAP-SAVE-IX).
148700     MOVE 'Y' TO CMW-USED-IN-SWAP(WS-TABLE-IX-2).
148800     MOVE WS-TABLE-IX-2 TO CMW-SWAP-PARTNER-IX(WS-SWAP-SAVE-IX).
148900     MOVE WS-SWAP-SAVE-IX TO CMW-SWAP-PARTNER-IX(WS-TABLE-IX-2).
149000     ADD SWT-TOTAL-FIT-IMPROVE(WS-SWAP-COUNT)
149100                                       TO WS-SWAP-TOTAL-IMPROVE.
149200 0725-EXIT.
149300     EXIT.
149400*----------------------------------------------------------------
149500* 0730-SORT-SWAP-TABLE - DESCENDING BUBBLE SORT BY SWAP SCORE
149600* SO THE STRONGEST SWAPS ARE WRITTEN FIRST.
149700*----------------------------------------------------------------
149800 0730-SORT-SWAP-TABLE.
149900     IF WS-SWAP-COUNT > 1
150000         PERFORM 0731-SORT-ONE-OUTER-PASS THRU 0731-EXIT
150100             VARYING WS-SWAP-IX FROM 1 BY 1
150200             UNTIL WS-SWAP-IX > WS-SWAP-COUNT
150300     END-IF.
150400 0730-EXIT.
150500     EXIT.
150600 0731-SORT-ONE-OUTER-PASS.
150700     PERFORM 0732-SORT-ONE-INNER-STEP THRU 0732-EXIT
150800         VARYING WS-SWAP-IX-2 FROM 1 BY 1
150900         UNTIL WS-SWAP-IX-2 > WS-SWAP-COUNT - WS-SWAP-IX.
151000 0731-EXIT.
151100     EXIT.
151200 0732-SORT-ONE-INNER-STEP.
151300     IF SWT-SWAP-SCORE(WS-SWAP-IX-2) <
151400        SWT-SWAP-SCORE(WS-SWAP-IX-2 + 1)
151500         MOVE SWT-ENTRY(WS-SWAP-IX-2)     TO WS-SWAP-ENTRY-HOLD
151600         MOVE SWT-ENTRY(WS-SWAP-IX-2 + 1) TO SWT-ENTRY(WS-SWAP-IX-2)
151700         MOVE WS-SWAP-ENTRY-HOLD TO SWT-ENTRY(WS-SWAP-IX-2 + 1)
151800     END-IF.
151900 0732-EXIT.
152000     EXIT.
152100 0740-COMPUTE-SWAP-STATS.
152200     IF WS-SWAP-COUNT > 0
152300         COMPUTE WS-SWAP-AVG-IMPROVE ROUNDED =
152400             WS-SWAP-TOTAL-IMPROVE / WS-SWAP-COUNT
152500     ELSE
152600         MOVE 0 TO WS-SWAP-AVG-IMPROVE
152700     END-IF.
152800 0740-EXIT.
152900     EXIT.
153000***************************************************************
153100* 1210-1270 SERIES - U6 BANDING, RANGE AND ALIAS UTILITIES -    *
153200* SHARED SUBROUTINES CALLED FROM THE PRICER ACCUMULATION ABOVE  *
153300* AND FROM THE REPORT SECTIONS BELOW.                           *
153400***************************************************************
153500 1210-BAND-DISCOUNT.
153600     IF WS-BAND-AMOUNT < 5
153700         ADD 1 TO WS-DISC-BAND-1
153800     ELSE
153900     IF WS-BAND-AMOUNT < 10
154000         ADD 1 TO WS-DISC-BAND-2
154100     ELSE
154200     IF WS-BAND-AMOUNT < 15
154300         ADD 1 TO WS-DISC-BAND-3
154400     ELSE
154500     IF WS-BAND-AMOUNT < 20
154600         ADD 1 TO WS-DISC-BAND-4
154700     ELSE
154800         ADD 1 TO WS-DISC-BAND-5
154900     END-IF
155000     END-IF
155100     END-IF
155200     END-IF.
155300 1210-EXIT.
155400     EXIT.
155500 1220-BAND-ROI.
155600     IF WS-BAND-AMOUNT < 5
155700         ADD 1 TO WS-ROI-BAND-1
155800     ELSE
155900     IF WS-BAND-AMOUNT < 10
156000         ADD 1 TO WS-ROI-BAND-2
156100     ELSE
156200     IF WS-BAND-AMOUNT < 15
156300         ADD 1 TO WS-ROI-BAND-3
156400     ELSE
156500         ADD 1 TO WS-ROI-BAND-4
156600     END-IF
156700     END-IF
156800     END-IF.
156900 1220-EXIT.
157000     EXIT.
157100*----------------------------------------------------------------
157200* 1230-BAND-RISK-LABEL - SHORT LABEL FOR AN ARBITRARY RISK
157300* SCORE, USED BY THE REPORT DETAIL LINES (INPUT WS-BAND-AMOUNT,
157400* OUTPUT WS-BAND-LABEL).
157500*----------------------------------------------------------------
157600 1230-BAND-RISK-LABEL.
157700     IF WS-BAND-AMOUNT >= 75
157800         MOVE 'LOW'        TO WS-BAND-LABEL
157900     ELSE
158000     IF WS-BAND-AMOUNT >= 60
158100         MOVE 'MOD-LOW'    TO WS-BAND-LABEL
158200     ELSE
158300     IF WS-BAND-AMOUNT >= 45
158400         MOVE 'MODERATE'   TO WS-BAND-LABEL
158500     ELSE
158600     IF WS-BAND-AMOUNT >= 30
158700         MOVE 'MOD-HIGH'   TO WS-BAND-LABEL
158800     ELSE
158900         MOVE 'HIGH'       TO WS-BAND-LABEL
159000     END-IF
159100     END-IF
159200     END-IF
159300     END-IF.
159400 1230-EXIT.
159500     EXIT.
159600*----------------------------------------------------------------
159700* 1240-BUILD-AMOUNT-RANGE - SPLITS A WHOLE-POUND AMOUNT INTO THE
159800* OLD STEERING-GROUP "QUOTED RANGE" BAND FOR THE ANONYMIZED
159820* REPORT LINES WHERE AN EXACT OUTSTANDING BALANCE IS NOT PRINTED.
159840* THE STEP WIDENS AS THE AMOUNT DOES - 100K UNDER £1M, 500K
159860* UNDER £10M, 5M ABOVE THAT - AND WS-RANGE-LABEL IS BUILT IN THE
159880* MATCHING K/M UNIT EACH TIME.
160000* INPUT WS-RANGE-STEP (THE EXACT AMOUNT); OUTPUT WS-RANGE-LO/HI
160020* AND WS-RANGE-LABEL.
160100*----------------------------------------------------------------
160200 1240-BUILD-AMOUNT-RANGE.
160220     IF WS-RANGE-STEP < 1000000
160240         COMPUTE WS-RANGE-LO-INT = WS-RANGE-STEP / 100000
160260         COMPUTE WS-RANGE-LO = WS-RANGE-LO-INT * 100000
160280         COMPUTE WS-RANGE-HI = WS-RANGE-LO + 100000
160300         COMPUTE WS-RANGE-LO-WHOLE = WS-RANGE-LO / 1000
160320         COMPUTE WS-RANGE-HI-WHOLE = WS-RANGE-HI / 1000
160340         MOVE WS-RANGE-LO-WHOLE TO WS-RANGE-LO-DISP
160360         MOVE WS-RANGE-HI-WHOLE TO WS-RANGE-HI-DISP
160380         MOVE SPACES TO WS-RANGE-LABEL
160400         STRING '£' DELIMITED BY SIZE
160420                WS-RANGE-LO-DISP DELIMITED BY SIZE
160440                '-' DELIMITED BY SIZE
160460                WS-RANGE-HI-DISP DELIMITED BY SIZE
160480                'k' DELIMITED BY SIZE
160500             INTO WS-RANGE-LABEL
160520     ELSE
160540     IF WS-RANGE-STEP < 10000000
160560         COMPUTE WS-RANGE-LO-INT = WS-RANGE-STEP / 500000
160580         COMPUTE WS-RANGE-LO = WS-RANGE-LO-INT * 500000
160600         COMPUTE WS-RANGE-HI = WS-RANGE-LO + 500000
160620         COMPUTE WS-RANGE-LO-WHOLE = WS-RANGE-LO / 1000000
160640         COMPUTE WS-RANGE-LO-REM =
160660             WS-RANGE-LO - (WS-RANGE-LO-WHOLE * 1000000)
160680         COMPUTE WS-RANGE-LO-TENTH = WS-RANGE-LO-REM / 100000
160700         COMPUTE WS-RANGE-HI-WHOLE = WS-RANGE-HI / 1000000
160720         COMPUTE WS-RANGE-HI-REM =
160740             WS-RANGE-HI - (WS-RANGE-HI-WHOLE * 1000000)
160760         COMPUTE WS-RANGE-HI-TENTH = WS-RANGE-HI-REM / 100000
160780         MOVE WS-RANGE-LO-WHOLE TO WS-RANGE-LO-DISP
160800         MOVE WS-RANGE-HI-WHOLE TO WS-RANGE-HI-DISP
160820         MOVE WS-RANGE-LO-TENTH TO WS-RANGE-LO-T-DISP
160840         MOVE WS-RANGE-HI-TENTH TO WS-RANGE-HI-T-DISP
160860         MOVE SPACES TO WS-RANGE-LABEL
160880         STRING '£' DELIMITED BY SIZE
160900                WS-RANGE-LO-DISP DELIMITED BY SIZE
160920                '.' DELIMITED BY SIZE
160940                WS-RANGE-LO-T-DISP DELIMITED BY SIZE
160960                '-' DELIMITED BY SIZE
160980                WS-RANGE-HI-DISP DELIMITED BY SIZE
161000                '.' DELIMITED BY SIZE
161020                WS-RANGE-HI-T-DISP DELIMITED BY SIZE
161040                'm' DELIMITED BY SIZE
161060             INTO WS-RANGE-LABEL
161080     ELSE
161100         COMPUTE WS-RANGE-LO-INT = WS-RANGE-STEP / 5000000
161120         COMPUTE WS-RANGE-LO = WS-RANGE-LO-INT * 5000000
161140         COMPUTE WS-RANGE-HI = WS-RANGE-LO + 5000000
161160         COMPUTE WS-RANGE-LO-WHOLE = WS-RANGE-LO / 1000000
161180         COMPUTE WS-RANGE-HI-WHOLE = WS-RANGE-HI / 1000000
161200         MOVE WS-RANGE-LO-WHOLE TO WS-RANGE-LO-DISP
161220         MOVE WS-RANGE-HI-WHOLE TO WS-RANGE-HI-DISP
161240         MOVE SPACES TO WS-RANGE-LABEL
161260         STRING '£' DELIMITED BY SIZE
161280                WS-RANGE-LO-DISP DELIMITED BY SIZE
161300                '-' DELIMITED BY SIZE
161320                WS-RANGE-HI-DISP DELIMITED BY SIZE
161340                'm' DELIMITED BY SIZE
161360             INTO WS-RANGE-LABEL
161380     END-IF
161400     END-IF.
161410 1240-EXIT.
161420     EXIT.
161430*----------------------------------------------------------------
161440* 1250-ROUND-SCORE-OR-PCT - CLAMPS A ONE-DECIMAL SCORE OR
161450* PERCENTAGE TO 0-100 BEFORE IT IS EDITED ONTO THE REPORT.
161460* INPUT/OUTPUT WS-ROUND-VALUE.
161470*----------------------------------------------------------------
161480 1250-ROUND-SCORE-OR-PCT.
161481* BAND TO THE NEAREST MULTIPLE OF 5 FIRST (HALF ROUNDS UP) - ADD
161482* HALF A BAND WIDTH THEN LET THE INTEGER COMP-3 MOVE CHOP THE
161483* REMAINDER, THE SAME "ADD-THEN-CHOP" TRICK THE OLD GREENBAR
161484* DESK USED FOR SCORE/PERCENTAGE BANDS - WS-ROUND-INT HOLDS THE
161485* CHOPPED QUOTIENT BEFORE IT IS SCALED BACK UP BY 5.
161486     COMPUTE WS-ROUND-INT = (WS-ROUND-VALUE + 2.5) / 5.
161487     COMPUTE WS-ROUND-VALUE = WS-ROUND-INT * 5.
161490     IF WS-ROUND-VALUE < 0
161500         MOVE 0 TO WS-ROUND-VALUE
161510     END-IF.
161520     IF WS-ROUND-VALUE > 100
161530         MOVE 100 TO WS-ROUND-VALUE
161540     END-IF.
161550     MOVE WS-ROUND-VALUE TO WS-ROUND-RESULT.
161560 1250-EXIT.
161570     EXIT.
162200*----------------------------------------------------------------
162300* 1260-GROUP-REGION - COLLAPSES THE DETAILED REGION NAME INTO ONE
162400* OF THE REPORT REGION GROUPS PER THE ANONYMIZER RULES.  SCOTLAND,
162500* WALES AND NORTHERN IRELAND MAP TO THEMSELVES; ANYTHING NOT
162600* RECOGNIZED PASSES THROUGH UNCHANGED.  INPUT WS-REGION-INPUT,
162700* OUTPUT WS-REGION-GROUP.
162800*----------------------------------------------------------------
162900 1260-GROUP-REGION.
163000     MOVE WS-REGION-INPUT TO WS-REGION-GROUP.
163100     IF WS-REGION-INPUT = 'London' OR
163200        WS-REGION-INPUT = 'South East' OR
163300        WS-REGION-INPUT = 'South West'
163400         MOVE 'Southern England'  TO WS-REGION-GROUP
163500     ELSE
163600     IF WS-REGION-INPUT = 'East of England' OR
163700        WS-REGION-INPUT = 'West Midlands' OR
163800        WS-REGION-INPUT = 'East Midlands'
163900         MOVE 'Midlands & East'   TO WS-REGION-GROUP
164000     ELSE
164100     IF WS-REGION-INPUT = 'North West' OR
164200        WS-REGION-INPUT = 'North East' OR
164300        WS-REGION-INPUT = 'Yorkshire And The Humber'
164400         MOVE 'Northern England'  TO WS-REGION-GROUP
164500     END-IF
164600     END-IF.
164700 1260-EXIT.
164800     EXIT.
164900*----------------------------------------------------------------
165000* 1270-ALIAS-LENDER - REPLACES A LENDER NAME WITH "LENDER A",
165100* "LENDER B" AND SO ON FOR THE ANONYMIZED SECTION OF THE
165200* REPORT, USING WS-ALPHA-TABLE AS THE LETTER SOURCE AND
165300* FIRST-SEEN ORDER.  INPUT WS-ALIAS-LENDER-IN, OUTPUT
165400* WS-ALIAS-RESULT.
165500*----------------------------------------------------------------
165600 1270-ALIAS-LENDER.
165700     MOVE 'N' TO WS-ALIAS-FOUND-SW.
165800     MOVE 0   TO WS-ALIAS-MATCH-IX.
165900     PERFORM 1271-TEST-ONE-ALIAS THRU 1271-EXIT
166000         VARYING WS-ALIAS-IX FROM 1 BY 1
166100         UNTIL WS-ALIAS-IX > WS-ALIAS-COUNT OR WS-ALIAS-FOUND.
166200     IF NOT WS-ALIAS-FOUND
166300         ADD 1 TO WS-ALIAS-COUNT
166400         MOVE WS-ALIAS-COUNT TO WS-ALIAS-MATCH-IX
166500         MOVE WS-ALIAS-LENDER-IN
166600                       TO WS-ALIAS-LENDER-NAME(WS-ALIAS-MATCH-IX)
166700         MOVE SPACES TO WS-ALIAS-LABEL(WS-ALIAS-MATCH-IX)
166800         STRING 'LENDER ' DELIMITED BY SIZE
166900                WS-ALPHA-TABLE(WS-ALIAS-MATCH-IX:1)
167000                       DELIMITED BY SIZE
167100             INTO WS-ALIAS-LABEL(WS-ALIAS-MATCH-IX)
167200     END-IF.
167300     MOVE WS-ALIAS-LABEL(WS-ALIAS-MATCH-IX) TO WS-ALIAS-RESULT.
167400 1270-EXIT.
167500     EXIT.
167600 1271-TEST-ONE-ALIAS.
167700     IF WS-ALIAS-LENDER-IN = WS-ALIAS-LENDER-NAME(WS-ALIAS-IX)
167800         MOVE 'Y' TO WS-ALIAS-FOUND-SW
167900         MOVE WS-ALIAS-IX TO WS-ALIAS-MATCH-IX
168000     END-IF.
168100 1271-EXIT.
168200     EXIT.
168300***************************************************************
168400* 1300 SERIES - PASS 7 - WRITE THE ENRICHED DETAIL EXTRACT (R3) *
168500***************************************************************
168600 1300-WRITE-DETAIL-FILE.
168700     PERFORM 1310-WRITE-ONE-DETAIL THRU 1310-EXIT
168800         VARYING WS-TABLE-IX FROM 1 BY 1
168900         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
169000 1300-EXIT.
169100     EXIT.
169200 1310-WRITE-ONE-DETAIL.
169300     MOVE CMW-SME-ID(WS-TABLE-IX)        TO DET-SME-ID.
169400     MOVE CMW-SECTOR(WS-TABLE-IX)         TO DET-SECTOR.
169500     MOVE CMW-REGION(WS-TABLE-IX)         TO DET-REGION.
169600     MOVE CMW-CURRENT-LENDER(WS-TABLE-IX) TO DET-CURRENT-LENDER.
169700     MOVE CMW-RISK-SCORE(WS-TABLE-IX)     TO DET-RISK-SCORE.
169800     MOVE CMW-RISK-CATEGORY(WS-TABLE-IX)  TO DET-RISK-CATEGORY.
169900     MOVE CMW-INCLUSION-SCORE(WS-TABLE-IX) TO DET-INCLUSION-SCORE.
170000     MOVE CMW-INCLUSION-CATEGORY(WS-TABLE-IX)
170100                                        TO DET-INCLUSION-CATEGORY.
170200     MOVE CMW-INCL-FLAG-REGION(WS-TABLE-IX)
170300                                        TO DET-INCL-FLAG-REGION.
170400     MOVE CMW-INCL-FLAG-SECTOR(WS-TABLE-IX)
170500                                        TO DET-INCL-FLAG-SECTOR.
170600     MOVE CMW-INCL-FLAG-SIZE(WS-TABLE-IX) TO DET-INCL-FLAG-SIZE.
170700     MOVE CMW-INCL-FLAG-OVERLOOKED(WS-TABLE-IX)
170800                                    TO DET-INCL-FLAG-OVERLOOKED.
170900     MOVE CMW-INCL-FLAG-HIPOT(WS-TABLE-IX) TO DET-INCL-FLAG-HIPOT.
171000     MOVE CMW-CURRENT-FIT(WS-TABLE-IX)    TO DET-CURRENT-FIT.
171100     MOVE CMW-BEST-LENDER(WS-TABLE-IX)    TO DET-BEST-LENDER.
171200     MOVE CMW-BEST-FIT(WS-TABLE-IX)       TO DET-BEST-FIT.
171300     MOVE CMW-FIT-GAP(WS-TABLE-IX)        TO DET-FIT-GAP.
171400     MOVE CMW-REALLOC-STATUS(WS-TABLE-IX) TO DET-REALLOC-STATUS.
171500     MOVE CMW-UNALIGNED-FLAG(WS-TABLE-IX) TO DET-IS-UNALIGNED.
171600     MOVE CMW-DEFAULT-PROB(WS-TABLE-IX)   TO DET-DEFAULT-PROB.
171700     MOVE CMW-REMAINING-PAYMENTS(WS-TABLE-IX)
171800                                        TO DET-REMAINING-PAYMENTS.
171900     MOVE CMW-EXPECTED-LOSS(WS-TABLE-IX)  TO DET-EXPECTED-LOSS.
172000     MOVE CMW-RISK-ADJ-VALUE(WS-TABLE-IX) TO DET-RISK-ADJ-VALUE.
172100     MOVE CMW-MISFIT-DISCOUNT(WS-TABLE-IX) TO DET-MISFIT-DISCOUNT.
172200     MOVE CMW-SUGGESTED-PRICE(WS-TABLE-IX) TO DET-SUGGESTED-PRICE.
172300     MOVE CMW-DISCOUNT-PCT(WS-TABLE-IX)   TO DET-DISCOUNT-PCT.
172400     MOVE CMW-GROSS-ROI(WS-TABLE-IX)      TO DET-GROSS-ROI.
172500     MOVE CMW-RISK-ADJ-ROI(WS-TABLE-IX)   TO DET-RISK-ADJ-ROI.
172600     MOVE CMW-ANNUALIZED-ROI(WS-TABLE-IX) TO DET-ANNUALIZED-ROI.
172700     MOVE DET-DETAIL-RECORD TO DETAIL-OUT-RECORD.
172800     WRITE DETAIL-OUT-RECORD.
172900 1310-EXIT.
173000     EXIT.
173100***************************************************************
173200* 1320 SERIES - WRITE THE SWAP EXTRACT (R4), HIGHEST SCORE FIRST*
173300***************************************************************
173400 1320-WRITE-SWAP-FILE.
173500     IF WS-SWAP-COUNT > 0
173600         PERFORM 1325-WRITE-ONE-SWAP THRU 1325-EXIT
173700             VARYING WS-SWAP-IX FROM 1 BY 1
173800             UNTIL WS-SWAP-IX > WS-SWAP-COUNT
173900     END-IF.
174000 1320-EXIT.
174100     EXIT.
174200 1325-WRITE-ONE-SWAP.
174300     MOVE SWT-LENDER-A(WS-SWAP-IX)      TO SWP-LENDER-A.
174400     MOVE SWT-LENDER-B(WS-SWAP-IX)      TO SWP-LENDER-B.
174500     MOVE SWT-LOAN-A-ID(WS-SWAP-IX)     TO SWP-LOAN-A-ID.
174600     MOVE SWT-LOAN-B-ID(WS-SWAP-IX)     TO SWP-LOAN-B-ID.
174700     MOVE SWT-LOAN-A-OUTSTANDING(WS-SWAP-IX)
174800                                     TO SWP-LOAN-A-OUTSTANDING.
174900     MOVE SWT-LOAN-B-OUTSTANDING(WS-SWAP-IX)
175000                                     TO SWP-LOAN-B-OUTSTANDING.
175100     MOVE SWT-LOAN-A-FIT-GAP(WS-SWAP-IX) TO SWP-LOAN-A-FIT-GAP.
175200     MOVE SWT-LOAN-B-FIT-GAP(WS-SWAP-IX) TO SWP-LOAN-B-FIT-GAP.
175300     MOVE SWT-TOTAL-FIT-IMPROVE(WS-SWAP-IX)
175400                                  TO SWP-TOTAL-FIT-IMPROVEMENT.
175500     MOVE SWT-INCLUSION-BONUS(WS-SWAP-IX) TO SWP-INCLUSION-BONUS.
175600     MOVE SWT-SWAP-SCORE(WS-SWAP-IX)    TO SWP-SWAP-SCORE.
175700     MOVE SWT-IS-INCLUSION-SWAP(WS-SWAP-IX)
175800                                       TO SWP-IS-INCLUSION-SWAP.
175900     MOVE SWT-VALUE-DIFF(WS-SWAP-IX)    TO SWP-VALUE-DIFF.
176000     MOVE SWT-VALUE-DIFF-PCT(WS-SWAP-IX) TO SWP-VALUE-DIFF-PCT.
176100     MOVE SWT-NEEDS-CASH-ADJ(WS-SWAP-IX) TO SWP-NEEDS-CASH-ADJ.
176200     MOVE SWP-SWAP-RECORD TO SWAP-OUT-RECORD.
176300     WRITE SWAP-OUT-RECORD.
176400 1325-EXIT.
176500     EXIT.
176600*----------------------------------------------------------------
176700* 1280-FORMAT-MONEY - U6 STERLING DISPLAY RULE - MILLIONS TO ONE
176800* DECIMAL, THOUSANDS TO ONE DECIMAL, OTHERWISE TWO DECIMAL
176900* PLACES.  INPUT WS-MONEY-AMOUNT, OUTPUT WS-MONEY-LABEL.
177000*----------------------------------------------------------------
177100 1280-FORMAT-MONEY.
177200     MOVE SPACES TO WS-MONEY-LABEL.
177300     IF WS-MONEY-AMOUNT >= 1000000
177400         COMPUTE WS-MONEY-M-WHOLE = WS-MONEY-AMOUNT / 1000000
177500         COMPUTE WS-MONEY-M-FRAC ROUNDED =
177600             (WS-MONEY-AMOUNT / 1000000) - WS-MONEY-M-WHOLE
177700         COMPUTE WS-MONEY-M-TENTH = WS-MONEY-M-FRAC * 10
177800         MOVE WS-MONEY-M-WHOLE  TO WS-MONEY-M-DISP
177900         MOVE WS-MONEY-M-TENTH  TO WS-MONEY-TENTH-DISP
178000         STRING '£' DELIMITED BY SIZE
178100                WS-MONEY-M-DISP DELIMITED BY SIZE
178200                '.' DELIMITED BY SIZE
178300                WS-MONEY-TENTH-DISP DELIMITED BY SIZE
178400                'M' DELIMITED BY SIZE
178500             INTO WS-MONEY-LABEL
178600     ELSE
178700     IF WS-MONEY-AMOUNT >= 1000
178800         COMPUTE WS-MONEY-K-WHOLE = WS-MONEY-AMOUNT / 1000
178900         COMPUTE WS-MONEY-K-FRAC ROUNDED =
179000             (WS-MONEY-AMOUNT / 1000) - WS-MONEY-K-WHOLE
179100         COMPUTE WS-MONEY-K-TENTH = WS-MONEY-K-FRAC * 10
179200         MOVE WS-MONEY-K-WHOLE  TO WS-MONEY-K-DISP
179300         MOVE WS-MONEY-K-TENTH  TO WS-MONEY-TENTH-DISP
179400         STRING '£' DELIMITED BY SIZE
179500                WS-MONEY-K-DISP DELIMITED BY SIZE
179600                '.' DELIMITED BY SIZE
179700                WS-MONEY-TENTH-DISP DELIMITED BY SIZE
179800                'K' DELIMITED BY SIZE
179900             INTO WS-MONEY-LABEL
180000     ELSE
180100         MOVE WS-MONEY-AMOUNT TO WS-MONEY-UNIT-DISP
180200         STRING '£' DELIMITED BY SIZE
180300                WS-MONEY-UNIT-DISP DELIMITED BY SIZE
180400             INTO WS-MONEY-LABEL
180500     END-IF
180600     END-IF.
180700 1280-EXIT.
180800     EXIT.
180900***************************************************************
180910* 1400 SERIES - PASS 7 CONTINUED - MANAGEMENT REPORT (U8)      *
180920***************************************************************
180930 1400-PRINT-REPORT.
180940     PERFORM 1405-PRINT-HEADING THRU 1405-EXIT.
180950     PERFORM 1407-PRINT-OVERVIEW-SECTION THRU 1407-EXIT.
180960     PERFORM 1410-PRINT-RISK-SECTION THRU 1410-EXIT.
180970     PERFORM 1420-PRINT-INCLUSION-SECTION THRU 1420-EXIT.
180980     PERFORM 1430-PRINT-MATCHER-SECTION THRU 1430-EXIT.
180990     PERFORM 1440-PRINT-PRICING-SECTION THRU 1440-EXIT.
181000     PERFORM 1450-PRINT-SWAP-SECTION THRU 1450-EXIT.
181010     PERFORM 1455-FIND-TOP-CANDIDATE THRU 1455-EXIT.
181020     PERFORM 1460-PRINT-EXPLANATION-SECTION THRU 1460-EXIT.
181030     PERFORM 1495-PRINT-END-OF-REPORT THRU 1495-EXIT.
181040 1400-EXIT.
181050     EXIT.
181060 1405-PRINT-HEADING.
181070     ADD 1 TO WS-PAGE-COUNT.
181080     MOVE SPACES TO WS-REPORT-LINE.
181090     STRING 'SME PORTFOLIO REALLOCATION BATCH ENGINE - '
181100            'MANAGEMENT REPORT' DELIMITED BY SIZE
181110         INTO WS-REPORT-LINE.
181120     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181130     WRITE REPORT-OUT-RECORD AFTER ADVANCING C01.
181140     MOVE 0 TO WS-LINE-COUNT.
181150 1405-EXIT.
181160     EXIT.
181170*----------------------------------------------------------------
181180* 1407-PRINT-OVERVIEW-SECTION - SECTION 1 - PORTFOLIO OVERVIEW -
181190* COMPANIES PROCESSED, TOTAL OUTSTANDING ACROSS THE WHOLE BOOK,
181200* AND EACH LENDER'S CURRENT-BOOK-VS-OPTIMAL-BOOK NET FLOW.
181210*----------------------------------------------------------------
181220 1407-PRINT-OVERVIEW-SECTION.
181230     MOVE SPACES TO WS-REPORT-LINE.
181240     STRING 'SECTION 1 - PORTFOLIO OVERVIEW' DELIMITED BY SIZE
181250         INTO WS-REPORT-LINE.
181260     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181270     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
181280     MOVE WS-COMPANY-COUNT TO WS-DISP-COUNT.
181290     MOVE SPACES TO WS-REPORT-LINE.
181300     STRING '  COMPANIES PROCESSED . . . . ' DELIMITED BY SIZE
181310            WS-DISP-COUNT DELIMITED BY SIZE
181320         INTO WS-REPORT-LINE.
181330     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181340     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
181350     MOVE WS-TOTAL-OUTSTANDING TO WS-MONEY-AMOUNT.
181360     PERFORM 1280-FORMAT-MONEY THRU 1280-EXIT.
181370     MOVE SPACES TO WS-REPORT-LINE.
181380     STRING '  TOTAL OUTSTANDING BALANCE. . ' DELIMITED BY SIZE
181390            WS-MONEY-LABEL DELIMITED BY SIZE
181400         INTO WS-REPORT-LINE.
181410     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181420     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
181430     MOVE SPACES TO WS-REPORT-LINE.
181440     STRING '  LENDER CURRENT/OPTIMAL COUNT AND NET FLOW '
181450            '(OPTIMAL LESS CURRENT)' DELIMITED BY SIZE
181460         INTO WS-REPORT-LINE.
181470     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181480     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
181490     PERFORM 1408-PRINT-ONE-LENDER-FLOW THRU 1408-EXIT
181500         VARYING WS-LENDER-IX FROM 1 BY 1
181510         UNTIL WS-LENDER-IX > WS-LENDER-TABLE-SIZE.
181520 1407-EXIT.
181530     EXIT.
181540 1408-PRINT-ONE-LENDER-FLOW.
181550     COMPUTE LND-NET-FLOW(WS-LENDER-IX) =
181560         LND-OPTIMAL-COUNT(WS-LENDER-IX) -
181570         LND-CURRENT-COUNT(WS-LENDER-IX).
181580     MOVE LND-CURRENT-COUNT(WS-LENDER-IX) TO WS-DISP-COUNT.
181590     MOVE LND-OPTIMAL-COUNT(WS-LENDER-IX) TO WS-DISP-SIGNED.
181600     MOVE SPACES TO WS-REPORT-LINE.
181610     STRING '    ' DELIMITED BY SIZE
181620            LND-NAME(WS-LENDER-IX) DELIMITED BY SIZE
181630            ' CURRENT ' DELIMITED BY SIZE
181640            WS-DISP-COUNT DELIMITED BY SIZE
181650            ' OPTIMAL ' DELIMITED BY SIZE
181660            WS-DISP-SIGNED DELIMITED BY SIZE
181670         INTO WS-REPORT-LINE.
181680     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181690     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
181700     MOVE LND-NET-FLOW(WS-LENDER-IX) TO WS-DISP-SIGNED.
181710     MOVE SPACES TO WS-REPORT-LINE.
181720     STRING '      NET FLOW . . . . . . . ' DELIMITED BY SIZE
181730            WS-DISP-SIGNED DELIMITED BY SIZE
181740         INTO WS-REPORT-LINE.
181750     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181760     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
181770 1408-EXIT.
181780     EXIT.
181790*----------------------------------------------------------------
181800* 1410-PRINT-RISK-SECTION - SECTION 2 - RISK CATEGORY
181810* DISTRIBUTION.
181820*----------------------------------------------------------------
181830 1410-PRINT-RISK-SECTION.
181840     MOVE SPACES TO WS-REPORT-LINE.
181850     STRING 'SECTION 2 - RISK DISTRIBUTION' DELIMITED BY SIZE
181860         INTO WS-REPORT-LINE.
181870     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181880     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
181890     MOVE WS-RISK-LOW-CNT TO WS-DISP-COUNT.
181900     MOVE SPACES TO WS-REPORT-LINE.
181910     STRING '  LOW RISK . . . . . . . . . ' DELIMITED BY SIZE
181920            WS-DISP-COUNT DELIMITED BY SIZE
181930         INTO WS-REPORT-LINE.
181940     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
181950     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
181960     MOVE WS-RISK-MODLOW-CNT TO WS-DISP-COUNT.
181970     MOVE SPACES TO WS-REPORT-LINE.
181980     STRING '  MODERATE-LOW RISK. . . . . ' DELIMITED BY SIZE
181990            WS-DISP-COUNT DELIMITED BY SIZE
182000         INTO WS-REPORT-LINE.
182010     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182020     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182030     MOVE WS-RISK-MOD-CNT TO WS-DISP-COUNT.
182040     MOVE SPACES TO WS-REPORT-LINE.
182050     STRING '  MODERATE RISK. . . . . . . ' DELIMITED BY SIZE
182060            WS-DISP-COUNT DELIMITED BY SIZE
182070         INTO WS-REPORT-LINE.
182080     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182090     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182100     MOVE WS-RISK-MODHI-CNT TO WS-DISP-COUNT.
182110     MOVE SPACES TO WS-REPORT-LINE.
182120     STRING '  MODERATE-HIGH RISK . . . . ' DELIMITED BY SIZE
182130            WS-DISP-COUNT DELIMITED BY SIZE
182140         INTO WS-REPORT-LINE.
182150     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182160     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182170     MOVE WS-RISK-HIGH-CNT TO WS-DISP-COUNT.
182180     MOVE SPACES TO WS-REPORT-LINE.
182190     STRING '  HIGH RISK. . . . . . . . . ' DELIMITED BY SIZE
182200            WS-DISP-COUNT DELIMITED BY SIZE
182210         INTO WS-REPORT-LINE.
182220     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182230     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182240 1410-EXIT.
182250     EXIT.
182260*----------------------------------------------------------------
182270* 1420-PRINT-INCLUSION-SECTION - SECTION 3 - FINANCIAL           *
182280* INCLUSION SUMMARY - HIGH-PRIORITY COUNT/PCT AND THE STRONG-BUT-*
182290* OVERLOOKED COUNT.                                              *
182300*----------------------------------------------------------------
182310 1420-PRINT-INCLUSION-SECTION.
182320     MOVE SPACES TO WS-REPORT-LINE.
182330     STRING 'SECTION 3 - FINANCIAL INCLUSION SUMMARY'
182340         DELIMITED BY SIZE INTO WS-REPORT-LINE.
182350     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182360     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
182370     MOVE WS-HIGH-PRIORITY-CNT TO WS-DISP-COUNT.
182380     MOVE SPACES TO WS-REPORT-LINE.
182390     STRING '  HIGH PRIORITY COMPANIES. . ' DELIMITED BY SIZE
182400            WS-DISP-COUNT DELIMITED BY SIZE
182410         INTO WS-REPORT-LINE.
182420     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182430     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182440     IF WS-COMPANY-COUNT > 0
182450         COMPUTE WS-DISP-PCT ROUNDED =
182460             (WS-HIGH-PRIORITY-CNT / WS-COMPANY-COUNT) * 100
182470     ELSE
182480         MOVE 0 TO WS-DISP-PCT
182490     END-IF.
182500     MOVE SPACES TO WS-REPORT-LINE.
182510     STRING '    PCT OF PORTFOLIO . . . . ' DELIMITED BY SIZE
182520            WS-DISP-PCT DELIMITED BY SIZE
182530         INTO WS-REPORT-LINE.
182540     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182550     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182560     MOVE WS-OVERLOOKED-CNT TO WS-DISP-COUNT.
182570     MOVE SPACES TO WS-REPORT-LINE.
182580     STRING '  OVERLOOKED COMPANIES . . . ' DELIMITED BY SIZE
182590            WS-DISP-COUNT DELIMITED BY SIZE
182600         INTO WS-REPORT-LINE.
182610     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182620     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182630 1420-EXIT.
182640     EXIT.
182650*----------------------------------------------------------------
182660* 1430-PRINT-MATCHER-SECTION - SECTION 4 - REALLOCATION SUMMARY -
182670* UNALIGNED COUNT/PCT, STRONG/MODERATE COUNTS, AVERAGE CURRENT
182680* FIT, AVERAGE BEST FIT, AVERAGE IMPROVEMENT AND THE TOTAL
182690* RELOCATION VALUE AT RISK.
182700*----------------------------------------------------------------
182710 1430-PRINT-MATCHER-SECTION.
182720     MOVE SPACES TO WS-REPORT-LINE.
182730     STRING 'SECTION 4 - REALLOCATION SUMMARY' DELIMITED BY SIZE
182740         INTO WS-REPORT-LINE.
182750     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182760     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
182770     MOVE WS-UNALIGNED-CNT TO WS-DISP-COUNT.
182780     MOVE SPACES TO WS-REPORT-LINE.
182790     STRING '  REALLOCATION CANDIDATES. . ' DELIMITED BY SIZE
182800            WS-DISP-COUNT DELIMITED BY SIZE
182810         INTO WS-REPORT-LINE.
182820     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182830     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182840     IF WS-COMPANY-COUNT > 0
182850         COMPUTE WS-DISP-PCT ROUNDED =
182860             (WS-UNALIGNED-CNT / WS-COMPANY-COUNT) * 100
182870     ELSE
182880         MOVE 0 TO WS-DISP-PCT
182890     END-IF.
182900     MOVE SPACES TO WS-REPORT-LINE.
182910     STRING '    PCT OF PORTFOLIO . . . . ' DELIMITED BY SIZE
182920            WS-DISP-PCT DELIMITED BY SIZE
182930         INTO WS-REPORT-LINE.
182940     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
182950     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
182960     MOVE WS-MODERATE-CNT TO WS-DISP-COUNT.
182970     MOVE SPACES TO WS-REPORT-LINE.
182980     STRING '  MODERATE FIT . . . . . . . ' DELIMITED BY SIZE
182990            WS-DISP-COUNT DELIMITED BY SIZE
183000         INTO WS-REPORT-LINE.
183010     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183020     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183030     MOVE WS-STRONG-CNT TO WS-DISP-COUNT.
183040     MOVE SPACES TO WS-REPORT-LINE.
183050     STRING '  STRONGLY ALIGNED . . . . . ' DELIMITED BY SIZE
183060            WS-DISP-COUNT DELIMITED BY SIZE
183070         INTO WS-REPORT-LINE.
183080     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183090     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183100* AVERAGE CURRENT FIT AND AVERAGE BEST FIT ARE BOTH ACCUMULATED
183110* OVER EVERY COMPANY IN 0540, SO THE AVERAGE IMPROVEMENT IS JUST
183120* THE DIFFERENCE OF THE TWO AVERAGES - NO SEPARATE ACCUMULATOR
183130* IS NEEDED FOR IT.
183140     IF WS-COMPANY-COUNT > 0
183150         COMPUTE WS-DISP-SCORE ROUNDED =
183160             WS-TOTAL-CURRENT-FIT / WS-COMPANY-COUNT
183170     ELSE
183180         MOVE 0 TO WS-DISP-SCORE
183190     END-IF.
183200     MOVE SPACES TO WS-REPORT-LINE.
183210     STRING '  AVERAGE CURRENT FIT. . . . ' DELIMITED BY SIZE
183220            WS-DISP-SCORE DELIMITED BY SIZE
183230         INTO WS-REPORT-LINE.
183240     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183250     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183260     IF WS-COMPANY-COUNT > 0
183270         COMPUTE WS-DISP-SCORE ROUNDED =
183280             WS-TOTAL-BEST-FIT / WS-COMPANY-COUNT
183290     ELSE
183300         MOVE 0 TO WS-DISP-SCORE
183310     END-IF.
183320     MOVE SPACES TO WS-REPORT-LINE.
183330     STRING '  AVERAGE BEST FIT . . . . . ' DELIMITED BY SIZE
183340            WS-DISP-SCORE DELIMITED BY SIZE
183350         INTO WS-REPORT-LINE.
183360     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183370     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183380     IF WS-COMPANY-COUNT > 0
183390         COMPUTE WS-DISP-SCORE ROUNDED =
183400             (WS-TOTAL-BEST-FIT - WS-TOTAL-CURRENT-FIT) /
183410                 WS-COMPANY-COUNT
183420     ELSE
183430         MOVE 0 TO WS-DISP-SCORE
183440     END-IF.
183450     MOVE SPACES TO WS-REPORT-LINE.
183460     STRING '  AVERAGE IMPROVEMENT. . . . ' DELIMITED BY SIZE
183470            WS-DISP-SCORE DELIMITED BY SIZE
183480         INTO WS-REPORT-LINE.
183490     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183500     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183510     MOVE WS-UNALIGNED-OUTSTANDING TO WS-MONEY-AMOUNT.
183520     PERFORM 1280-FORMAT-MONEY THRU 1280-EXIT.
183530     MOVE SPACES TO WS-REPORT-LINE.
183540     STRING '  OUTSTANDING BALANCE AT RISK. ' DELIMITED BY SIZE
183550            WS-MONEY-LABEL DELIMITED BY SIZE
183560         INTO WS-REPORT-LINE.
183570     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183580     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183590* OLD STEERING-GROUP PAPERS QUOTE A BOOK-VALUE RANGE RATHER THAN
183600* THE EXACT FIGURE - KEEP PRINTING THE QUOTED BAND TOO.
183610     MOVE WS-UNALIGNED-OUTSTANDING TO WS-RANGE-STEP.
183620     PERFORM 1240-BUILD-AMOUNT-RANGE THRU 1240-EXIT.
183630     MOVE SPACES TO WS-REPORT-LINE.
183640     STRING '    (QUOTED RANGE ' DELIMITED BY SIZE
183650            WS-RANGE-LABEL DELIMITED BY SIZE
183660            ')' DELIMITED BY SIZE
183670         INTO WS-REPORT-LINE.
183680     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183690     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183700 1430-EXIT.
183710     EXIT.
183720*----------------------------------------------------------------
183730* 1440-PRINT-PRICING-SECTION - SECTION 5 - PRICER SUMMARY,
183740* AVERAGE DISCOUNT/ROI AND DISCOUNT/ROI BAND COUNTS.
183750*----------------------------------------------------------------
183760 1440-PRINT-PRICING-SECTION.
183770     MOVE SPACES TO WS-REPORT-LINE.
183780     STRING 'SECTION 5 - REALLOCATION PRICING SUMMARY'
183790         DELIMITED BY SIZE INTO WS-REPORT-LINE.
183800     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183810     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
183820     MOVE WS-PRICE-CAND-CNT TO WS-DISP-COUNT.
183830     MOVE SPACES TO WS-REPORT-LINE.
183840     STRING '  LOANS PRICED FOR SALE. . . ' DELIMITED BY SIZE
183850            WS-DISP-COUNT DELIMITED BY SIZE
183860         INTO WS-REPORT-LINE.
183870     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183880     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183890     MOVE WS-TOTAL-SUGG-PRICE TO WS-MONEY-AMOUNT.
183900     PERFORM 1280-FORMAT-MONEY THRU 1280-EXIT.
183910     MOVE SPACES TO WS-REPORT-LINE.
183920     STRING '  TOTAL SUGGESTED SALE PRICE . ' DELIMITED BY SIZE
183930            WS-MONEY-LABEL DELIMITED BY SIZE
183940         INTO WS-REPORT-LINE.
183950     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
183960     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
183970* AVERAGE DISCOUNT PERCENTAGE ACROSS ALL PRICING CANDIDATES -
183980* BANDED TO THE NEAREST 5 AND CLAMPED THROUGH 1250 SO A BAD
183990* DIVIDE NEVER EDITS A NEGATIVE OR TRIPLE-DIGIT FIGURE ONTO THE
184000* DESK COPY.
184010     IF WS-PRICE-CAND-CNT > 0
184020         COMPUTE WS-ROUND-VALUE =
184030             WS-TOTAL-DISCOUNT-PCT / WS-PRICE-CAND-CNT
184040         PERFORM 1250-ROUND-SCORE-OR-PCT THRU 1250-EXIT
184050         MOVE WS-ROUND-RESULT TO WS-ROUND-RESULT-DISP
184060         MOVE SPACES TO WS-REPORT-LINE
184070         STRING '  AVERAGE DISCOUNT APPLIED. . ' DELIMITED BY SIZE
184080                WS-ROUND-RESULT-DISP DELIMITED BY SIZE
184090                ' PCT' DELIMITED BY SIZE
184100             INTO WS-REPORT-LINE
184110         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
184120         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES
184130     END-IF.
184140* AVERAGE ANNUALIZED ROI ACROSS THE SAME CANDIDATE POOL - 1 DP,
184150* NOT BANDED, PER THE U4 PRICER STATISTICS.
184160     IF WS-PRICE-CAND-CNT > 0
184170         COMPUTE WS-DISP-SCORE ROUNDED =
184180             WS-TOTAL-ANN-ROI / WS-PRICE-CAND-CNT
184190     ELSE
184200         MOVE 0 TO WS-DISP-SCORE
184210     END-IF.
184220     MOVE SPACES TO WS-REPORT-LINE.
184230     STRING '  AVERAGE ANNUALIZED ROI . . ' DELIMITED BY SIZE
184240            WS-DISP-SCORE DELIMITED BY SIZE
184250            ' PCT' DELIMITED BY SIZE
184260         INTO WS-REPORT-LINE.
184270     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184280     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184290     MOVE SPACES TO WS-REPORT-LINE.
184300     STRING '  DISCOUNT BANDS (0-5/5-10/10-15/15-20/20+ PCT):'
184310         DELIMITED BY SIZE INTO WS-REPORT-LINE.
184320     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184330     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184340     MOVE WS-DISC-BAND-1 TO WS-DISP-COUNT.
184350     MOVE SPACES TO WS-REPORT-LINE.
184360     STRING '    BAND 1 . . . . . . . . . ' DELIMITED BY SIZE
184370            WS-DISP-COUNT DELIMITED BY SIZE
184380         INTO WS-REPORT-LINE.
184390     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184400     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184410     MOVE WS-DISC-BAND-2 TO WS-DISP-COUNT.
184420     MOVE SPACES TO WS-REPORT-LINE.
184430     STRING '    BAND 2 . . . . . . . . . ' DELIMITED BY SIZE
184440            WS-DISP-COUNT DELIMITED BY SIZE
184450         INTO WS-REPORT-LINE.
184460     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184470     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184480     MOVE WS-DISC-BAND-3 TO WS-DISP-COUNT.
184490     MOVE SPACES TO WS-REPORT-LINE.
184500     STRING '    BAND 3 . . . . . . . . . ' DELIMITED BY SIZE
184510            WS-DISP-COUNT DELIMITED BY SIZE
184520         INTO WS-REPORT-LINE.
184530     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184540     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184550     MOVE WS-DISC-BAND-4 TO WS-DISP-COUNT.
184560     MOVE SPACES TO WS-REPORT-LINE.
184570     STRING '    BAND 4 . . . . . . . . . ' DELIMITED BY SIZE
184580            WS-DISP-COUNT DELIMITED BY SIZE
184590         INTO WS-REPORT-LINE.
184600     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184610     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184620     MOVE WS-DISC-BAND-5 TO WS-DISP-COUNT.
184630     MOVE SPACES TO WS-REPORT-LINE.
184640     STRING '    BAND 5 . . . . . . . . . ' DELIMITED BY SIZE
184650            WS-DISP-COUNT DELIMITED BY SIZE
184660         INTO WS-REPORT-LINE.
184670     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184680     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184690     MOVE SPACES TO WS-REPORT-LINE.
184700     STRING '  ROI BANDS (UNDER 5/5-10/10-15/15 AND OVER PCT):'
184710         DELIMITED BY SIZE INTO WS-REPORT-LINE.
184720     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184730     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184740     MOVE WS-ROI-BAND-1 TO WS-DISP-COUNT.
184750     MOVE SPACES TO WS-REPORT-LINE.
184760     STRING '    BAND 1 . . . . . . . . . ' DELIMITED BY SIZE
184770            WS-DISP-COUNT DELIMITED BY SIZE
184780         INTO WS-REPORT-LINE.
184790     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184800     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184810     MOVE WS-ROI-BAND-2 TO WS-DISP-COUNT.
184820     MOVE SPACES TO WS-REPORT-LINE.
184830     STRING '    BAND 2 . . . . . . . . . ' DELIMITED BY SIZE
184840            WS-DISP-COUNT DELIMITED BY SIZE
184850         INTO WS-REPORT-LINE.
184860     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184870     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184880     MOVE WS-ROI-BAND-3 TO WS-DISP-COUNT.
184890     MOVE SPACES TO WS-REPORT-LINE.
184900     STRING '    BAND 3 . . . . . . . . . ' DELIMITED BY SIZE
184910            WS-DISP-COUNT DELIMITED BY SIZE
184920         INTO WS-REPORT-LINE.
184930     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
184940     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
184950     MOVE WS-ROI-BAND-4 TO WS-DISP-COUNT.
184960     MOVE SPACES TO WS-REPORT-LINE.
184970     STRING '    BAND 4 . . . . . . . . . ' DELIMITED BY SIZE
184980            WS-DISP-COUNT DELIMITED BY SIZE
184990         INTO WS-REPORT-LINE.
185000     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185010     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185020 1440-EXIT.
185030     EXIT.
185040*----------------------------------------------------------------
185050* 1450-PRINT-SWAP-SECTION - SECTION 6 - LENDER SWAP SUMMARY,
185060* AVERAGE FIT IMPROVEMENT, AND ONE DETAIL LINE PER ACCEPTED SWAP.
185070*----------------------------------------------------------------
185080 1450-PRINT-SWAP-SECTION.
185090     MOVE SPACES TO WS-REPORT-LINE.
185100     STRING 'SECTION 6 - LENDER SWAP SUMMARY' DELIMITED BY SIZE
185110         INTO WS-REPORT-LINE.
185120     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185130     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
185140     MOVE WS-SWAP-COUNT TO WS-DISP-COUNT.
185150     MOVE SPACES TO WS-REPORT-LINE.
185160     STRING '  SWAP PAIRS ACCEPTED. . . . ' DELIMITED BY SIZE
185170            WS-DISP-COUNT DELIMITED BY SIZE
185180         INTO WS-REPORT-LINE.
185190     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185200     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185210     MOVE WS-SWAP-INCL-CNT TO WS-DISP-COUNT.
185220     MOVE SPACES TO WS-REPORT-LINE.
185230     STRING '  OF WHICH INCLUSION SWAPS . ' DELIMITED BY SIZE
185240            WS-DISP-COUNT DELIMITED BY SIZE
185250         INTO WS-REPORT-LINE.
185260     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185270     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185280     MOVE WS-SWAP-AVG-IMPROVE TO WS-DISP-SCORE.
185290     MOVE SPACES TO WS-REPORT-LINE.
185300     STRING '  AVERAGE FIT IMPROVEMENT. . ' DELIMITED BY SIZE
185310            WS-DISP-SCORE DELIMITED BY SIZE
185320         INTO WS-REPORT-LINE.
185330     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185340     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185350     MOVE WS-SWAP-CASH-ADJ-CNT TO WS-DISP-COUNT.
185360     MOVE SPACES TO WS-REPORT-LINE.
185370     STRING '  NEEDING CASH ADJUSTMENT. . ' DELIMITED BY SIZE
185380            WS-DISP-COUNT DELIMITED BY SIZE
185390         INTO WS-REPORT-LINE.
185400     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185410     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185420     IF WS-SWAP-COUNT > 0
185430         MOVE SPACES TO WS-REPORT-LINE
185440         STRING '  LENDER A / LENDER B / LOAN A / LOAN B / SCORE'
185450             DELIMITED BY SIZE INTO WS-REPORT-LINE
185460         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
185470         WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES
185480         PERFORM 1451-PRINT-ONE-SWAP THRU 1451-EXIT
185490             VARYING WS-SWAP-IX FROM 1 BY 1
185500             UNTIL WS-SWAP-IX > WS-SWAP-COUNT
185510     END-IF.
185520 1450-EXIT.
185530     EXIT.
185540 1451-PRINT-ONE-SWAP.
185550     MOVE SWT-SWAP-SCORE(WS-SWAP-IX) TO WS-DISP-SIGNED.
185560     MOVE SPACES TO WS-REPORT-LINE.
185570     STRING '  ' DELIMITED BY SIZE
185580            SWT-LENDER-A(WS-SWAP-IX) DELIMITED BY SIZE
185590            ' / ' DELIMITED BY SIZE
185600            SWT-LENDER-B(WS-SWAP-IX) DELIMITED BY SIZE
185610            ' / ' DELIMITED BY SIZE
185620            SWT-LOAN-A-ID(WS-SWAP-IX) DELIMITED BY SIZE
185630            ' / ' DELIMITED BY SIZE
185640            SWT-LOAN-B-ID(WS-SWAP-IX) DELIMITED BY SIZE
185650            ' / SCORE ' DELIMITED BY SIZE
185660            WS-DISP-SIGNED DELIMITED BY SIZE
185670         INTO WS-REPORT-LINE.
185680     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
185690     WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES.
185700 1451-EXIT.
185710     EXIT.
185720*----------------------------------------------------------------
185730* 1455/1456 - LOCATES THE COMPANY WITH THE LARGEST FIT GAP FOR   *
185740* THE WORKED REALLOCATION EXAMPLE.                               *
185750*----------------------------------------------------------------
185760 1455-FIND-TOP-CANDIDATE.
185770     MOVE 0 TO WS-TOP-FIT-GAP.
185780     MOVE 0 TO WS-TOP-CANDIDATE-IX.
185790     PERFORM 1456-TEST-ONE-CANDIDATE THRU 1456-EXIT
185800         VARYING WS-TABLE-IX FROM 1 BY 1
185810         UNTIL WS-TABLE-IX > WS-COMPANY-COUNT.
185820 1455-EXIT.
185830     EXIT.
185840 1456-TEST-ONE-CANDIDATE.
185850     IF CMW-FIT-GAP(WS-TABLE-IX) > WS-TOP-FIT-GAP
185860         MOVE CMW-FIT-GAP(WS-TABLE-IX) TO WS-TOP-FIT-GAP
185870         MOVE WS-TABLE-IX TO WS-TOP-CANDIDATE-IX
185880     END-IF.
185890 1456-EXIT.
185900     EXIT.
185910*----------------------------------------------------------------
185920* 1460-PRINT-EXPLANATION-SECTION - PLAIN ENGLISH EXPLANATION OF   *
185930* THE STRONGEST REALLOCATION CANDIDATE (U8 TEMPLATE TEXT, NOT A  *
185940* NUMBERED REPORT SECTION).                                      *
185950*----------------------------------------------------------------
185960 1460-PRINT-EXPLANATION-SECTION.
185970     MOVE SPACES TO WS-REPORT-LINE.
185980     STRING 'WORKED REALLOCATION EXAMPLE'
185990         DELIMITED BY SIZE INTO WS-REPORT-LINE.
186000     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
186010     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
186020     IF WS-TOP-CANDIDATE-IX > 0
186030         MOVE WS-TOP-CANDIDATE-IX TO WS-TABLE-IX
186040         PERFORM 1480-BUILD-EXPLANATION THRU 1480-EXIT
186050         MOVE WS-EXPL-LINE-1 TO WS-REPORT-LINE
186060         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
186070         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES
186080         MOVE WS-EXPL-LINE-2 TO WS-REPORT-LINE
186090         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
186100         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES
186110         MOVE WS-EXPL-LINE-3 TO WS-REPORT-LINE
186120         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
186130         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES
186140     ELSE
186150         MOVE SPACES TO WS-REPORT-LINE
186160         STRING '  NO REALLOCATION CANDIDATES THIS RUN.'
186170             DELIMITED BY SIZE INTO WS-REPORT-LINE
186180         MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD
186190         WRITE REPORT-OUT-RECORD AFTER ADVANCING 1 LINES
186200     END-IF.
186210 1460-EXIT.
186220     EXIT.
186230*----------------------------------------------------------------
186240* 1480-BUILD-EXPLANATION - BUILDS THREE PLAIN-ENGLISH SENTENCES
186250* EXPLAINING WHY THE COMPANY AT WS-TABLE-IX IS A REALLOCATION
186260* CANDIDATE AND WHAT THE RECOMMENDED PRICE IMPLIES.
186270*----------------------------------------------------------------
186280 1480-BUILD-EXPLANATION.
186290     MOVE CMW-FIT-GAP(WS-TABLE-IX)      TO WS-FIT-GAP-WORK.
186300     MOVE CMW-RISK-SCORE(WS-TABLE-IX)   TO WS-BAND-AMOUNT.
186310     PERFORM 1230-BAND-RISK-LABEL THRU 1230-EXIT.
186320     MOVE CMW-CURRENT-LENDER(WS-TABLE-IX) TO WS-ALIAS-LENDER-IN.
186330     PERFORM 1270-ALIAS-LENDER THRU 1270-EXIT.
186340     MOVE CMW-REGION(WS-TABLE-IX) TO WS-REGION-INPUT.
186350     PERFORM 1260-GROUP-REGION THRU 1260-EXIT.
186360     MOVE SPACES TO WS-EXPL-LINE-1.
186370     STRING '  ' DELIMITED BY SIZE
186380            CMW-SME-ID(WS-TABLE-IX) DELIMITED BY SIZE
186390            ' (' DELIMITED BY SIZE
186400            WS-BAND-LABEL DELIMITED BY SIZE
186410            ' RISK, ' DELIMITED BY SIZE
186420            WS-REGION-GROUP DELIMITED BY SIZE
186430            ') CURRENTLY SITS WITH ' DELIMITED BY SIZE
186440            WS-ALIAS-RESULT DELIMITED BY SIZE
186450         INTO WS-EXPL-LINE-1.
186460     MOVE CMW-BEST-LENDER(WS-TABLE-IX) TO WS-ALIAS-LENDER-IN.
186470     PERFORM 1270-ALIAS-LENDER THRU 1270-EXIT.
186480     MOVE SPACES TO WS-EXPL-LINE-2.
186490     STRING '  BUT FITS ' DELIMITED BY SIZE
186500            WS-ALIAS-RESULT DELIMITED BY SIZE
186510            ' BETTER - ' DELIMITED BY SIZE
186520            CMW-REALLOC-STATUS(WS-TABLE-IX) DELIMITED BY SIZE
186530         INTO WS-EXPL-LINE-2.
186540     MOVE CMW-DISCOUNT-PCT(WS-TABLE-IX) TO WS-EXPL-DISCOUNT-DISP.
186550     MOVE CMW-ANNUALIZED-ROI(WS-TABLE-IX) TO WS-EXPL-ROI-DISP.
186560     MOVE SPACES TO WS-EXPL-LINE-3.
186570     STRING '  RECOMMENDED DISCOUNT ' DELIMITED BY SIZE
186580            WS-EXPL-DISCOUNT-DISP DELIMITED BY SIZE
186590            ' PCT, ANNUALIZED ROI ' DELIMITED BY SIZE
186600            WS-EXPL-ROI-DISP DELIMITED BY SIZE
186610            ' PCT TO THE ACQUIRING LENDER.' DELIMITED BY SIZE
186620         INTO WS-EXPL-LINE-3.
186630 1480-EXIT.
186640     EXIT.
186650 1495-PRINT-END-OF-REPORT.
186660     MOVE SPACES TO WS-REPORT-LINE.
186670     STRING '*** END OF SME REALLOCATION REPORT ***'
186680         DELIMITED BY SIZE INTO WS-REPORT-LINE.
186690     MOVE WS-REPORT-LINE TO REPORT-OUT-RECORD.
186700     WRITE REPORT-OUT-RECORD AFTER ADVANCING 2 LINES.
186710 1495-EXIT.
186720     EXIT.
221200***************************************************************
221300* 1600 SERIES - CREDIT LEDGER DEMONSTRATION (U7)                *
221400*                                                                *
221500* EXERCISES THE SMELEDG1 SUBPROGRAM FOR THE BUYER DESK           *
221600* REGRESSION PACK - INITIALIZE, SPEND ON TWO ACTIONS, QUERY      *
221700* THE BALANCE, THEN QUERY THE SUMMARY.  NOT PART OF THE MAIN     *
221800* REALLOCATION FLOW - JUST PROVES THE CALL INTERFACE STILL       *
221900* WORKS EVERY TIME THIS PROGRAM RUNS.                            *
222000***************************************************************
222100 1600-DEMO-CREDIT-LEDGER.
222200     MOVE SPACES TO LDG-PARM-AREA.
222300     MOVE '9' TO LDG-FUNCTION-CODE.
222400     CALL 'SMELEDG1' USING LDG-PARM-AREA.
222500     IF WS-TRACE-SWITCH-ON
222600         DISPLAY 'LEDGER DEMO - INITIALIZED, BALANCE '
222700                 LDG-BALANCE-AFTER UPON CRT
222800     END-IF.
222900     MOVE '1' TO LDG-FUNCTION-CODE.
223000     MOVE 'VIEW LENDER PROFILE' TO LDG-ACTION-CODE.
223100     MOVE 'DEMO0001' TO LDG-ITEM-ID.
223200     CALL 'SMELEDG1' USING LDG-PARM-AREA.
223300     MOVE '1' TO LDG-FUNCTION-CODE.
223400     MOVE 'RUN SWAP SEARCH' TO LDG-ACTION-CODE.
223500     MOVE 'DEMO0002' TO LDG-ITEM-ID.
223600     CALL 'SMELEDG1' USING LDG-PARM-AREA.
223700     MOVE '3' TO LDG-FUNCTION-CODE.
223800     CALL 'SMELEDG1' USING LDG-PARM-AREA.
223900     IF WS-TRACE-SWITCH-ON
224000         DISPLAY 'LEDGER DEMO - BALANCE AFTER TWO SPENDS '
224100                 LDG-BALANCE-AFTER UPON CRT
224200     END-IF.
224300     MOVE '4' TO LDG-FUNCTION-CODE.
224400     CALL 'SMELEDG1' USING LDG-PARM-AREA.
224500     IF WS-TRACE-SWITCH-ON
224600         DISPLAY 'LEDGER DEMO - TOTAL SPENT '
224700                 LDG-TOTAL-SPENT ' OVER '
224800                 LDG-SPEND-TXN-COUNT ' TRANSACTIONS' UPON CRT
224900     END-IF.
225000 1600-EXIT.
225100     EXIT.
225200***************************************************************
225300* 9000 SERIES - RUN TERMINATION                                 *
225400***************************************************************
225500 9000-TERMINATE-RUN.
225600     CLOSE COMPANY-MASTER.
225700     CLOSE DETAIL-OUT.
225800     CLOSE SWAP-OUT.
225900     CLOSE REPORT-OUT.
226000     IF WS-TRACE-SWITCH-ON
226100         DISPLAY 'SMEBAT10 COMPLETE' UPON CRT
226200     END-IF.
226300 9000-EXIT.
226400     EXIT.
